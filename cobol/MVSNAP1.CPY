000100******************************************************************
000200*   COPY        : MVSNAP1                                       *
000300*   APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA     *
000400*   DESCRIPCION : FICHA DE COTIZACION DIARIA POR SIMBOLO,        *
000500*                 ORIGEN GENERADOR MOCK O ARCHIVO DE COTIZACION. *
000600*                 LAS BANDERAS 'Y'/'N' PRECEDEN A CADA CAMPO     *
000700*                 NUMERICO QUE PUEDE VENIR NULO.                 *
000800*   LONGITUD    : 90 BYTES                                       *
000900******************************************************************
001000*   BITACORA DE CAMBIOS
001100*   FECHA      INIC  TICKET     DESCRIPCION
001200*   ---------- ----  ---------  ----------------------------------
001300*   19/03/1991 EEDR  BPM-241190 CREACION INICIAL DEL LAYOUT
001400*   05/11/1993 PEDR  BPM-241205 SE AGREGAN BANDERAS DE NULO PARA
001500*                               PER, PVL, ROE, CRECIMIENTO, VAR20D
001600*   22/07/1998 EEDR  BPM-260031 AJUSTE Y2K - SIN CAMBIO DE FORMATO
001700*                               DE FECHAS EN ESTE LAYOUT (NO TIENE)
001800*   27/02/2001 PEDR  BPM-271140 SIN CAMBIO DE LAYOUT; SE ACLARA
001900*                               QUE MVSN-PRECIO NUNCA VIENE NULO
002000******************************************************************
002100 01  MV-SNAP-REGISTRO.
002200     05  MVSN-SIMBOLO              PIC X(10).
002300     05  MVSN-NOMBRE               PIC X(20).
002400     05  MVSN-PRECIO               PIC S9(7)V99.
002500*          --- RATIOS DE VALORACION (PUEDEN VENIR NULOS) ---
002600     05  MVSN-PER-BANDERA          PIC X(01).
002700         88  MVSN-PER-PRESENTE             VALUE 'Y'.
002800         88  MVSN-PER-NULO                 VALUE 'N'.
002900     05  MVSN-PER-TTM              PIC S9(5)V99.
003000     05  MVSN-PVL-BANDERA          PIC X(01).
003100         88  MVSN-PVL-PRESENTE             VALUE 'Y'.
003200         88  MVSN-PVL-NULO                 VALUE 'N'.
003300     05  MVSN-PVL                  PIC S9(3)V99.
003400     05  MVSN-ROE-BANDERA          PIC X(01).
003500         88  MVSN-ROE-PRESENTE             VALUE 'Y'.
003600         88  MVSN-ROE-NULO                 VALUE 'N'.
003700     05  MVSN-ROE                  PIC S9(3)V99.
003800     05  MVSN-CRE-BANDERA          PIC X(01).
003900         88  MVSN-CRE-PRESENTE             VALUE 'Y'.
004000         88  MVSN-CRE-NULO                 VALUE 'N'.
004100     05  MVSN-CRECIMIENTO-ANUAL    PIC S9(3)V99.
004200     05  MVSN-VAR-BANDERA          PIC X(01).
004300         88  MVSN-VAR-PRESENTE             VALUE 'Y'.
004400         88  MVSN-VAR-NULO                 VALUE 'N'.
004500     05  MVSN-VARIACION-20D        PIC S9(3)V99.
004600     05  MVSN-VOL-BANDERA          PIC X(01).
004700         88  MVSN-VOL-PRESENTE             VALUE 'Y'.
004800         88  MVSN-VOL-NULO                 VALUE 'N'.
004900     05  MVSN-RAZON-VOLUMEN        PIC S9(3)V99.
005000     05  FILLER                    PIC X(13).
