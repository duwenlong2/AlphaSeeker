000100******************************************************************
000200*   COPY        : MVEVT01                                       *
000300*   APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA     *
000400*   DESCRIPCION : EVENTO CLASIFICADO A PARTIR DE UN TITULAR DE   *
000500*                 NOTICIA (SALIDA DEL ANALIZADOR DE NOTICIAS).   *
000600*   LONGITUD    : 164 BYTES                                      *
000700******************************************************************
000800*   BITACORA DE CAMBIOS
000900*   FECHA      INIC  TICKET     DESCRIPCION
001000*   ---------- ----  ---------  ----------------------------------
001100*   14/02/1997 PEDR  BPM-241988 CREACION INICIAL DEL LAYOUT
001200*   18/05/2002 HSIC  BPM-278860 SIN CAMBIO DE LAYOUT; SE DOCUMENTA
001300*                               EL USO DE MVEV-PESO-DECAIMIENTO
001400******************************************************************
001500 01  MV-EVT-REGISTRO.
001600     05  MVEV-SIMBOLO              PIC X(10).
001700     05  MVEV-TITULO               PIC X(80).
001800     05  MVEV-TIPO-EVENTO          PIC X(22).
001900     05  MVEV-SENTIMIENTO          PIC X(08).
002000         88  MVEV-SENT-POSITIVO            VALUE 'POSITIVE'.
002100         88  MVEV-SENT-NEGATIVO            VALUE 'NEGATIVE'.
002200         88  MVEV-SENT-NEUTRO              VALUE 'NEUTRAL '.
002300     05  MVEV-CONFIANZA            PIC V9999.
002400     05  MVEV-PESO-DECAIMIENTO     PIC V9999.
002500     05  MVEV-FUENTE               PIC X(10).
002600     05  MVEV-FECHA-HORA           PIC X(19).
002700     05  FILLER                    PIC X(07).
