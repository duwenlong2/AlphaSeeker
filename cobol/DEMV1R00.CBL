000100******************************************************************
000200* FECHA       : 22/03/1988                                       *
000300* PROGRAMADOR : HUGO SICAN (HSIC)                                *
000400* APLICACION  : MONITOREO DE VALORES / CARTERA DE VALORES        *
000500* PROGRAMA    : DEMV1R00                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : RUTINA COMUN DE DESPLIEGUE DE ERRORES DE ARCHIVO *
000800*             : SE INVOCA DESDE MVES01, MVAN01 Y CVLD01 CUANDO   *
000900*             : EL FILE STATUS DE UN OPEN/READ/WRITE/REWRITE/    *
001000*             : DELETE NO ES ACEPTABLE.  NO ABRE NI CIERRA       *
001100*             : ARCHIVOS PROPIOS, UNICAMENTE DESPLIEGA Y CUENTA. *
001200* ARCHIVOS    : NO APLICA (RUTINA DE SOLO WORKING-STORAGE)        *
001300* ACCION (ES) : N/A                                              *
001400* INSTALADO   : 22/03/1988                                       *
001500* BPM/RATIONAL: 219004                                           *
001600* NOMBRE      : DESPLIEGUE DE ERRORES DE ARCHIVO - COMUN         *
001700******************************************************************
001800*   BITACORA DE CAMBIOS
001900*   FECHA      INIC  TICKET     DESCRIPCION
002000*   ---------- ----  ---------  ----------------------------------
002100*   22/03/1988 HSIC  BPM-219004 CREACION INICIAL. SE ORIGINA DE LA
002200*                                RUTINA DEBD1R00 DEL AREA DE TARJETA
002300*                                DE CREDITO, ADAPTADA PARA USO GENERAL
002400*   09/11/1990 HSIC  BPM-219877 SE AGREGA CONTADOR DE ERRORES POR
002500*                                PROGRAMA LLAMANTE Y TABLA DE TEXTOS
002600*                                DE ACCION PARA EL DESPLIEGUE
002700*   17/06/1993 PEDR  BPM-231402 SE AGREGA DESGLOSE FSE-RETURN/
002800*                                FSE-FUNCTION/FSE-FEEDBACK EN EL
002900*                                MENSAJE PARA FACILITAR DIAGNOSTICO
003000*   14/02/1997 PEDR  BPM-241988 SE AGREGA SELLO DE FECHA-HORA AL
003100*                                MENSAJE DE CONSOLA (WKS-FECHA-ERROR)
003200*   30/12/1998 EEDR  BPM-260031 AJUSTE Y2K - WKS-ANIO-ERROR SE AMPLIA
003300*                                A 4 DIGITOS, YA NO SE TRUNCA A 2
003400*   11/08/1999 EEDR  BPM-260090 SE CORRIGE MASCARA DE WKS-CONTADOR-ER
003500*                                QUE DESBORDABA CON MAS DE 999 ERRORES
003600*   19/04/2001 PEDR  BPM-271140 SE DESGLOSAN LOS CODIGOS FSE A CAMPOS
003700*                                DISPLAY ANTES DE ARMAR EL MENSAJE, YA
003800*                                QUE STRING NO EDITA CAMPOS COMP
003900*   08/10/2002 HSIC  BPM-278860 SE REVISA LA RUTINA PARA EL ARRANQUE DEL
004000*                                NUEVO PROCESO DE ESCANEO SOMBRA (MVES01);
004100*                                SIN CAMBIOS DE LOGICA, SOLO PRUEBAS
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. DEMV1R00.
004500 AUTHOR. HUGO SICAN.
004600 INSTALLATION. SISTEMAS - MONITOREO DE VALORES.
004700 DATE-WRITTEN. 22/03/1988.
004800 DATE-COMPILED.
004900 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITOS   IS '0' THRU '9'
005500     CLASS ALFABETO  IS 'A' THRU 'Z'.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*             RECURSOS DE TRABAJO DE LA RUTINA DE ERROR          *
006000******************************************************************
006100 01  WKS-CONTADORES.
006200     05  WKS-CONTADOR-ERRORES      PIC 9(05) COMP VALUE ZEROES.
006300     05  WKS-CONTADOR-ER-D         PIC ZZZZ9.
006400     05  WKS-SUBI                  PIC 9(02) COMP VALUE ZEROES.
006500     05  FILLER                    PIC X(05).
006600*-----> CAMPOS DISPLAY DE PASO PARA IMPRIMIR EN EL MENSAJE LOS
006700*       CODIGOS FSE, QUE LLEGAN EN BINARIO (COMP-5) DESDE EL LLAMANTE
006800     05  WKS-FSE-RETURN-D          PIC ----9.
006900     05  WKS-FSE-FUNCTION-D        PIC ----9.
007000     05  WKS-FSE-FEEDBACK-D        PIC ----9.
007100
007200 01  WKS-FECHA-HORA-ERROR.
007300     05  WKS-FECHA-ERROR           PIC 9(08) VALUE ZEROES.
007400     05  FILLER                    PIC X(01) VALUE SPACE.
007500     05  WKS-HORA-ERROR            PIC 9(08) VALUE ZEROES.
007600     05  FILLER                    PIC X(01) VALUE SPACE.
007700 01  WKS-FECHA-ERROR-R REDEFINES WKS-FECHA-ERROR.
007800     05  WKS-ANIO-ERROR            PIC 9(04).
007900     05  WKS-MES-ERROR             PIC 9(02).
008000     05  WKS-DIA-ERROR             PIC 9(02).
008100 01  WKS-HORA-ERROR-R REDEFINES WKS-HORA-ERROR.
008200     05  WKS-HOR-ERROR             PIC 9(02).
008300     05  WKS-MIN-ERROR             PIC 9(02).
008400     05  WKS-SEG-ERROR             PIC 9(02).
008500     05  WKS-CEN-ERROR             PIC 9(02).
008600
008700******************************************************************
008800*         TABLA DE TEXTOS DE ACCION PARA EL MENSAJE DE ERROR     *
008900******************************************************************
009000 01  TABLA-ACCIONES.
009100     05  FILLER  PIC X(12) VALUE 'OPEN        '.
009200     05  FILLER  PIC X(12) VALUE 'READ        '.
009300     05  FILLER  PIC X(12) VALUE 'WRITE       '.
009400     05  FILLER  PIC X(12) VALUE 'REWRITE     '.
009500     05  FILLER  PIC X(12) VALUE 'DELETE      '.
009600     05  FILLER  PIC X(12) VALUE 'CLOSE       '.
009700     05  FILLER  PIC X(12) VALUE 'START       '.
009800 01  TABLA-ACCIONES-R REDEFINES TABLA-ACCIONES.
009900     05  TA-DESCRIPCION  PIC X(12) OCCURS 7 TIMES
010000                         INDEXED BY IX-ACCION.
010100
010200 01  WKS-LINEA-ERROR-1        PIC X(78) VALUE SPACES.
010300 01  WKS-LINEA-ERROR-2        PIC X(78) VALUE SPACES.
010400 01  WKS-LINEA-ERROR-3        PIC X(78) VALUE SPACES.
010500 01  WKS-GUION-ERROR          PIC X(78) VALUE ALL '-'.
010600
010700 LINKAGE SECTION.
010800 01  LK-PROGRAMA               PIC X(08).
010900 01  LK-ARCHIVO                PIC X(08).
011000 01  LK-ACCION                 PIC X(10).
011100 01  LK-LLAVE                  PIC X(32).
011200 01  LK-FILE-STATUS            PIC 9(02).
011300 01  LK-FSE.
011400     05  LK-FSE-RETURN         PIC S9(4) COMP-5.
011500     05  LK-FSE-FUNCTION       PIC S9(4) COMP-5.
011600     05  LK-FSE-FEEDBACK       PIC S9(4) COMP-5.
011700
011800******************************************************************
011900 PROCEDURE DIVISION USING LK-PROGRAMA LK-ARCHIVO LK-ACCION
012000                          LK-LLAVE LK-FILE-STATUS LK-FSE.
012100******************************************************************
012200*               S E C C I O N    P R I N C I P A L
012300******************************************************************
012400 000-MAIN SECTION.
012500     ADD 1 TO WKS-CONTADOR-ERRORES
012600     MOVE WKS-CONTADOR-ERRORES TO WKS-CONTADOR-ER-D
012700     ACCEPT WKS-FECHA-ERROR FROM DATE YYYYMMDD
012800     ACCEPT WKS-HORA-ERROR  FROM TIME
012900     PERFORM 100-ARMA-MENSAJE
013000     PERFORM 200-DESPLIEGA-MENSAJE
013100     GOBACK.
013200 000-MAIN-E.  EXIT.
013300
013400*-----> SERIE 100 CONSTRUYE LAS LINEAS DEL MENSAJE DE ERROR
013500 100-ARMA-MENSAJE SECTION.
013600     STRING 'ERROR NO. ' WKS-CONTADOR-ER-D
013700            ' PROGRAMA=' LK-PROGRAMA
013800            ' ARCHIVO=' LK-ARCHIVO
013900            DELIMITED BY SIZE INTO WKS-LINEA-ERROR-1
014000
014100     STRING 'ACCION=' LK-ACCION
014200            ' LLAVE=' LK-LLAVE (1:20)
014300            DELIMITED BY SIZE INTO WKS-LINEA-ERROR-2
014400
014500     MOVE LK-FSE-RETURN   TO WKS-FSE-RETURN-D
014600     MOVE LK-FSE-FUNCTION TO WKS-FSE-FUNCTION-D
014700     MOVE LK-FSE-FEEDBACK TO WKS-FSE-FEEDBACK-D
014800     STRING 'FILE-STATUS=' LK-FILE-STATUS
014900            ' FSE-RETURN=' WKS-FSE-RETURN-D
015000            ' FSE-FUNCTION=' WKS-FSE-FUNCTION-D
015100            ' FSE-FEEDBACK=' WKS-FSE-FEEDBACK-D
015200            ' FECHA=' WKS-ANIO-ERROR '/' WKS-MES-ERROR '/'
015300            WKS-DIA-ERROR ' HORA=' WKS-HOR-ERROR ':' WKS-MIN-ERROR
015400            DELIMITED BY SIZE INTO WKS-LINEA-ERROR-3.
015500 100-ARMA-MENSAJE-E.  EXIT.
015600
015700*-----> SERIE 200 DESPLIEGA EL MENSAJE ARMADO A CONSOLA
015800 200-DESPLIEGA-MENSAJE SECTION.
015900     DISPLAY WKS-GUION-ERROR                UPON CONSOLE
016000     DISPLAY '>>> DEMV1R00 - ERROR DE ARCHIVO DETECTADO <<<'
016100             UPON CONSOLE
016200     DISPLAY WKS-LINEA-ERROR-1              UPON CONSOLE
016300     DISPLAY WKS-LINEA-ERROR-2              UPON CONSOLE
016400     DISPLAY WKS-LINEA-ERROR-3              UPON CONSOLE
016500     DISPLAY WKS-GUION-ERROR                UPON CONSOLE.
016600 200-DESPLIEGA-MENSAJE-E.  EXIT.
