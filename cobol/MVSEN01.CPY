000100******************************************************************
000200*   COPY        : MVSEN01                                       *
000300*   APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA     *
000400*   DESCRIPCION : SENAL DE NOTICIAS AGREGADA POR SIMBOLO, UN     *
000500*                 REGISTRO POR SIMBOLO DE LA LISTA VIGILADA.     *
000600*   LONGITUD    : 114 BYTES                                      *
000700******************************************************************
000800*   BITACORA DE CAMBIOS
000900*   FECHA      INIC  TICKET     DESCRIPCION
001000*   ---------- ----  ---------  ----------------------------------
001100*   14/02/1997 PEDR  BPM-241988 CREACION INICIAL DEL LAYOUT
001200*   05/09/2003 PEDR  BPM-280015 SIN CAMBIO DE LAYOUT; SE ACLARA
001300*                               QUE MVSE-RESUMEN LISTA HASTA 4
001400*                               ETIQUETAS DE CLASIFICACION
001500******************************************************************
001600 01  MV-SEN-REGISTRO.
001700     05  MVSE-SIMBOLO              PIC X(10).
001800     05  MVSE-PUNTAJE              PIC 9(3)V99.
001900     05  MVSE-TOTAL-EVENTOS        PIC 9(03).
002000     05  MVSE-POSITIVOS            PIC 9(03).
002100     05  MVSE-NEGATIVOS            PIC 9(03).
002200     05  MVSE-RESUMEN              PIC X(80).
002300     05  FILLER                    PIC X(10).
