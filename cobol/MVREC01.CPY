000100******************************************************************
000200*   COPY        : MVREC01                                       *
000300*   APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA     *
000400*   DESCRIPCION : RECOMENDACION DE ESCANEO, UN REGISTRO POR      *
000500*                 SIMBOLO SELECCIONADO POR EL RANKER/ASIGNADOR.  *
000600*   LONGITUD    : 275 BYTES                                      *
000700******************************************************************
000800*   BITACORA DE CAMBIOS
000900*   FECHA      INIC  TICKET     DESCRIPCION
001000*   ---------- ----  ---------  ----------------------------------
001100*   03/06/1992 EEDR  BPM-241190 CREACION INICIAL DEL LAYOUT
001200*   17/09/1994 PEDR  BPM-241560 SE AGREGAN COLUMNAS DE COMPONENTE
001300*                               (VALOR/CALIDAD/CATALIZADOR/TEND.)
001400*   02/12/1999 EEDR  BPM-260031 AJUSTE Y2K DE FECHA-GENERACION A
001500*                               FORMATO DE 4 DIGITOS DE ANIO
001600*   09/07/2004 HSIC  BPM-284415 SE AGREGA MVRC-NOTA-EJECUCION PARA
001700*                               EL TOPE DE TRAILING-STOP SUGERIDO
001800******************************************************************
001900 01  MV-REC-REGISTRO.
002000     05  MVRC-SIMBOLO              PIC X(10).
002100     05  MVRC-NOMBRE               PIC X(20).
002200     05  MVRC-PUNTAJE-TOTAL        PIC S9(3)V99.
002300     05  MVRC-PUNTAJE-VALOR        PIC 9(3)V99.
002400     05  MVRC-PUNTAJE-CALIDAD      PIC 9(3)V99.
002500     05  MVRC-PUNTAJE-CATALIZADOR  PIC 9(3)V99.
002600     05  MVRC-PUNTAJE-TENDENCIA    PIC 9(3)V99.
002700     05  MVRC-PENALIZACION-RIESGO  PIC 9(3)V99.
002800     05  MVRC-RAZON                PIC X(60).
002900     05  MVRC-NOTA-RIESGO          PIC X(60).
003000     05  MVRC-PESO-SUGERIDO        PIC V9999.
003100     05  MVRC-NOTA-EJECUCION       PIC X(40).
003200     05  MVRC-FECHA-GENERACION     PIC X(19).
003300     05  FILLER                    PIC X(15).
