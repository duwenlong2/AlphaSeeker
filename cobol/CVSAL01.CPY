000100******************************************************************
000200*   COPY        : CVSAL01                                       *
000300*   APLICACION  : CARTERA DE VALORES - LIBRO DIARIO              *
000400*   DESCRIPCION : MAESTRO DE SALDOS DE CARTERA (TENENCIAS),      *
000500*                 INDEXADO POR SIMBOLO. COSTO PROMEDIO PONDERADO *
000600*                 SE MANTIENE POR REGISTRO Y SE VE AFECTADO      *
000700*                 UNICAMENTE POR COMPRAS.                        *
000800*   LONGITUD    : 90 BYTES                                       *
000900*   ORGANIZACION: INDEXADO, LLAVE PRIMARIA CVSL-LLAVE            *
001000******************************************************************
001100*   BITACORA DE CAMBIOS
001200*   FECHA      INIC  TICKET     DESCRIPCION
001300*   ---------- ----  ---------  ----------------------------------
001400*   11/05/1994 PEDR  BPM-241560 CREACION INICIAL DEL LAYOUT
001500*   30/12/1998 EEDR  BPM-260031 AJUSTE Y2K DE FECHA-ACTUALIZA A
001600*                               FORMATO DE 4 DIGITOS DE ANIO
001700******************************************************************
001800 01  CV-SAL-REGISTRO.
001900     05  CVSL-LLAVE                PIC X(10).
002000     05  CVSL-NOMBRE               PIC X(20).
002100     05  CVSL-CANTIDAD             PIC S9(9)V99.
002200     05  CVSL-COSTO-PROMEDIO       PIC S9(7)V9999.
002300     05  CVSL-FECHA-ACTUALIZA      PIC X(19).
002400     05  FILLER                    PIC X(15).
