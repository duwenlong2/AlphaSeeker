000100******************************************************************
000200* FECHA       : 03/06/1992                                       *
000300* PROGRAMADOR : ELENA DURON (EEDR)                                *
000400* APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA        *
000500* PROGRAMA    : MVES01                                            *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CORRIDA DIARIA DE ESCANEO EN MODO SOMBRA (SOLO    *
000800*             : ASESORIA, NO COLOCA ORDENES).  LEE LA LISTA       *
000900*             : VIGILADA, OBTIENE FOTO DE MERCADO Y NOTICIAS DE   *
001000*             : CADA SIMBOLO (DE ARCHIVO O DEL GENERADOR PROPIO), *
001100*             : CLASIFICA/PUNTUA (VALOR, CALIDAD, CATALIZADOR,    *
001200*             : TENDENCIA, RIESGO), SELECCIONA LAS MEJORES         *
001300*             : POSICIONES BAJO LA POLITICA DE ASIGNACION Y       *
001400*             : PRODUCE EL LISTADO DE ESCANEO CON DIAGNOSTICO POR *
001500*             : ETAPA.                                            *
001600* ARCHIVOS    : MVLISTA=A,MVSNAPIN=A,MVNOTIN=A,MVSALREP=A         *
001700* ACCION (ES) : N/A (CORRIDA UNICA POR TURNO)                     *
001800* INSTALADO   : 03/06/1992                                        *
001900* BPM/RATIONAL: 241190                                            *
002000* NOMBRE      : ESCANEO SOMBRA DE VALORES Y ASIGNACION SUGERIDA   *
002100******************************************************************
002200*   BITACORA DE CAMBIOS
002300*   FECHA      INIC  TICKET     DESCRIPCION
002400*   ---------- ----  ---------  ----------------------------------
002500*   03/06/1992 EEDR  BPM-241190 CREACION INICIAL. SE ORIGINA DE LA
002600*                                RUTINA MORAS1 DEL AREA DE MOROSIDAD,
002700*                                ADAPTADA AL ESCANEO DE VALORES
002800*   17/09/1994 PEDR  BPM-241560 SE AGREGA CATALIZADOR POR PALABRA
002900*                                CLAVE Y NOTA DE RIESGO EN LA RECOMEN-
003000*                                DACION
003100*   30/06/1996 HSIC  BPM-238860 SE AGREGA ETAPA DE ASIGNACION (PESO
003200*                                SUGERIDO) BAJO POLITICA DE CARTERA
003300*   14/02/1997 PEDR  BPM-241988 SE AGREGA GENERADOR PROPIO DE FOTO Y
003400*                                NOTICIAS CUANDO NO HAY ARCHIVO DE
003500*                                ENTRADA (MODO DETERMINISTICO)
003600*   30/12/1998 EEDR  BPM-260031 AJUSTE Y2K DE TODOS LOS SELLOS DE
003700*                                FECHA-HORA A FORMATO DE 4 DIGITOS
003800*   11/08/1999 EEDR  BPM-260090 SE CORRIGE TRUNCAMIENTO DE TOPN CUANDO
003900*                                LA LISTA VIGILADA VIENE VACIA
004000*   14/03/2001 PEDR  BPM-271140 SE AJUSTA EL PENALIZADOR DE RIESGO PARA
004100*                                CONTAR EL TITULAR DE NOTICIA UNA SOLA VEZ
004200*                                POR CANDIDATO, AUNQUE VARIOS CALIFIQUEN
004300*   09/07/2004 HSIC  BPM-284415 SE AMPLIA LA NOTA DE EJECUCION PARA
004400*                                INCLUIR EL TOPE DE TRAILING-STOP VIGENTE
004500*                                EN LA POLITICA DE CARTERA
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. MVES01.
004900 AUTHOR. ELENA DURON.
005000 INSTALLATION. SISTEMAS - MONITOREO DE VALORES.
005100 DATE-WRITTEN. 03/06/1992.
005200 DATE-COMPILED.
005300 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITOS  IS '0' THRU '9'
005900     CLASS ALFABETO IS 'A' THRU 'Z'
006000     UPSI-0 ON STATUS IS INDICA-SIN-NOTICIAS.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300******************************************************************
006400*              A R C H I V O S   D E   E N T R A D A             *
006500******************************************************************
006600     SELECT MVLISTA ASSIGN TO MVLISTA
006700            ORGANIZATION   IS LINE SEQUENTIAL
006800            FILE STATUS    IS FS-MVLISTA.
006900     SELECT MVSNAPIN ASSIGN TO MVSNAPIN
007000            ORGANIZATION   IS LINE SEQUENTIAL
007100            FILE STATUS    IS FS-MVSNAPIN.
007200     SELECT MVNOTIN ASSIGN TO MVNOTIN
007300            ORGANIZATION   IS LINE SEQUENTIAL
007400            FILE STATUS    IS FS-MVNOTIN.
007500******************************************************************
007600*              A R C H I V O S   D E   S A L I D A               *
007700******************************************************************
007800     SELECT MVSALREP ASSIGN TO MVSALREP
007900            ORGANIZATION   IS LINE SEQUENTIAL
008000            FILE STATUS    IS FS-MVSALREP.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700*   LISTA VIGILADA, UN SIMBOLO POR RENGLON
008800 FD  MVLISTA
008900     RECORD CONTAINS 10 CHARACTERS.
009000 01  REG-MVLISTA                   PIC X(10).
009100*   FOTO DE MERCADO POR SIMBOLO (CUANDO VIENE DE ARCHIVO)
009200 FD  MVSNAPIN
009300     RECORD CONTAINS 90 CHARACTERS.
009400     COPY MVSNAP1.
009500*   NOTICIAS POR SIMBOLO (CUANDO VIENEN DE ARCHIVO)
009600 FD  MVNOTIN
009700     RECORD CONTAINS 124 CHARACTERS.
009800     COPY MVNOT01.
009900*   LISTADO DE ESCANEO (ENCABEZADO + DIAGNOSTICO + RECOMENDACIONES)
010000 FD  MVSALREP
010100     RECORD CONTAINS 250 CHARACTERS.
010200 01  REG-MVSALREP                  PIC X(250).
010300
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010700******************************************************************
010800 01  WKS-FS-STATUS.
010900     05  FS-MVLISTA                PIC 9(02) VALUE ZEROES.
011000     05  FS-MVSNAPIN               PIC 9(02) VALUE ZEROES.
011100     05  FS-MVNOTIN                PIC 9(02) VALUE ZEROES.
011200     05  FS-MVSALREP               PIC 9(02) VALUE ZEROES.
011300     05  FILLER                    PIC X(08).
011400
011500 01  WKS-VARIABLES-DEBD1R00.
011600     05  PROGRAMA                  PIC X(08) VALUE 'MVES01'.
011700     05  ARCHIVO                   PIC X(08) VALUE SPACES.
011800     05  ACCION                    PIC X(10) VALUE SPACES.
011900     05  LLAVE                     PIC X(32) VALUE SPACES.
012000     05  FSE-GENERICA.
012100         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012200         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012300         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012400
012500******************************************************************
012600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012700******************************************************************
012800 01  WKS-FLAGS.
012900     05  WKS-FIN-MVLISTA           PIC 9(01) VALUE ZEROES.
013000         88  FIN-MVLISTA                     VALUE 1.
013100     05  WKS-FIN-MVSNAPIN          PIC 9(01) VALUE ZEROES.
013200         88  FIN-MVSNAPIN                    VALUE 1.
013300     05  WKS-FIN-MVNOTIN           PIC 9(01) VALUE ZEROES.
013400         88  FIN-MVNOTIN                     VALUE 1.
013500     05  WKS-HAY-ARCHIVO-SNAP      PIC X(01) VALUE 'N'.
013600         88  HAY-ARCHIVO-SNAP                VALUE 'Y'.
013700     05  WKS-HAY-ARCHIVO-NOT       PIC X(01) VALUE 'N'.
013800         88  HAY-ARCHIVO-NOT                 VALUE 'Y'.
013900     05  WKS-SIMBOLO-ENCONTRADO    PIC X(01) VALUE 'N'.
014000         88  SIMBOLO-FUE-ENCONTRADO          VALUE 'Y'.
014100     05  WKS-PALABRA-PRESENTE      PIC X(01) VALUE 'N'.
014200         88  PALABRA-ESTA-PRESENTE           VALUE 'Y'.
014300     05  WKS-RIESGO-YA-MARCADO     PIC X(01) VALUE 'N'.
014400         88  RIESGO-FUE-MARCADO              VALUE 'Y'.
014500
014600 01  WKS-ESTADO-CORRIDA            PIC X(08) VALUE 'OK      '.
014700     88  CORRIDA-ES-OK                       VALUE 'OK      '.
014800     88  CORRIDA-DEGRADADA                   VALUE 'DEGRADED'.
014900     88  CORRIDA-FALLIDA                     VALUE 'FAILED  '.
015000 01  WKS-ETAPA-FALLIDA             PIC X(14) VALUE SPACES.
015100
015200 01  WKS-CONTADORES.
015300     05  WKS-TOTAL-SIMBOLOS        PIC 9(05) COMP VALUE ZEROES.
015400     05  WKS-TOTAL-SNAPSHOTS       PIC 9(05) COMP VALUE ZEROES.
015500     05  WKS-TOTAL-NOTICIAS        PIC 9(05) COMP VALUE ZEROES.
015600     05  WKS-TOTAL-RECOMENDACIONES PIC 9(05) COMP VALUE ZEROES.
015700     05  WKS-TOTAL-SELECCIONADAS   PIC 9(05) COMP VALUE ZEROES.
015800     05  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
015900     05  WKS-J                     PIC 9(05) COMP VALUE ZEROES.
016000     05  WKS-K                     PIC 9(05) COMP VALUE ZEROES.
016100     05  WKS-LIMITE-I              PIC 9(05) COMP VALUE ZEROES.
016200     05  WKS-LIMITE-J              PIC 9(05) COMP VALUE ZEROES.
016300     05  WKS-INDICE-CERO-BASE      PIC 9(05) COMP VALUE ZEROES.
016400
016500******************************************************************
016600*     LISTA VIGILADA EN MEMORIA (SIMBOLOS DE LA CORRIDA)         *
016700******************************************************************
016800 01  WKS-TABLA-VIGILADA.
016900     05  WKS-VIG-SIMBOLO OCCURS 1 TO 200 TIMES
017000                          DEPENDING ON WKS-TOTAL-SIMBOLOS
017100                          INDEXED BY IX-VIG
017200                          PIC X(10).
017300
017400******************************************************************
017500*     FOTO DE MERCADO EN MEMORIA, UNA POR SIMBOLO VIGILADO       *
017600******************************************************************
017700 01  WKS-TABLA-SNAPSHOTS.
017800     05  WKS-SNP-RENGLON OCCURS 1 TO 200 TIMES
017900                          DEPENDING ON WKS-TOTAL-SNAPSHOTS
018000                          INDEXED BY IX-SNP.
018100         10  WKS-SNP-SIMBOLO       PIC X(10).
018200         10  WKS-SNP-NOMBRE        PIC X(20).
018300         10  WKS-SNP-PRECIO        PIC S9(7)V99.
018400         10  WKS-SNP-PE-BANDERA    PIC X(01).
018500         10  WKS-SNP-PE            PIC S9(5)V99.
018600         10  WKS-SNP-PB-BANDERA    PIC X(01).
018700         10  WKS-SNP-PB            PIC S9(3)V99.
018800         10  WKS-SNP-ROE-BANDERA   PIC X(01).
018900         10  WKS-SNP-ROE           PIC S9(3)V99.
019000         10  WKS-SNP-REV-BANDERA   PIC X(01).
019100         10  WKS-SNP-REV           PIC S9(3)V99.
019200         10  WKS-SNP-CHG-BANDERA   PIC X(01).
019300         10  WKS-SNP-CHG           PIC S9(3)V99.
019400         10  WKS-SNP-VOL-BANDERA   PIC X(01).
019500         10  WKS-SNP-VOL           PIC S9(3)V99.
019600
019700******************************************************************
019800*     NOTICIAS EN MEMORIA, CERO O MAS POR SIMBOLO VIGILADO       *
019900******************************************************************
020000 01  WKS-TABLA-NOTICIAS.
020100     05  WKS-NOT-RENGLON OCCURS 1 TO 800 TIMES
020200                          DEPENDING ON WKS-TOTAL-NOTICIAS
020300                          INDEXED BY IX-NOT.
020400         10  WKS-NOT-SIMBOLO       PIC X(10).
020500         10  WKS-NOT-TITULO        PIC X(80).
020600         10  WKS-NOT-TITULO-MAYUS  PIC X(80).
020700         10  WKS-NOT-FUENTE        PIC X(10).
020800         10  WKS-NOT-FECHA-HORA    PIC X(19).
020900
021000******************************************************************
021100*    RENGLONES DE TRABAJO POR CANDIDATO (TAMANO FIJO, UNO POR     *
021200*    FOTO DE MERCADO), ANTES DE APLICAR EL FILTRO DE PENALIZACION *
021300******************************************************************
021400 01  WKS-TABLA-CANDIDATOS.
021500     05  WKS-CAN-RENGLON OCCURS 200 TIMES INDEXED BY IX-CAN.
021600         10  WKS-CAN-SIMBOLO       PIC X(10).
021700         10  WKS-CAN-NOMBRE        PIC X(20).
021800         10  WKS-CAN-TOTAL         PIC S9(3)V99.
021900         10  WKS-CAN-VALOR         PIC 9(3)V99.
022000         10  WKS-CAN-CALIDAD       PIC 9(3)V99.
022100         10  WKS-CAN-CATALIZADOR   PIC 9(3)V99.
022200         10  WKS-CAN-TENDENCIA     PIC 9(3)V99.
022300         10  WKS-CAN-PENALIZACION  PIC 9(3)V99.
022400         10  WKS-CAN-RAZON         PIC X(60).
022500         10  WKS-CAN-NOTA-RIESGO   PIC X(60).
022600
022700******************************************************************
022800*    RECOMENDACIONES EN MEMORIA (RESULTADO DEL RANKER), YA           *
022900*    FILTRADAS POR PENALIZACION Y ORDENADAS/TRUNCADAS AL TOPN         *
023000******************************************************************
023100 01  WKS-TABLA-RECOMENDACIONES.
023200     05  WKS-REC-RENGLON OCCURS 1 TO 200 TIMES
023300                          DEPENDING ON WKS-TOTAL-RECOMENDACIONES
023400                          INDEXED BY IX-REC.
023500         10  WKS-REC-SIMBOLO       PIC X(10).
023600         10  WKS-REC-NOMBRE        PIC X(20).
023700         10  WKS-REC-TOTAL         PIC S9(3)V99.
023800         10  WKS-REC-VALOR         PIC 9(3)V99.
023900         10  WKS-REC-CALIDAD       PIC 9(3)V99.
024000         10  WKS-REC-CATALIZADOR   PIC 9(3)V99.
024100         10  WKS-REC-TENDENCIA     PIC 9(3)V99.
024200         10  WKS-REC-PENALIZACION  PIC 9(3)V99.
024300         10  WKS-REC-RAZON         PIC X(60).
024400         10  WKS-REC-NOTA-RIESGO   PIC X(60).
024500         10  WKS-REC-PESO          PIC 9V9999.
024600         10  WKS-REC-NOTA-EJEC     PIC X(40).
024700 01  WKS-REG-REC-AUX.
024800     05  WKS-AUX-SIMBOLO           PIC X(10).
024900     05  WKS-AUX-NOMBRE            PIC X(20).
025000     05  WKS-AUX-TOTAL             PIC S9(3)V99.
025100     05  WKS-AUX-VALOR             PIC 9(3)V99.
025200     05  WKS-AUX-CALIDAD           PIC 9(3)V99.
025300     05  WKS-AUX-CATALIZADOR       PIC 9(3)V99.
025400     05  WKS-AUX-TENDENCIA         PIC 9(3)V99.
025500     05  WKS-AUX-PENALIZACION      PIC 9(3)V99.
025600     05  WKS-AUX-RAZON             PIC X(60).
025700     05  WKS-AUX-NOTA-RIESGO       PIC X(60).
025800     05  WKS-AUX-PESO              PIC 9V9999.
025900     05  WKS-AUX-NOTA-EJEC         PIC X(40).
026000
026100******************************************************************
026200*   DIAGNOSTICO DE LAS 4 ETAPAS DE LA CORRIDA (TABLA FIJA)       *
026300******************************************************************
026400 01  TABLA-DIAGNOSTICOS.
026500     05  FILLER PIC X(14) VALUE 'MARKET-DATA'.
026600     05  FILLER PIC X(08) VALUE 'OK'.
026700     05  FILLER PIC X(60) VALUE SPACES.
026800     05  FILLER PIC 9(05) VALUE ZEROES.
026900     05  FILLER PIC X(14) VALUE 'NEWS-DATA'.
027000     05  FILLER PIC X(08) VALUE 'OK'.
027100     05  FILLER PIC X(60) VALUE SPACES.
027200     05  FILLER PIC 9(05) VALUE ZEROES.
027300     05  FILLER PIC X(14) VALUE 'RANKING'.
027400     05  FILLER PIC X(08) VALUE 'OK'.
027500     05  FILLER PIC X(60) VALUE SPACES.
027600     05  FILLER PIC 9(05) VALUE ZEROES.
027700     05  FILLER PIC X(14) VALUE 'ALLOCATION'.
027800     05  FILLER PIC X(08) VALUE 'OK'.
027900     05  FILLER PIC X(60) VALUE SPACES.
028000     05  FILLER PIC 9(05) VALUE ZEROES.
028100 01  TABLA-DIAGNOSTICOS-R REDEFINES TABLA-DIAGNOSTICOS.
028200     05  TD-RENGLON OCCURS 4 TIMES INDEXED BY IX-DIA.
028300         10  TD-ETAPA              PIC X(14).
028400         10  TD-ESTADO             PIC X(08).
028500         10  TD-DETALLE            PIC X(60).
028600         10  TD-CONTADOR           PIC 9(05).
028700
028800******************************************************************
028900*     TABLA DE CATALIZADOR POR PALABRA CLAVE (12 RENGLONES)      *
029000******************************************************************
029100 01  TABLA-CATALIZADOR.
029200     05  FILLER PIC X(24) VALUE 'ORDER WIN'.
029300     05  FILLER PIC 9(02) COMP VALUE 9.
029400     05  FILLER PIC X(08) VALUE 'POSITIVO'.
029500     05  FILLER PIC S9(3) VALUE +12.
029600     05  FILLER PIC X(01) VALUE 'N'.
029700
029800     05  FILLER PIC X(24) VALUE 'BUYBACK'.
029900     05  FILLER PIC 9(02) COMP VALUE 7.
030000     05  FILLER PIC X(08) VALUE 'POSITIVO'.
030100     05  FILLER PIC S9(3) VALUE +12.
030200     05  FILLER PIC X(01) VALUE 'N'.
030300
030400     05  FILLER PIC X(24) VALUE 'GROWTH'.
030500     05  FILLER PIC 9(02) COMP VALUE 6.
030600     05  FILLER PIC X(08) VALUE 'POSITIVO'.
030700     05  FILLER PIC S9(3) VALUE +12.
030800     05  FILLER PIC X(01) VALUE 'N'.
030900
031000     05  FILLER PIC X(24) VALUE 'EARNINGS PRE-INCREASE'.
031100     05  FILLER PIC 9(02) COMP VALUE 21.
031200     05  FILLER PIC X(08) VALUE 'POSITIVO'.
031300     05  FILLER PIC S9(3) VALUE +12.
031400     05  FILLER PIC X(01) VALUE 'N'.
031500
031600     05  FILLER PIC X(24) VALUE 'NEW PRODUCT'.
031700     05  FILLER PIC 9(02) COMP VALUE 11.
031800     05  FILLER PIC X(08) VALUE 'POSITIVO'.
031900     05  FILLER PIC S9(3) VALUE +12.
032000     05  FILLER PIC X(01) VALUE 'N'.
032100
032200     05  FILLER PIC X(24) VALUE 'POLICY SUPPORT'.
032300     05  FILLER PIC 9(02) COMP VALUE 14.
032400     05  FILLER PIC X(08) VALUE 'POSITIVO'.
032500     05  FILLER PIC S9(3) VALUE +12.
032600     05  FILLER PIC X(01) VALUE 'N'.
032700
032800     05  FILLER PIC X(24) VALUE 'SHAREHOLDER REDUCTION'.
032900     05  FILLER PIC 9(02) COMP VALUE 21.
033000     05  FILLER PIC X(08) VALUE 'NEGATIVO'.
033100     05  FILLER PIC S9(3) VALUE -18.
033200     05  FILLER PIC X(01) VALUE 'Y'.
033300
033400     05  FILLER PIC X(24) VALUE 'LAWSUIT'.
033500     05  FILLER PIC 9(02) COMP VALUE 7.
033600     05  FILLER PIC X(08) VALUE 'NEGATIVO'.
033700     05  FILLER PIC S9(3) VALUE -18.
033800     05  FILLER PIC X(01) VALUE 'Y'.
033900
034000     05  FILLER PIC X(24) VALUE 'LOSS'.
034100     05  FILLER PIC 9(02) COMP VALUE 4.
034200     05  FILLER PIC X(08) VALUE 'NEGATIVO'.
034300     05  FILLER PIC S9(3) VALUE -18.
034400     05  FILLER PIC X(01) VALUE 'N'.
034500
034600     05  FILLER PIC X(24) VALUE 'PENALTY'.
034700     05  FILLER PIC 9(02) COMP VALUE 7.
034800     05  FILLER PIC X(08) VALUE 'NEGATIVO'.
034900     05  FILLER PIC S9(3) VALUE -18.
035000     05  FILLER PIC X(01) VALUE 'Y'.
035100
035200     05  FILLER PIC X(24) VALUE 'DELISTING'.
035300     05  FILLER PIC 9(02) COMP VALUE 9.
035400     05  FILLER PIC X(08) VALUE 'NEGATIVO'.
035500     05  FILLER PIC S9(3) VALUE -18.
035600     05  FILLER PIC X(01) VALUE 'Y'.
035700
035800     05  FILLER PIC X(24) VALUE 'DEFAULT'.
035900     05  FILLER PIC 9(02) COMP VALUE 7.
036000     05  FILLER PIC X(08) VALUE 'NEGATIVO'.
036100     05  FILLER PIC S9(3) VALUE -18.
036200     05  FILLER PIC X(01) VALUE 'Y'.
036300
036400 01  TABLA-CATALIZADOR-R REDEFINES TABLA-CATALIZADOR.
036500     05  TC2-RENGLON OCCURS 12 TIMES INDEXED BY IX-CAT.
036600         10  TC2-PALABRA           PIC X(24).
036700         10  TC2-LONGITUD          PIC 9(02) COMP.
036800         10  TC2-TIPO              PIC X(08).
036900         10  TC2-PUNTOS            PIC S9(3).
037000         10  TC2-RIESGO            PIC X(01).
037100
037200******************************************************************
037300*        TABLA DE DIAS ACUMULADOS POR MES (BASE PARA EDAD)       *
037400******************************************************************
037500 01  TABLA-DIAS.
037600     05  FILLER PIC 9(03) VALUE 000.
037700     05  FILLER PIC 9(03) VALUE 031.
037800     05  FILLER PIC 9(03) VALUE 059.
037900     05  FILLER PIC 9(03) VALUE 090.
038000     05  FILLER PIC 9(03) VALUE 120.
038100     05  FILLER PIC 9(03) VALUE 151.
038200     05  FILLER PIC 9(03) VALUE 181.
038300     05  FILLER PIC 9(03) VALUE 212.
038400     05  FILLER PIC 9(03) VALUE 243.
038500     05  FILLER PIC 9(03) VALUE 273.
038600     05  FILLER PIC 9(03) VALUE 304.
038700     05  FILLER PIC 9(03) VALUE 334.
038800 01  TABLA-DIAS-R REDEFINES TABLA-DIAS.
038900     05  TDI-ACUMULADO PIC 9(03) OCCURS 12 INDEXED BY IX-MES.
039000
039100******************************************************************
039200*              CAMPOS DE TRABAJO DE PUNTUACION                  *
039300******************************************************************
039400 01  WKS-CALCULO.
039500     05  WKS-PE-PARTE              PIC S9(3)V99 VALUE ZEROES.
039600     05  WKS-PB-PARTE              PIC S9(3)V99 VALUE ZEROES.
039700     05  WKS-ROE-PARTE             PIC S9(3)V99 VALUE ZEROES.
039800     05  WKS-REV-PARTE             PIC S9(3)V99 VALUE ZEROES.
039900     05  WKS-VALOR-CALC            PIC S9(5)V9999 VALUE ZEROES.
040000     05  WKS-TENDENCIA-TEMP        PIC S9(5)V9999 VALUE ZEROES.
040100     05  WKS-PUNTAJE-TEMP          PIC S9(3)V99 VALUE ZEROES.
040200     05  WKS-CATALIZADOR-TEMP      PIC S9(3) VALUE ZEROES.
040300     05  WKS-PENALIZACION-TEMP     PIC 9(3) VALUE ZEROES.
040400     05  WKS-TOTAL-TEMP            PIC S9(5)V9999 VALUE ZEROES.
040500     05  WKS-PALABRA-BUSCA         PIC X(24) VALUE SPACES.
040600     05  WKS-LONGITUD-BUSCA        PIC 9(02) COMP VALUE ZEROES.
040700     05  WKS-CONTADOR-TALLY        PIC 9(03) COMP VALUE ZEROES.
040800     05  WKS-NOTA-RIESGO-ARMADA    PIC X(60) VALUE SPACES.
040900     05  WKS-PUNTERO-NOTA          PIC 9(03) COMP VALUE 1.
041000*-----> CAMPOS DISPLAY DE PASO, PARA IMPRIMIR EN UN STRING LOS
041100*       CONTADORES Y PARAMETROS BINARIOS (COMP) DE LA POLITICA
041200     05  WKS-EDITA-COMP-3          PIC ZZ9.
041300     05  WKS-EDITA-COMP-5          PIC ZZZZ9.
041400
041500 01  WKS-CONSTANTES-POLITICA.
041600     05  WKS-COLCHON-EFECTIVO      PIC 9V9999 VALUE 0.2000.
041700     05  WKS-MAX-POSICIONES        PIC 9(02) COMP VALUE 5.
041800     05  WKS-MAX-PESO-POSICION     PIC 9V9999 VALUE 0.2000.
041900     05  WKS-STOP-LOSS-PCT         PIC 9(02) COMP VALUE 8.
042000     05  WKS-TAKE-PROFIT-PCT       PIC 9(02) COMP VALUE 18.
042100     05  WKS-TRAIL-STOP-PCT        PIC 9(02) COMP VALUE 8.
042200     05  WKS-TOPN                  PIC 9(02) COMP VALUE 10.
042300     05  WKS-MIN-PUNTAJE-TOTAL     PIC S9(3)V99 VALUE ZEROES.
042400     05  WKS-MAX-CHG-20D-POLIZA    PIC 9(03)V99 VALUE 20.00.
042500     05  WKS-PESO-CALC             PIC 9V9999 VALUE ZEROES.
042600     05  WKS-DIVISOR-PESO          PIC 9V9999 VALUE ZEROES.
042700     05  WKS-CANDIDATO-PESO        PIC 9V9999 VALUE ZEROES.
042800
042900******************************************************************
043000*    SERIE SINTETICA DE CIERRES/VOLUMEN PARA REGLAS DERIVADAS    *
043100******************************************************************
043200 01  WKS-SERIE-CIERRES.
043300     05  WKS-CIERRE PIC S9(5)V99 OCCURS 21 INDEXED BY IX-CIE.
043400 01  WKS-SERIE-VOLUMEN.
043500     05  WKS-VOLUMEN PIC S9(7)V99 OCCURS 6 INDEXED BY IX-VOLU.
043600 01  WKS-DERIVADOS.
043700     05  WKS-VARIACION-CALCULADA   PIC S9(3)V99 VALUE ZEROES.
043800     05  WKS-RAZON-CALCULADA       PIC S9(3)V99 VALUE ZEROES.
043900     05  WKS-PROMEDIO-VOLUMEN      PIC S9(7)V9999 VALUE ZEROES.
044000     05  WKS-SUMA-VOLUMEN          PIC S9(9)V99 VALUE ZEROES.
044100     05  WKS-INDICE-BASE           PIC 9(05) COMP VALUE ZEROES.
044200
044300 01  WKS-FECHA-HORA-HOY.
044400     05  WKS-FECHA-HOY             PIC 9(08) VALUE ZEROES.
044500     05  WKS-HORA-HOY              PIC 9(08) VALUE ZEROES.
044600 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
044700     05  WKS-ANIO-HOY              PIC 9(04).
044800     05  WKS-MES-HOY               PIC 9(02).
044900     05  WKS-DIA-HOY               PIC 9(02).
045000 01  WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
045100     05  WKS-HOR-HOY               PIC 9(02).
045200     05  WKS-MIN-HOY               PIC 9(02).
045300     05  WKS-SEG-HOY               PIC 9(02).
045400     05  WKS-CEN-HOY               PIC 9(02).
045500 01  WKS-FECHA-HORA-SISTEMA        PIC X(19) VALUE SPACES.
045600 01  WKS-FECHA-NOTICIA-MOCK        PIC X(19) VALUE SPACES.
045700 01  WKS-JULIANO-HOY               PIC 9(07) COMP VALUE ZEROES.
045800 01  WKS-HORAS-ATRAS               PIC 9(05) COMP VALUE ZEROES.
045900 01  WKS-COCIENTE-TEMP             PIC 9(05) COMP VALUE ZEROES.
046000 01  WKS-RESIDUO-TEMP              PIC 9(05) COMP VALUE ZEROES.
046100 01  WKS-JULIANO-NOTICIA           PIC 9(07) COMP VALUE ZEROES.
046200 01  WKS-HOR-NOTICIA                PIC 9(02) VALUE ZEROES.
046300 01  WKS-DIA-NOTICIA                PIC 9(02) VALUE ZEROES.
046400 01  WKS-MES-NOTICIA                PIC 9(02) VALUE ZEROES.
046500 01  WKS-ANIO-NOTICIA               PIC 9(04) VALUE ZEROES.
046600
046700 01  WKS-ALFABETO-MINUS PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
046800 01  WKS-ALFABETO-MAYUS PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046900
047000******************************************************************
047100*              LINEAS DEL LISTADO DE ESCANEO (REPORTE)           *
047200******************************************************************
047300 01  WKS-LINEA-ENCABEZADO-1        PIC X(132) VALUE SPACES.
047400 01  WKS-LINEA-ENCABEZADO-2        PIC X(132) VALUE SPACES.
047500 01  WKS-LINEA-ENCABEZADO-3        PIC X(132) VALUE SPACES.
047600 01  WKS-LINEA-DIAGNOSTICO.
047700     05  FILLER                    PIC X(01) VALUE SPACES.
047800     05  WLD-ETAPA                 PIC X(14).
047900     05  FILLER                    PIC X(01) VALUE SPACES.
048000     05  WLD-ESTADO                PIC X(08).
048100     05  FILLER                    PIC X(01) VALUE SPACES.
048200     05  WLD-DETALLE               PIC X(60).
048300     05  FILLER                    PIC X(01) VALUE SPACES.
048400     05  WLD-CONTADOR              PIC Z(4)9.
048500     05  FILLER                    PIC X(40) VALUE SPACES.
048600 01  WKS-LINEA-RECOMENDACION.
048700     05  FILLER                    PIC X(01) VALUE SPACES.
048800     05  WLR-SIMBOLO               PIC X(10).
048900     05  FILLER                    PIC X(01) VALUE SPACES.
049000     05  WLR-NOMBRE                PIC X(20).
049100     05  FILLER                    PIC X(01) VALUE SPACES.
049200     05  WLR-TOTAL                 PIC -(3)9.99.
049300     05  FILLER                    PIC X(01) VALUE SPACES.
049400     05  WLR-VALOR                 PIC Z(2)9.99.
049500     05  FILLER                    PIC X(01) VALUE SPACES.
049600     05  WLR-CALIDAD               PIC Z(2)9.99.
049700     05  FILLER                    PIC X(01) VALUE SPACES.
049800     05  WLR-CATALIZADOR           PIC Z(2)9.99.
049900     05  FILLER                    PIC X(01) VALUE SPACES.
050000     05  WLR-TENDENCIA             PIC Z(2)9.99.
050100     05  FILLER                    PIC X(01) VALUE SPACES.
050200     05  WLR-PENALIZACION          PIC Z(2)9.99.
050300     05  FILLER                    PIC X(01) VALUE SPACES.
050400     05  WLR-PESO                  PIC 9.9999.
050500     05  FILLER                    PIC X(01) VALUE SPACES.
050600     05  WLR-RAZON                 PIC X(60).
050700     05  FILLER                    PIC X(01) VALUE SPACES.
050800     05  WLR-NOTA-RIESGO           PIC X(60).
050900     05  FILLER                    PIC X(01) VALUE SPACES.
051000     05  WLR-NOTA-EJEC             PIC X(40).
051100 01  WKS-LINEA-TRAILER             PIC X(132) VALUE SPACES.
051200
051300******************************************************************
051400 PROCEDURE DIVISION.
051500******************************************************************
051600*               S E C C I O N    P R I N C I P A L
051700******************************************************************
051800 000-PRINCIPAL SECTION.
051900     PERFORM 100-INICIALIZACION
052000     IF CORRIDA-ES-OK
052100        PERFORM 200-ETAPA-DATOS-MERCADO
052200     END-IF
052300     IF CORRIDA-ES-OK
052400        PERFORM 300-ETAPA-NOTICIAS
052500     END-IF
052600     IF NOT CORRIDA-FALLIDA
052700        PERFORM 400-ETAPA-CLASIFICACION
052800     END-IF
052900     IF NOT CORRIDA-FALLIDA
053000        PERFORM 500-ETAPA-ASIGNACION
053100     END-IF
053200     PERFORM 600-ESCRIBE-REPORTE
053300     PERFORM 900-CIERRA-ARCHIVOS
053400     STOP RUN.
053500 000-PRINCIPAL-E.  EXIT.
053600
053700*-----> SERIE 100 ABRE ARCHIVOS Y CARGA LA LISTA VIGILADA
053800 100-INICIALIZACION SECTION.
053900     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
054000     ACCEPT WKS-HORA-HOY  FROM TIME
054100     STRING WKS-ANIO-HOY '-' WKS-MES-HOY '-' WKS-DIA-HOY
054200            ' ' WKS-HOR-HOY ':' WKS-MIN-HOY ':' WKS-SEG-HOY
054300            DELIMITED BY SIZE INTO WKS-FECHA-HORA-SISTEMA
054400
054500     OPEN INPUT MVLISTA
054600     IF FS-MVLISTA NOT EQUAL 0 AND 05
054700        MOVE 'MVLISTA'  TO ARCHIVO
054800        MOVE 'OPEN'     TO ACCION
054900        MOVE SPACES     TO LLAVE
055000        CALL 'DEMV1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055100                              FS-MVLISTA, FSE-GENERICA
055200        SET CORRIDA-FALLIDA TO TRUE
055300        MOVE 'MARKET-DATA' TO WKS-ETAPA-FALLIDA
055400     ELSE
055500        PERFORM 110-LEE-MVLISTA
055600        PERFORM 120-CARGA-SIMBOLO UNTIL FIN-MVLISTA
055700     END-IF
055800     CLOSE MVLISTA
055900
056000     IF CORRIDA-ES-OK AND WKS-TOTAL-SIMBOLOS = 0
056100        SET CORRIDA-FALLIDA TO TRUE
056200        MOVE 'MARKET-DATA' TO WKS-ETAPA-FALLIDA
056300        MOVE 1 TO IX-DIA
056400        MOVE 'MARKET-DATA' TO TD-ETAPA (1)
056500        MOVE 'ERROR'       TO TD-ESTADO (1)
056600        MOVE 'LISTA VIGILADA VACIA, NO HAY SIMBOLOS QUE ESCANEAR'
056700                           TO TD-DETALLE (1)
056800        MOVE 0             TO TD-CONTADOR (1)
056900     END-IF.
057000 100-INICIALIZACION-E.  EXIT.
057100
057200 110-LEE-MVLISTA SECTION.
057300     READ MVLISTA
057400          AT END MOVE 1 TO WKS-FIN-MVLISTA
057500     END-READ.
057600 110-LEE-MVLISTA-E.  EXIT.
057700
057800*-----> SE OMITEN RENGLONES EN BLANCO, SE ACUMULA EL SIMBOLO
057900 120-CARGA-SIMBOLO SECTION.
058000     IF REG-MVLISTA NOT EQUAL SPACES
058100        ADD 1 TO WKS-TOTAL-SIMBOLOS
058200        SET IX-VIG TO WKS-TOTAL-SIMBOLOS
058300        MOVE REG-MVLISTA TO WKS-VIG-SIMBOLO (IX-VIG)
058400     END-IF
058500     PERFORM 110-LEE-MVLISTA.
058600 120-CARGA-SIMBOLO-E.  EXIT.
058700
058800*-----> SERIE 200 ETAPA DE DATOS DE MERCADO (ARCHIVO O GENERADOR)
058900 200-ETAPA-DATOS-MERCADO SECTION.
059000     OPEN INPUT MVSNAPIN
059100     IF FS-MVSNAPIN = 0
059200        SET HAY-ARCHIVO-SNAP TO TRUE
059300        MOVE 0 TO WKS-FIN-MVSNAPIN
059400        PERFORM 210-LEE-SNAPSHOT-ARCHIVO
059500                VARYING IX-VIG FROM 1 BY 1
059600                UNTIL IX-VIG > WKS-TOTAL-SIMBOLOS
059700        CLOSE MVSNAPIN
059800     ELSE
059900        PERFORM 250-GENERA-DATOS-MOCK
060000                VARYING IX-VIG FROM 1 BY 1
060100                UNTIL IX-VIG > WKS-TOTAL-SIMBOLOS
060200     END-IF
060300
060400     MOVE 1 TO IX-DIA
060500     MOVE 'MARKET-DATA'        TO TD-ETAPA (1)
060600     MOVE 'OK'                 TO TD-ESTADO (1)
060700     IF HAY-ARCHIVO-SNAP
060800        MOVE 'FOTO DE MERCADO LEIDA DE ARCHIVO DE ENTRADA'
060900                               TO TD-DETALLE (1)
061000     ELSE
061100        MOVE 'FOTO DE MERCADO GENERADA POR EL MODO DETERMINISTICO'
061200                               TO TD-DETALLE (1)
061300     END-IF
061400     MOVE WKS-TOTAL-SNAPSHOTS  TO TD-CONTADOR (1).
061500 200-ETAPA-DATOS-MERCADO-E.  EXIT.
061600
061700 210-LEE-SNAPSHOT-ARCHIVO SECTION.
061800     IF NOT FIN-MVSNAPIN
061900        READ MVSNAPIN
062000             AT END MOVE 1 TO WKS-FIN-MVSNAPIN
062100        END-READ
062200        IF NOT FIN-MVSNAPIN
062300           ADD 1 TO WKS-TOTAL-SNAPSHOTS
062400           SET IX-SNP TO WKS-TOTAL-SNAPSHOTS
062500           MOVE MVSN-SIMBOLO         TO WKS-SNP-SIMBOLO (IX-SNP)
062600           MOVE MVSN-NOMBRE          TO WKS-SNP-NOMBRE (IX-SNP)
062700           MOVE MVSN-PRECIO          TO WKS-SNP-PRECIO (IX-SNP)
062800           MOVE MVSN-PER-BANDERA     TO WKS-SNP-PE-BANDERA (IX-SNP)
062900           MOVE MVSN-PER-TTM         TO WKS-SNP-PE (IX-SNP)
063000           MOVE MVSN-PVL-BANDERA     TO WKS-SNP-PB-BANDERA (IX-SNP)
063100           MOVE MVSN-PVL             TO WKS-SNP-PB (IX-SNP)
063200           MOVE MVSN-ROE-BANDERA     TO WKS-SNP-ROE-BANDERA (IX-SNP)
063300           MOVE MVSN-ROE             TO WKS-SNP-ROE (IX-SNP)
063400           MOVE MVSN-CRE-BANDERA     TO WKS-SNP-REV-BANDERA (IX-SNP)
063500           MOVE MVSN-CRECIMIENTO-ANUAL TO WKS-SNP-REV (IX-SNP)
063600           MOVE MVSN-VAR-BANDERA     TO WKS-SNP-CHG-BANDERA (IX-SNP)
063700           MOVE MVSN-VARIACION-20D   TO WKS-SNP-CHG (IX-SNP)
063800           MOVE MVSN-VOL-BANDERA     TO WKS-SNP-VOL-BANDERA (IX-SNP)
063900           MOVE MVSN-RAZON-VOLUMEN   TO WKS-SNP-VOL (IX-SNP)
064000        END-IF
064100     END-IF.
064200 210-LEE-SNAPSHOT-ARCHIVO-E.  EXIT.
064300
064400*-----> GENERADOR DETERMINISTICO: FOTO = FORMULA POR INDICE I (0 BASE)
064500 250-GENERA-DATOS-MOCK SECTION.
064600     COMPUTE WKS-INDICE-CERO-BASE = IX-VIG - 1
064700     ADD 1 TO WKS-TOTAL-SNAPSHOTS
064800     SET IX-SNP TO WKS-TOTAL-SNAPSHOTS
064900     MOVE WKS-VIG-SIMBOLO (IX-VIG) TO WKS-SNP-SIMBOLO (IX-SNP)
065000     STRING WKS-VIG-SIMBOLO (IX-VIG) DELIMITED BY SPACE
065100            '-NAME' DELIMITED BY SIZE
065200            INTO WKS-SNP-NOMBRE (IX-SNP)
065300
065400     COMPUTE WKS-SNP-PRECIO (IX-SNP) ROUNDED =
065500             3.0 + (WKS-INDICE-CERO-BASE * 1.6)
065600     MOVE 'Y' TO WKS-SNP-PE-BANDERA (IX-SNP)
065700     COMPUTE WKS-SNP-PE (IX-SNP) ROUNDED =
065800             10 + (WKS-INDICE-CERO-BASE * 6)
065900     MOVE 'Y' TO WKS-SNP-PB-BANDERA (IX-SNP)
066000     COMPUTE WKS-SNP-PB (IX-SNP) ROUNDED =
066100             1 + (WKS-INDICE-CERO-BASE * 0.3)
066200     MOVE 'Y' TO WKS-SNP-ROE-BANDERA (IX-SNP)
066300     COMPUTE WKS-SNP-ROE (IX-SNP) ROUNDED =
066400             7 + (WKS-INDICE-CERO-BASE * 2)
066500     MOVE 'Y' TO WKS-SNP-REV-BANDERA (IX-SNP)
066600     COMPUTE WKS-SNP-REV (IX-SNP) ROUNDED =
066700             5 + (WKS-INDICE-CERO-BASE * 3)
066800
066900*    LA VARIACION A 20 DIAS Y LA RAZON DE VOLUMEN SE OBTIENEN CON LAS
067000*    REGLAS DERIVADAS GENERALES (260/270), NO SE FIJA LA CONSTANTE
067100*    DIRECTAMENTE; SE ARMA UNA SERIE SINTETICA QUE PRODUCE EL MISMO
067200*    RESULTADO QUE LA FORMULA DEL GENERADOR.
067300     COMPUTE WKS-CIERRE (1) = 100.00
067400     COMPUTE WKS-CIERRE (21) ROUNDED =
067500             100.00 * (1 + ((-2 + (WKS-INDICE-CERO-BASE * 1.5)) / 100))
067600     PERFORM 260-DERIVA-VARIACION-20D
067700     MOVE 'Y' TO WKS-SNP-CHG-BANDERA (IX-SNP)
067800     MOVE WKS-VARIACION-CALCULADA TO WKS-SNP-CHG (IX-SNP)
067900
068000     MOVE 100.00 TO WKS-VOLUMEN (1) WKS-VOLUMEN (2) WKS-VOLUMEN (3)
068100                     WKS-VOLUMEN (4) WKS-VOLUMEN (5)
068200     COMPUTE WKS-VOLUMEN (6) ROUNDED =
068300             100.00 * (1 + (WKS-INDICE-CERO-BASE * 0.2))
068400     PERFORM 270-DERIVA-RAZON-VOLUMEN
068500     MOVE 'Y' TO WKS-SNP-VOL-BANDERA (IX-SNP)
068600     MOVE WKS-RAZON-CALCULADA TO WKS-SNP-VOL (IX-SNP).
068700 250-GENERA-DATOS-MOCK-E.  EXIT.
068800
068900*-----> REGLA DERIVADA GENERAL: VARIACION A 20 DIAS DESDE UNA SERIE
069000*       CRONOLOGICA DE CIERRES C(1..21).  NULA SI LA BASE ES CERO.
069100 260-DERIVA-VARIACION-20D SECTION.
069200     IF WKS-CIERRE (1) = 0
069300        MOVE 0 TO WKS-VARIACION-CALCULADA
069400     ELSE
069500        COMPUTE WKS-VARIACION-CALCULADA ROUNDED =
069600                ((WKS-CIERRE (21) / WKS-CIERRE (1)) - 1) * 100
069700     END-IF.
069800 260-DERIVA-VARIACION-20D-E.  EXIT.
069900
070000*-----> REGLA DERIVADA GENERAL: RAZON DE VOLUMEN = V(6) / PROMEDIO
070100*       DE V(1..5).  NULA SI EL PROMEDIO ES CERO.
070200 270-DERIVA-RAZON-VOLUMEN SECTION.
070300     MOVE 0 TO WKS-SUMA-VOLUMEN
070400     PERFORM 275-SUMA-VOLUMEN
070500             VARYING IX-VOLU FROM 1 BY 1 UNTIL IX-VOLU > 5
070600     COMPUTE WKS-PROMEDIO-VOLUMEN ROUNDED = WKS-SUMA-VOLUMEN / 5
070700     IF WKS-PROMEDIO-VOLUMEN = 0
070800        MOVE 0 TO WKS-RAZON-CALCULADA
070900     ELSE
071000        COMPUTE WKS-RAZON-CALCULADA ROUNDED =
071100                WKS-VOLUMEN (6) / WKS-PROMEDIO-VOLUMEN
071200     END-IF.
071300 270-DERIVA-RAZON-VOLUMEN-E.  EXIT.
071400
071500 275-SUMA-VOLUMEN SECTION.
071600     ADD WKS-VOLUMEN (IX-VOLU) TO WKS-SUMA-VOLUMEN.
071700 275-SUMA-VOLUMEN-E.  EXIT.
071800
071900*-----> SERIE 300 ETAPA DE NOTICIAS (ARCHIVO, MODO DEGRADADO, O MOCK)
072000 300-ETAPA-NOTICIAS SECTION.
072100     OPEN INPUT MVNOTIN
072200     IF FS-MVNOTIN = 0
072300        SET HAY-ARCHIVO-NOT TO TRUE
072400        MOVE 0 TO WKS-FIN-MVNOTIN
072500        PERFORM 310-LEE-NOTICIA-ARCHIVO UNTIL FIN-MVNOTIN
072600        CLOSE MVNOTIN
072700     ELSE
072800        PERFORM 350-GENERA-NOTICIAS-MOCK
072900                VARYING IX-VIG FROM 1 BY 1
073000                UNTIL IX-VIG > WKS-TOTAL-SIMBOLOS
073100     END-IF
073200
073300     MOVE 2 TO IX-DIA
073400     MOVE 'NEWS-DATA'   TO TD-ETAPA (2)
073500     MOVE WKS-TOTAL-NOTICIAS TO TD-CONTADOR (2)
073600     IF CORRIDA-DEGRADADA
073700        MOVE 'WARNING' TO TD-ESTADO (2)
073800        MOVE 'ARCHIVO DE NOTICIAS PRESENTE CON ERROR DE LECTURA, SE'
073900                        TO TD-DETALLE (2)
074000     ELSE
074100        MOVE 'OK' TO TD-ESTADO (2)
074200        IF HAY-ARCHIVO-NOT
074300           MOVE 'NOTICIAS LEIDAS DE ARCHIVO DE ENTRADA'
074400                        TO TD-DETALLE (2)
074500        ELSE
074600           MOVE 'NOTICIAS GENERADAS POR EL MODO DETERMINISTICO'
074700                        TO TD-DETALLE (2)
074800        END-IF
074900     END-IF.
075000 300-ETAPA-NOTICIAS-E.  EXIT.
075100
075200*-----> LECTURA TOLERANTE: UN ERROR REAL DE E/S DEGRADA LA CORRIDA
075300*       PERO NO LA DETIENE; SE CONSERVA LO YA LEIDO
075400 310-LEE-NOTICIA-ARCHIVO SECTION.
075500     READ MVNOTIN
075600          AT END MOVE 1 TO WKS-FIN-MVNOTIN
075700     END-READ
075800     IF NOT FIN-MVNOTIN
075900        IF FS-MVNOTIN NOT EQUAL 0 AND 05
076000           SET CORRIDA-DEGRADADA TO TRUE
076100           MOVE 1 TO WKS-FIN-MVNOTIN
076200        ELSE
076300           PERFORM 320-CARGA-NOTICIA
076400        END-IF
076500     END-IF.
076600 310-LEE-NOTICIA-ARCHIVO-E.  EXIT.
076700
076800 320-CARGA-NOTICIA SECTION.
076900     ADD 1 TO WKS-TOTAL-NOTICIAS
077000     SET IX-NOT TO WKS-TOTAL-NOTICIAS
077100     MOVE MVNT-SIMBOLO     TO WKS-NOT-SIMBOLO (IX-NOT)
077200     MOVE MVNT-TITULO      TO WKS-NOT-TITULO (IX-NOT)
077300     MOVE MVNT-TITULO      TO WKS-NOT-TITULO-MAYUS (IX-NOT)
077400     INSPECT WKS-NOT-TITULO-MAYUS (IX-NOT) CONVERTING
077500             WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
077600     MOVE MVNT-FUENTE      TO WKS-NOT-FUENTE (IX-NOT)
077700     MOVE MVNT-FECHA-HORA  TO WKS-NOT-FECHA-HORA (IX-NOT).
077800 320-CARGA-NOTICIA-E.  EXIT.
077900
078000*-----> GENERADOR DETERMINISTICO DE NOTICIAS: PAR/NON POR INDICE I
078100 350-GENERA-NOTICIAS-MOCK SECTION.
078200     COMPUTE WKS-INDICE-CERO-BASE = IX-VIG - 1
078300     ADD 1 TO WKS-TOTAL-NOTICIAS
078400     SET IX-NOT TO WKS-TOTAL-NOTICIAS
078500     MOVE WKS-VIG-SIMBOLO (IX-VIG) TO WKS-NOT-SIMBOLO (IX-NOT)
078600     MOVE 'mock      '            TO WKS-NOT-FUENTE (IX-NOT)
078700
078800     DIVIDE WKS-INDICE-CERO-BASE BY 2 GIVING WKS-COCIENTE-TEMP
078900            REMAINDER WKS-RESIDUO-TEMP
079000     IF WKS-RESIDUO-TEMP = 0
079100        MOVE 'NEW ORDER WIN AND EARNINGS PRE-INCREASE REPORTED'
079200                        TO WKS-NOT-TITULO (IX-NOT)
079300     ELSE
079400        MOVE 'SHAREHOLDER REDUCTION ANNOUNCED BY MAJOR HOLDER'
079500                        TO WKS-NOT-TITULO (IX-NOT)
079600     END-IF
079700     MOVE WKS-NOT-TITULO (IX-NOT) TO WKS-NOT-TITULO-MAYUS (IX-NOT)
079800
079900     MOVE WKS-INDICE-CERO-BASE TO WKS-HORAS-ATRAS
080000     PERFORM 360-CALCULA-FECHA-NOTICIA
080100     MOVE WKS-FECHA-NOTICIA-MOCK TO WKS-NOT-FECHA-HORA (IX-NOT).
080200 350-GENERA-NOTICIAS-MOCK-E.  EXIT.
080300
080400*-----> RESTA WKS-HORAS-ATRAS A LA FECHA-HORA DE CORRIDA (ARITMETICA
080500*       JULIANA SIMPLIFICADA, SIN AÑOS BISIESTOS, PROPIA DEL SISTEMA)
080600 360-CALCULA-FECHA-NOTICIA SECTION.
080700     SET IX-MES TO WKS-MES-HOY
080800     COMPUTE WKS-JULIANO-HOY =
080900             (WKS-ANIO-HOY * 365) + TDI-ACUMULADO (IX-MES) + WKS-DIA-HOY
081000     COMPUTE WKS-JULIANO-NOTICIA =
081100             WKS-JULIANO-HOY - (WKS-HORAS-ATRAS / 24)
081200     DIVIDE WKS-HORAS-ATRAS BY 24 GIVING WKS-COCIENTE-TEMP
081300            REMAINDER WKS-RESIDUO-TEMP
081400     COMPUTE WKS-HOR-NOTICIA = WKS-HOR-HOY - WKS-RESIDUO-TEMP
081500     IF WKS-HOR-HOY < WKS-RESIDUO-TEMP
081600        ADD 24 TO WKS-HOR-NOTICIA
081700        SUBTRACT 1 FROM WKS-JULIANO-NOTICIA
081800     END-IF
081900*    SE APROXIMA ANIO/MES/DIA DE VUELTA CON EL AÑO EN CURSO PARA
082000*    FINES DE DESPLIEGUE; EL DETALLE DE DIA CALENDARIO EXACTO NO
082100*    AFECTA EL CATALIZADOR NI LA PUNTUACION DE ESTA ETAPA.
082200     MOVE WKS-ANIO-HOY TO WKS-ANIO-NOTICIA
082300     MOVE WKS-MES-HOY  TO WKS-MES-NOTICIA
082400     MOVE WKS-DIA-HOY  TO WKS-DIA-NOTICIA
082500     STRING WKS-ANIO-NOTICIA '-' WKS-MES-NOTICIA '-' WKS-DIA-NOTICIA
082600            ' ' WKS-HOR-NOTICIA ':' WKS-MIN-HOY ':' WKS-SEG-HOY
082700            DELIMITED BY SIZE INTO WKS-FECHA-NOTICIA-MOCK.
082800 360-CALCULA-FECHA-NOTICIA-E.  EXIT.
082900
083000*-----> SERIE 400 ETAPA DE CLASIFICACION (RANKER)
083100 400-ETAPA-CLASIFICACION SECTION.
083200     IF WKS-TOTAL-SIMBOLOS > 200
083300        SET CORRIDA-FALLIDA TO TRUE
083400        MOVE 'RANKING' TO WKS-ETAPA-FALLIDA
083500        MOVE 3 TO IX-DIA
083600        MOVE 'RANKING'  TO TD-ETAPA (3)
083700        MOVE 'ERROR'    TO TD-ESTADO (3)
083800        MOVE 'LISTA VIGILADA EXCEDE LA CAPACIDAD DE LA TABLA DE TRABAJO'
083900                        TO TD-DETALLE (3)
084000        MOVE 0          TO TD-CONTADOR (3)
084100     ELSE
084200        PERFORM 410-EVALUA-CANDIDATO
084300                VARYING IX-SNP FROM 1 BY 1
084400                UNTIL IX-SNP > WKS-TOTAL-SNAPSHOTS
084500        PERFORM 480-ORDENA-RECOMENDACIONES
084600        PERFORM 490-TRUNCA-TOPN
084700
084800        MOVE 3 TO IX-DIA
084900        MOVE 'RANKING'   TO TD-ETAPA (3)
085000        MOVE 'OK'        TO TD-ESTADO (3)
085100        MOVE 'RANKER APLICADO SOBRE FOTO DE MERCADO Y NOTICIAS'
085200                         TO TD-DETALLE (3)
085300        MOVE WKS-TOTAL-RECOMENDACIONES TO TD-CONTADOR (3)
085400     END-IF.
085500 400-ETAPA-CLASIFICACION-E.  EXIT.
085600
085700*-----> POR CADA FOTO: VALOR, CALIDAD, TENDENCIA, CATALIZADOR, RIESGO
085800 410-EVALUA-CANDIDATO SECTION.
085900     PERFORM 420-CALCULA-VALORACION
086000     PERFORM 430-CALCULA-CALIDAD
086100     PERFORM 440-CALCULA-TENDENCIA
086200     PERFORM 450-CALCULA-CATALIZADOR
086300     PERFORM 460-CALCULA-RIESGO
086400     PERFORM 470-CALCULA-TOTAL
086500     IF WKS-PENALIZACION-TEMP NOT GREATER THAN 30
086600        PERFORM 475-AGREGA-RECOMENDACION
086700     END-IF.
086800 410-EVALUA-CANDIDATO-E.  EXIT.
086900
087000*-----> VALORACION = PE-PARTE*0.6 + PB-PARTE*0.4
087100 420-CALCULA-VALORACION SECTION.
087200     IF WKS-SNP-PE-BANDERA (IX-SNP) = 'N'
087300        MOVE 70 TO WKS-PE-PARTE
087400     ELSE
087500        COMPUTE WKS-PE-PARTE = 100 - WKS-SNP-PE (IX-SNP)
087600        IF WKS-PE-PARTE < 0
087700           MOVE 0 TO WKS-PE-PARTE
087800        END-IF
087900        IF WKS-PE-PARTE > 100
088000           MOVE 100 TO WKS-PE-PARTE
088100        END-IF
088200     END-IF
088300     IF WKS-SNP-PB-BANDERA (IX-SNP) = 'N'
088400        MOVE 70 TO WKS-PB-PARTE
088500     ELSE
088600        COMPUTE WKS-PB-PARTE = 100 - (WKS-SNP-PB (IX-SNP) * 25)
088700        IF WKS-PB-PARTE < 0
088800           MOVE 0 TO WKS-PB-PARTE
088900        END-IF
089000        IF WKS-PB-PARTE > 100
089100           MOVE 100 TO WKS-PB-PARTE
089200        END-IF
089300     END-IF
089400     COMPUTE WKS-CAN-VALOR (IX-SNP) ROUNDED =
089500             (WKS-PE-PARTE * 0.6) + (WKS-PB-PARTE * 0.4).
089600 420-CALCULA-VALORACION-E.  EXIT.
089700
089800*-----> CALIDAD = ROE-PARTE*0.6 + REV-PARTE*0.4
089900 430-CALCULA-CALIDAD SECTION.
090000     IF WKS-SNP-ROE-BANDERA (IX-SNP) = 'N'
090100        MOVE 50 TO WKS-ROE-PARTE
090200     ELSE
090300        COMPUTE WKS-ROE-PARTE = WKS-SNP-ROE (IX-SNP) * 4
090400        IF WKS-ROE-PARTE < 0
090500           MOVE 0 TO WKS-ROE-PARTE
090600        END-IF
090700        IF WKS-ROE-PARTE > 100
090800           MOVE 100 TO WKS-ROE-PARTE
090900        END-IF
091000     END-IF
091100     IF WKS-SNP-REV-BANDERA (IX-SNP) = 'N'
091200        MOVE 50 TO WKS-REV-PARTE
091300     ELSE
091400        COMPUTE WKS-REV-PARTE = 50 + (WKS-SNP-REV (IX-SNP) * 2)
091500        IF WKS-REV-PARTE < 0
091600           MOVE 0 TO WKS-REV-PARTE
091700        END-IF
091800        IF WKS-REV-PARTE > 100
091900           MOVE 100 TO WKS-REV-PARTE
092000        END-IF
092100     END-IF
092200     COMPUTE WKS-CAN-CALIDAD (IX-SNP) ROUNDED =
092300             (WKS-ROE-PARTE * 0.6) + (WKS-REV-PARTE * 0.4).
092400 430-CALCULA-CALIDAD-E.  EXIT.
092500
092600*-----> TENDENCIA = CLAMP(50 + CHG*3 + (VOL-1)*15)
092700 440-CALCULA-TENDENCIA SECTION.
092800     IF WKS-SNP-CHG-BANDERA (IX-SNP) = 'N'
092900        MOVE 0 TO WKS-SNP-CHG (IX-SNP)
093000     END-IF
093100     IF WKS-SNP-VOL-BANDERA (IX-SNP) = 'N'
093200        MOVE 1 TO WKS-SNP-VOL (IX-SNP)
093300     END-IF
093400     COMPUTE WKS-TENDENCIA-TEMP =
093500             50 + (WKS-SNP-CHG (IX-SNP) * 3) +
093600             ((WKS-SNP-VOL (IX-SNP) - 1) * 15)
093700     IF WKS-TENDENCIA-TEMP < 0
093800        MOVE 0 TO WKS-TENDENCIA-TEMP
093900     END-IF
094000     IF WKS-TENDENCIA-TEMP > 100
094100        MOVE 100 TO WKS-TENDENCIA-TEMP
094200     END-IF
094300     MOVE WKS-SNP-SIMBOLO (IX-SNP) TO WKS-CAN-SIMBOLO (IX-SNP)
094400     MOVE WKS-SNP-NOMBRE (IX-SNP)  TO WKS-CAN-NOMBRE (IX-SNP)
094500     COMPUTE WKS-CAN-TENDENCIA (IX-SNP) ROUNDED = WKS-TENDENCIA-TEMP.
094600 440-CALCULA-TENDENCIA-E.  EXIT.
094700
094800*-----> CATALIZADOR: BASE 50, +12/-18 POR PALABRA EN CADA TITULAR,
094900*       RECORTADO A 0-100 DESPUES DE CADA TITULAR
095000 450-CALCULA-CATALIZADOR SECTION.
095100     MOVE 50 TO WKS-PUNTAJE-TEMP
095200     PERFORM 455-EVALUA-TITULAR-CATALIZADOR
095300             VARYING IX-NOT FROM 1 BY 1
095400             UNTIL IX-NOT > WKS-TOTAL-NOTICIAS
095500     MOVE WKS-PUNTAJE-TEMP TO WKS-CAN-CATALIZADOR (IX-SNP).
095600 450-CALCULA-CATALIZADOR-E.  EXIT.
095700
095800 455-EVALUA-TITULAR-CATALIZADOR SECTION.
095900     IF WKS-NOT-SIMBOLO (IX-NOT) = WKS-SNP-SIMBOLO (IX-SNP)
096000        PERFORM 457-PRUEBA-PALABRA-CATALIZADOR
096100                VARYING IX-CAT FROM 1 BY 1 UNTIL IX-CAT > 12
096200        IF WKS-PUNTAJE-TEMP < 0
096300           MOVE 0 TO WKS-PUNTAJE-TEMP
096400        END-IF
096500        IF WKS-PUNTAJE-TEMP > 100
096600           MOVE 100 TO WKS-PUNTAJE-TEMP
096700        END-IF
096800     END-IF.
096900 455-EVALUA-TITULAR-CATALIZADOR-E.  EXIT.
097000
097100 457-PRUEBA-PALABRA-CATALIZADOR SECTION.
097200     MOVE TC2-PALABRA (IX-CAT)  TO WKS-PALABRA-BUSCA
097300     MOVE TC2-LONGITUD (IX-CAT) TO WKS-LONGITUD-BUSCA
097400     MOVE 0 TO WKS-CONTADOR-TALLY
097500     INSPECT WKS-NOT-TITULO-MAYUS (IX-NOT) TALLYING WKS-CONTADOR-TALLY
097600             FOR ALL WKS-PALABRA-BUSCA (1:WKS-LONGITUD-BUSCA)
097700     IF WKS-CONTADOR-TALLY > 0
097800        ADD TC2-PUNTOS (IX-CAT) TO WKS-PUNTAJE-TEMP
097900     END-IF.
098000 457-PRUEBA-PALABRA-CATALIZADOR-E.  EXIT.
098100
098200*-----> RIESGO: PRECIO BAJO, PE ALTO, ROE DEBIL, TITULAR DE RIESGO
098300 460-CALCULA-RIESGO SECTION.
098400     MOVE 0 TO WKS-PENALIZACION-TEMP
098500     MOVE SPACES TO WKS-NOTA-RIESGO-ARMADA
098600     MOVE 1 TO WKS-PUNTERO-NOTA
098700     SET RIESGO-FUE-MARCADO TO FALSE
098800
098900     IF WKS-SNP-PRECIO (IX-SNP) < 2.00
099000        ADD 15 TO WKS-PENALIZACION-TEMP
099100        PERFORM 465-AGREGA-NOTA-RIESGO
099200     END-IF
099300     IF WKS-SNP-PE-BANDERA (IX-SNP) = 'Y'
099400        AND WKS-SNP-PE (IX-SNP) > 80
099500        ADD 15 TO WKS-PENALIZACION-TEMP
099600        PERFORM 466-AGREGA-NOTA-VALUACION
099700     END-IF
099800     IF WKS-SNP-ROE-BANDERA (IX-SNP) = 'Y'
099900        AND WKS-SNP-ROE (IX-SNP) < 3
100000        ADD 20 TO WKS-PENALIZACION-TEMP
100100        PERFORM 467-AGREGA-NOTA-CALIDAD
100200     END-IF
100300     PERFORM 468-BUSCA-TITULAR-RIESGO
100400             VARYING IX-NOT FROM 1 BY 1
100500             UNTIL IX-NOT > WKS-TOTAL-NOTICIAS
100600
100700     IF WKS-PENALIZACION-TEMP > 100
100800        MOVE 100 TO WKS-PENALIZACION-TEMP
100900     END-IF
101000     IF WKS-NOTA-RIESGO-ARMADA = SPACES
101100        MOVE 'NO-SIGNIFICANT-RISK' TO WKS-NOTA-RIESGO-ARMADA
101200     END-IF
101300     MOVE WKS-PENALIZACION-TEMP  TO WKS-CAN-PENALIZACION (IX-SNP)
101400     MOVE WKS-NOTA-RIESGO-ARMADA TO WKS-CAN-NOTA-RIESGO (IX-SNP).
101500 460-CALCULA-RIESGO-E.  EXIT.
101600
101700 465-AGREGA-NOTA-RIESGO SECTION.
101800     STRING 'LOW-PRICE VOLATILITY RISK; ' DELIMITED BY SIZE
101900            INTO WKS-NOTA-RIESGO-ARMADA
102000            WITH POINTER WKS-PUNTERO-NOTA.
102100 465-AGREGA-NOTA-RIESGO-E.  EXIT.
102200
102300 466-AGREGA-NOTA-VALUACION SECTION.
102400     STRING 'VALUATION TOO HIGH; ' DELIMITED BY SIZE
102500            INTO WKS-NOTA-RIESGO-ARMADA
102600            WITH POINTER WKS-PUNTERO-NOTA.
102700 466-AGREGA-NOTA-VALUACION-E.  EXIT.
102800
102900 467-AGREGA-NOTA-CALIDAD SECTION.
103000     STRING 'WEAK PROFIT QUALITY; ' DELIMITED BY SIZE
103100            INTO WKS-NOTA-RIESGO-ARMADA
103200            WITH POINTER WKS-PUNTERO-NOTA.
103300 467-AGREGA-NOTA-CALIDAD-E.  EXIT.
103400
103500*-----> UNA SOLA VEZ POR CANDIDATO, AUNQUE VARIOS TITULARES CALIFIQUEN
103600 468-BUSCA-TITULAR-RIESGO SECTION.
103700     IF NOT RIESGO-FUE-MARCADO
103800        AND WKS-NOT-SIMBOLO (IX-NOT) = WKS-SNP-SIMBOLO (IX-SNP)
103900        PERFORM 469-PRUEBA-PALABRA-RIESGO
104000                VARYING IX-CAT FROM 1 BY 1 UNTIL IX-CAT > 12
104100        IF RIESGO-FUE-MARCADO
104200           ADD 20 TO WKS-PENALIZACION-TEMP
104300           STRING 'NEGATIVE NEWS CATALYST; ' DELIMITED BY SIZE
104400                  INTO WKS-NOTA-RIESGO-ARMADA
104500                  WITH POINTER WKS-PUNTERO-NOTA
104600        END-IF
104700     END-IF.
104800 468-BUSCA-TITULAR-RIESGO-E.  EXIT.
104900
105000 469-PRUEBA-PALABRA-RIESGO SECTION.
105100     IF TC2-RIESGO (IX-CAT) = 'Y' AND NOT RIESGO-FUE-MARCADO
105200        MOVE TC2-PALABRA (IX-CAT)  TO WKS-PALABRA-BUSCA
105300        MOVE TC2-LONGITUD (IX-CAT) TO WKS-LONGITUD-BUSCA
105400        MOVE 0 TO WKS-CONTADOR-TALLY
105500        INSPECT WKS-NOT-TITULO-MAYUS (IX-NOT) TALLYING WKS-CONTADOR-TALLY
105600                FOR ALL WKS-PALABRA-BUSCA (1:WKS-LONGITUD-BUSCA)
105700        IF WKS-CONTADOR-TALLY > 0
105800           SET RIESGO-FUE-MARCADO TO TRUE
105900        END-IF
106000     END-IF.
106100 469-PRUEBA-PALABRA-RIESGO-E.  EXIT.
106200
106300*-----> TOTAL = V*0.30 + Q*0.25 + C*0.25 + T*0.20 - PENALIZACION
106400 470-CALCULA-TOTAL SECTION.
106500     COMPUTE WKS-CAN-TOTAL (IX-SNP) ROUNDED =
106600             (WKS-CAN-VALOR (IX-SNP) * 0.30) +
106700             (WKS-CAN-CALIDAD (IX-SNP) * 0.25) +
106800             (WKS-CAN-CATALIZADOR (IX-SNP) * 0.25) +
106900             (WKS-CAN-TENDENCIA (IX-SNP) * 0.20) -
107000             WKS-CAN-PENALIZACION (IX-SNP)
107100     STRING 'V=' WKS-CAN-VALOR (IX-SNP)
107200            ' Q=' WKS-CAN-CALIDAD (IX-SNP)
107300            ' C=' WKS-CAN-CATALIZADOR (IX-SNP)
107400            ' T=' WKS-CAN-TENDENCIA (IX-SNP)
107500            DELIMITED BY SIZE INTO WKS-CAN-RAZON (IX-SNP).
107600 470-CALCULA-TOTAL-E.  EXIT.
107700
107800*-----> SE AGREGA UNA RECOMENDACION SOBREVIVIENTE (PENALTY <= 30)
107900 475-AGREGA-RECOMENDACION SECTION.
108000     ADD 1 TO WKS-TOTAL-RECOMENDACIONES
108100     SET IX-REC TO WKS-TOTAL-RECOMENDACIONES
108200     MOVE WKS-CAN-SIMBOLO (IX-SNP)      TO WKS-REC-SIMBOLO (IX-REC)
108300     MOVE WKS-CAN-NOMBRE (IX-SNP)       TO WKS-REC-NOMBRE (IX-REC)
108400     MOVE WKS-CAN-TOTAL (IX-SNP)        TO WKS-REC-TOTAL (IX-REC)
108500     MOVE WKS-CAN-VALOR (IX-SNP)        TO WKS-REC-VALOR (IX-REC)
108600     MOVE WKS-CAN-CALIDAD (IX-SNP)      TO WKS-REC-CALIDAD (IX-REC)
108700     MOVE WKS-CAN-CATALIZADOR (IX-SNP)  TO WKS-REC-CATALIZADOR (IX-REC)
108800     MOVE WKS-CAN-TENDENCIA (IX-SNP)    TO WKS-REC-TENDENCIA (IX-REC)
108900     MOVE WKS-CAN-PENALIZACION (IX-SNP) TO WKS-REC-PENALIZACION (IX-REC)
109000     MOVE WKS-CAN-RAZON (IX-SNP)        TO WKS-REC-RAZON (IX-REC)
109100     MOVE WKS-CAN-NOTA-RIESGO (IX-SNP)  TO WKS-REC-NOTA-RIESGO (IX-REC).
109200 475-AGREGA-RECOMENDACION-E.  EXIT.
109300
109400*-----> ORDENAMIENTO DE BURBUJA ESTABLE: TOTAL DESCENDENTE
109500 480-ORDENA-RECOMENDACIONES SECTION.
109600     IF WKS-TOTAL-RECOMENDACIONES > 1
109700        COMPUTE WKS-LIMITE-I = WKS-TOTAL-RECOMENDACIONES - 1
109800        PERFORM 481-CICLO-EXTERNO-BURBUJA
109900                VARYING WKS-I FROM 1 BY 1
110000                UNTIL WKS-I > WKS-LIMITE-I
110100     END-IF.
110200 480-ORDENA-RECOMENDACIONES-E.  EXIT.
110300
110400 481-CICLO-EXTERNO-BURBUJA SECTION.
110500     COMPUTE WKS-LIMITE-J = WKS-TOTAL-RECOMENDACIONES - WKS-I
110600     PERFORM 482-COMPARA-Y-CAMBIA-RENGLON
110700             VARYING WKS-J FROM 1 BY 1
110800             UNTIL WKS-J > WKS-LIMITE-J.
110900 481-CICLO-EXTERNO-BURBUJA-E.  EXIT.
111000
111100*-----> INTERCAMBIA SOLO SI EL SIGUIENTE ES ESTRICTAMENTE MAYOR, ASI
111200*       SE CONSERVA EL ORDEN DE ENTRADA ENTRE EMPATES (ESTABLE)
111300 482-COMPARA-Y-CAMBIA-RENGLON SECTION.
111400     IF WKS-REC-TOTAL (WKS-J) < WKS-REC-TOTAL (WKS-J + 1)
111500        PERFORM 485-INTERCAMBIA-RENGLONES
111600     END-IF.
111700 482-COMPARA-Y-CAMBIA-RENGLON-E.  EXIT.
111800
111900 485-INTERCAMBIA-RENGLONES SECTION.
112000     MOVE WKS-REC-RENGLON (WKS-J)     TO WKS-REG-REC-AUX
112100     MOVE WKS-REC-RENGLON (WKS-J + 1) TO WKS-REC-RENGLON (WKS-J)
112200     MOVE WKS-REG-REC-AUX             TO WKS-REC-RENGLON (WKS-J + 1).
112300 485-INTERCAMBIA-RENGLONES-E.  EXIT.
112400
112500*-----> SE CONSERVAN SOLO LOS PRIMEROS TOPN RENGLONES DE LA TABLA
112600 490-TRUNCA-TOPN SECTION.
112700     IF WKS-TOTAL-RECOMENDACIONES > WKS-TOPN
112800        MOVE WKS-TOPN TO WKS-TOTAL-RECOMENDACIONES
112900     END-IF.
113000 490-TRUNCA-TOPN-E.  EXIT.
113100
113200*-----> SERIE 500 ETAPA DE ASIGNACION DE PESO SUGERIDO
113300 500-ETAPA-ASIGNACION SECTION.
113400     IF WKS-MAX-POSICIONES < 1
113500        SET CORRIDA-FALLIDA TO TRUE
113600        MOVE 'ALLOCATION' TO WKS-ETAPA-FALLIDA
113700        MOVE 4 TO IX-DIA
113800        MOVE 'ALLOCATION' TO TD-ETAPA (4)
113900        MOVE 'ERROR'      TO TD-ESTADO (4)
114000        MOVE 'PARAMETRO MAX-POSICIONES DE LA POLITICA ES INVALIDO'
114100                          TO TD-DETALLE (4)
114200        MOVE 0            TO TD-CONTADOR (4)
114300     ELSE
114400        MOVE WKS-TOTAL-RECOMENDACIONES TO WKS-TOTAL-SELECCIONADAS
114500        IF WKS-TOTAL-SELECCIONADAS > WKS-MAX-POSICIONES
114600           MOVE WKS-MAX-POSICIONES TO WKS-TOTAL-SELECCIONADAS
114700        END-IF
114800        IF WKS-TOTAL-SELECCIONADAS > 0
114900           PERFORM 510-CALCULA-PESO-POSICION
115000           PERFORM 530-ESTAMPA-NOTA-EJECUCION
115100                   VARYING IX-REC FROM 1 BY 1
115200                   UNTIL IX-REC > WKS-TOTAL-SELECCIONADAS
115300        END-IF
115400        MOVE WKS-TOTAL-SELECCIONADAS TO WKS-TOTAL-RECOMENDACIONES
115500
115600        MOVE 4 TO IX-DIA
115700        MOVE 'ALLOCATION' TO TD-ETAPA (4)
115800        MOVE 'OK'         TO TD-ESTADO (4)
115900        MOVE 'PESO SUGERIDO ASIGNADO BAJO POLITICA DE COLCHON Y TOPE'
116000                          TO TD-DETALLE (4)
116100        MOVE WKS-TOTAL-SELECCIONADAS TO TD-CONTADOR (4)
116200     END-IF.
116300 500-ETAPA-ASIGNACION-E.  EXIT.
116400
116500*-----> PESO POR POSICION = MIN((1-COLCHON)/SELECCIONADAS, TOPE)
116600 510-CALCULA-PESO-POSICION SECTION.
116700     COMPUTE WKS-DIVISOR-PESO ROUNDED =
116800             (1 - WKS-COLCHON-EFECTIVO) / WKS-TOTAL-SELECCIONADAS
116900     IF WKS-DIVISOR-PESO < WKS-MAX-PESO-POSICION
117000        MOVE WKS-DIVISOR-PESO TO WKS-PESO-CALC
117100     ELSE
117200        MOVE WKS-MAX-PESO-POSICION TO WKS-PESO-CALC
117300     END-IF.
117400 510-CALCULA-PESO-POSICION-E.  EXIT.
117500
117600 530-ESTAMPA-NOTA-EJECUCION SECTION.
117700     MOVE WKS-PESO-CALC TO WKS-REC-PESO (IX-REC)
117800     MOVE SPACES TO WKS-REC-NOTA-EJEC (IX-REC)
117900     MOVE 1 TO WKS-PUNTERO-NOTA
118000     MOVE WKS-STOP-LOSS-PCT TO WKS-EDITA-COMP-3
118100     STRING 'SL ' WKS-EDITA-COMP-3 '% / TP ' DELIMITED BY SIZE
118200            INTO WKS-REC-NOTA-EJEC (IX-REC)
118300            WITH POINTER WKS-PUNTERO-NOTA
118400     MOVE WKS-TAKE-PROFIT-PCT TO WKS-EDITA-COMP-3
118500     STRING WKS-EDITA-COMP-3 '% / TRAIL ' DELIMITED BY SIZE
118600            INTO WKS-REC-NOTA-EJEC (IX-REC)
118700            WITH POINTER WKS-PUNTERO-NOTA
118800     MOVE WKS-TRAIL-STOP-PCT TO WKS-EDITA-COMP-3
118900     STRING WKS-EDITA-COMP-3 '%' DELIMITED BY SIZE
119000            INTO WKS-REC-NOTA-EJEC (IX-REC)
119100            WITH POINTER WKS-PUNTERO-NOTA.
119200 530-ESTAMPA-NOTA-EJECUCION-E.  EXIT.
119300
119400*-----> SERIE 600 ESCRIBE EL LISTADO DE ESCANEO COMPLETO
119500 600-ESCRIBE-REPORTE SECTION.
119600     OPEN OUTPUT MVSALREP
119700     PERFORM 610-ESCRIBE-ENCABEZADO
119800     PERFORM 620-ESCRIBE-DIAGNOSTICOS
119900     PERFORM 630-ESCRIBE-RECOMENDACIONES
120000     CLOSE MVSALREP.
120100 600-ESCRIBE-REPORTE-E.  EXIT.
120200
120300 610-ESCRIBE-ENCABEZADO SECTION.
120400     MOVE SPACES TO WKS-LINEA-ENCABEZADO-1
120500     STRING 'ESCANEO SOMBRA MVES01 - GENERADO ' WKS-FECHA-HORA-SISTEMA
120600            ' ESTADO=' WKS-ESTADO-CORRIDA
120700            ' ETAPA-FALLIDA=' WKS-ETAPA-FALLIDA
120800            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO-1
120900     WRITE REG-MVSALREP FROM WKS-LINEA-ENCABEZADO-1
121000
121100     MOVE SPACES TO WKS-LINEA-ENCABEZADO-2
121200     MOVE 1 TO WKS-PUNTERO-NOTA
121300     MOVE WKS-TOTAL-SIMBOLOS TO WKS-EDITA-COMP-5
121400     STRING 'LISTA-VIGILADA=' WKS-EDITA-COMP-5 DELIMITED BY SIZE
121500            INTO WKS-LINEA-ENCABEZADO-2
121600            WITH POINTER WKS-PUNTERO-NOTA
121700     MOVE WKS-TOPN TO WKS-EDITA-COMP-3
121800     STRING ' TOPN=' WKS-EDITA-COMP-3 DELIMITED BY SIZE
121900            INTO WKS-LINEA-ENCABEZADO-2
122000            WITH POINTER WKS-PUNTERO-NOTA
122100     STRING ' COLCHON-EFECTIVO=' WKS-COLCHON-EFECTIVO
122200            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO-2
122300            WITH POINTER WKS-PUNTERO-NOTA
122400     MOVE WKS-MAX-POSICIONES TO WKS-EDITA-COMP-3
122500     STRING ' MAX-POSICIONES=' WKS-EDITA-COMP-3 DELIMITED BY SIZE
122600            INTO WKS-LINEA-ENCABEZADO-2
122700            WITH POINTER WKS-PUNTERO-NOTA
122800     STRING ' MAX-PESO-POSICION=' WKS-MAX-PESO-POSICION
122900            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO-2
123000            WITH POINTER WKS-PUNTERO-NOTA
123100     WRITE REG-MVSALREP FROM WKS-LINEA-ENCABEZADO-2
123200
123300     MOVE SPACES TO WKS-LINEA-ENCABEZADO-3
123400     MOVE 1 TO WKS-PUNTERO-NOTA
123500     STRING 'PUNTAJE-MINIMO=' WKS-MIN-PUNTAJE-TOTAL
123600            ' MAX-CAMBIO-20D=' WKS-MAX-CHG-20D-POLIZA
123700            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO-3
123800            WITH POINTER WKS-PUNTERO-NOTA
123900     MOVE WKS-STOP-LOSS-PCT TO WKS-EDITA-COMP-3
124000     STRING ' STOP-LOSS=' WKS-EDITA-COMP-3 '%' DELIMITED BY SIZE
124100            INTO WKS-LINEA-ENCABEZADO-3
124200            WITH POINTER WKS-PUNTERO-NOTA
124300     MOVE WKS-TAKE-PROFIT-PCT TO WKS-EDITA-COMP-3
124400     STRING ' TAKE-PROFIT=' WKS-EDITA-COMP-3 '%' DELIMITED BY SIZE
124500            INTO WKS-LINEA-ENCABEZADO-3
124600            WITH POINTER WKS-PUNTERO-NOTA
124700     MOVE WKS-TRAIL-STOP-PCT TO WKS-EDITA-COMP-3
124800     STRING ' TRAIL-STOP=' WKS-EDITA-COMP-3 '%' DELIMITED BY SIZE
124900            INTO WKS-LINEA-ENCABEZADO-3
125000            WITH POINTER WKS-PUNTERO-NOTA
125100     WRITE REG-MVSALREP FROM WKS-LINEA-ENCABEZADO-3.
125200 610-ESCRIBE-ENCABEZADO-E.  EXIT.
125300
125400 620-ESCRIBE-DIAGNOSTICOS SECTION.
125500     PERFORM 625-ESCRIBE-RENGLON-DIAGNOSTICO
125600             VARYING IX-DIA FROM 1 BY 1 UNTIL IX-DIA > 4.
125700 620-ESCRIBE-DIAGNOSTICOS-E.  EXIT.
125800
125900 625-ESCRIBE-RENGLON-DIAGNOSTICO SECTION.
126000     MOVE TD-ETAPA (IX-DIA)    TO WLD-ETAPA
126100     MOVE TD-ESTADO (IX-DIA)   TO WLD-ESTADO
126200     MOVE TD-DETALLE (IX-DIA)  TO WLD-DETALLE
126300     MOVE TD-CONTADOR (IX-DIA) TO WLD-CONTADOR
126400     WRITE REG-MVSALREP FROM WKS-LINEA-DIAGNOSTICO.
126500 625-ESCRIBE-RENGLON-DIAGNOSTICO-E.  EXIT.
126600
126700 630-ESCRIBE-RECOMENDACIONES SECTION.
126800     IF WKS-TOTAL-RECOMENDACIONES > 0
126900        PERFORM 635-ESCRIBE-RENGLON-RECOMENDACION
127000                VARYING IX-REC FROM 1 BY 1
127100                UNTIL IX-REC > WKS-TOTAL-RECOMENDACIONES
127200     END-IF
127300     MOVE SPACES TO WKS-LINEA-TRAILER
127400     MOVE WKS-TOTAL-RECOMENDACIONES TO WKS-EDITA-COMP-5
127500     STRING 'TOTAL DE RECOMENDACIONES=' WKS-EDITA-COMP-5
127600            DELIMITED BY SIZE INTO WKS-LINEA-TRAILER
127700     WRITE REG-MVSALREP FROM WKS-LINEA-TRAILER.
127800 630-ESCRIBE-RECOMENDACIONES-E.  EXIT.
127900
128000 635-ESCRIBE-RENGLON-RECOMENDACION SECTION.
128100     MOVE WKS-REC-SIMBOLO (IX-REC)      TO WLR-SIMBOLO
128200     MOVE WKS-REC-NOMBRE (IX-REC)       TO WLR-NOMBRE
128300     MOVE WKS-REC-TOTAL (IX-REC)        TO WLR-TOTAL
128400     MOVE WKS-REC-VALOR (IX-REC)        TO WLR-VALOR
128500     MOVE WKS-REC-CALIDAD (IX-REC)      TO WLR-CALIDAD
128600     MOVE WKS-REC-CATALIZADOR (IX-REC)  TO WLR-CATALIZADOR
128700     MOVE WKS-REC-TENDENCIA (IX-REC)    TO WLR-TENDENCIA
128800     MOVE WKS-REC-PENALIZACION (IX-REC) TO WLR-PENALIZACION
128900     MOVE WKS-REC-PESO (IX-REC)         TO WLR-PESO
129000     MOVE WKS-REC-RAZON (IX-REC)        TO WLR-RAZON
129100     MOVE WKS-REC-NOTA-RIESGO (IX-REC)  TO WLR-NOTA-RIESGO
129200     MOVE WKS-REC-NOTA-EJEC (IX-REC)    TO WLR-NOTA-EJEC
129300     WRITE REG-MVSALREP FROM WKS-LINEA-RECOMENDACION.
129400 635-ESCRIBE-RENGLON-RECOMENDACION-E.  EXIT.
129500
129600*-----> SERIE 900 CIERRE Y RESUMEN DE CONSOLA
129700 900-CIERRA-ARCHIVOS SECTION.
129800     DISPLAY '>>> MVES01 - SIMBOLOS=' WKS-TOTAL-SIMBOLOS
129900             ' SNAPSHOTS=' WKS-TOTAL-SNAPSHOTS
130000             ' NOTICIAS=' WKS-TOTAL-NOTICIAS UPON CONSOLE
130100     DISPLAY '>>> MVES01 - RECOMENDACIONES=' WKS-TOTAL-RECOMENDACIONES
130200             ' ESTADO=' WKS-ESTADO-CORRIDA UPON CONSOLE.
130300 900-CIERRA-ARCHIVOS-E.  EXIT.
