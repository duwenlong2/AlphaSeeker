000100******************************************************************
000200*   COPY        : MVNOT01                                       *
000300*   APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA     *
000400*   DESCRIPCION : TITULAR DE NOTICIA POR SIMBOLO, CERO O MAS     *
000500*                 REGISTROS POR SIMBOLO DE LA LISTA VIGILADA.    *
000600*   LONGITUD    : 124 BYTES                                      *
000700******************************************************************
000800*   BITACORA DE CAMBIOS
000900*   FECHA      INIC  TICKET     DESCRIPCION
001000*   ---------- ----  ---------  ----------------------------------
001100*   19/03/1991 EEDR  BPM-241190 CREACION INICIAL DEL LAYOUT
001200*   14/02/1997 PEDR  BPM-241988 SE AGREGA REDEFINES DE FECHA-HORA
001300*                               PARA CALCULO DE ANTIGUEDAD (HORAS)
001400*   14/03/2001 PEDR  BPM-271140 SIN CAMBIO DE LAYOUT; SE ACLARA
001500*                               QUE MVNT-TITULO LLEGA YA EN
001600*                               MAYUSCULAS DESDE EL GENERADOR
001700******************************************************************
001800 01  MV-NOT-REGISTRO.
001900     05  MVNT-SIMBOLO              PIC X(10).
002000     05  MVNT-TITULO               PIC X(80).
002100     05  MVNT-FUENTE               PIC X(10).
002200     05  MVNT-FECHA-HORA           PIC X(19).
002300     05  MVNT-FECHA-HORA-R REDEFINES MVNT-FECHA-HORA.
002400         10  MVNT-ANIO             PIC 9(04).
002500         10  FILLER                PIC X(01).
002600         10  MVNT-MES              PIC 9(02).
002700         10  FILLER                PIC X(01).
002800         10  MVNT-DIA              PIC 9(02).
002900         10  FILLER                PIC X(01).
003000         10  MVNT-HOR              PIC 9(02).
003100         10  FILLER                PIC X(01).
003200         10  MVNT-MIN              PIC 9(02).
003300         10  FILLER                PIC X(01).
003400         10  MVNT-SEG              PIC 9(02).
003500     05  FILLER                    PIC X(05).
