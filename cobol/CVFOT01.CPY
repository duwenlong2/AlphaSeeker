000100******************************************************************
000200*   COPY        : CVFOT01                                       *
000300*   APLICACION  : CARTERA DE VALORES - LIBRO DIARIO              *
000400*   DESCRIPCION : FOTOGRAFIA FECHADA DE LA CARTERA (COPIA DE     *
000500*                 VALORIZACION), AGRUPADA POR LLAVE-FOTO Y       *
000600*                 ORDENADA POR SIMBOLO DENTRO DE LA LLAVE-FOTO.  *
000700*   LONGITUD    : 100 BYTES                                      *
000800******************************************************************
000900*   BITACORA DE CAMBIOS
001000*   FECHA      INIC  TICKET     DESCRIPCION
001100*   ---------- ----  ---------  ----------------------------------
001200*   23/08/1995 PEDR  BPM-241890 CREACION INICIAL DEL LAYOUT
001300*   12/03/2003 HSIC  BPM-280015 SIN CAMBIO DE LAYOUT; SE DOCUMENTA
001400*                               QUE CVFO-COSTO-PROMEDIO CONSERVA 4
001500*                               DECIMALES, IGUAL QUE CVSAL01
001600******************************************************************
001700 01  CV-FOT-REGISTRO.
001800     05  CVFO-LLAVE-FOTO           PIC X(19).
001900     05  CVFO-SIMBOLO              PIC X(10).
002000     05  CVFO-NOMBRE               PIC X(20).
002100     05  CVFO-CANTIDAD             PIC S9(9)V99.
002200     05  CVFO-COSTO-PROMEDIO       PIC S9(7)V9999.
002300     05  CVFO-BANDERA-PRECIO       PIC X(01).
002400         88  CVFO-PRECIO-PRESENTE          VALUE 'Y'.
002500         88  CVFO-PRECIO-NULO              VALUE 'N'.
002600     05  CVFO-PRECIO-MERCADO       PIC S9(7)V99.
002700     05  CVFO-BANDERA-VALOR        PIC X(01).
002800         88  CVFO-VALOR-PRESENTE           VALUE 'Y'.
002900         88  CVFO-VALOR-NULO               VALUE 'N'.
003000     05  CVFO-VALOR-MERCADO        PIC S9(11)V99.
003100     05  CVFO-BANDERA-PNL          PIC X(01).
003200         88  CVFO-PNL-PRESENTE             VALUE 'Y'.
003300         88  CVFO-PNL-NULO                 VALUE 'N'.
003400     05  CVFO-PNL-PORCENTAJE       PIC S9(3)V99.
003500     05  FILLER                    PIC X(10).
