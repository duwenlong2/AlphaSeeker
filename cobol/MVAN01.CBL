000100******************************************************************
000200* FECHA       : 14/02/1997                                       *
000300* PROGRAMADOR : PEDRO LEMUS (PEDR)                                *
000400* APLICACION  : MONITOREO DE VALORES - ANALISIS DE NOTICIAS       *
000500* PROGRAMA    : MVAN01                                            *
000600* TIPO        : BATCH (INDEPENDIENTE)                             *
000700* DESCRIPCION : DEPURA TITULARES DUPLICADOS, CLASIFICA CADA UNO   *
000800*             : EN UN EVENTO CON CONFIANZA Y PESO DE DECAIMIENTO  *
000900*             : POR EDAD, Y ACUMULA UNA SENAL DE NOTICIAS POR     *
001000*             : SIMBOLO A PARTIR DE LOS EVENTOS CLASIFICADOS.     *
001100*             : NO CONSULTA EL MAESTRO DE CARTERA NI EL ARCHIVO   *
001200*             : DE VIGILADAS - CORRE COMO PROCESO INDEPENDIENTE.  *
001300* ARCHIVOS    : MVNOTIN=A,MVEVTOS=A,MVSENAL=A                     *
001400* ACCION (ES) : N/A                                                *
001500* INSTALADO   : 14/02/1997                                        *
001600* BPM/RATIONAL: 241988                                            *
001700* NOMBRE      : ANALISIS DE NOTICIAS DE MERCADO                   *
001800******************************************************************
001900*   BITACORA DE CAMBIOS
002000*   FECHA      INIC  TICKET     DESCRIPCION
002100*   ---------- ----  ---------  ----------------------------------
002200*   14/02/1997 PEDR  BPM-241988 CREACION INICIAL. SE ORIGINA DE LA
002300*                                RUTINA CORRECIONES-REQUERIMIENTOS
002400*                                EEDR3004 DEL AREA DE TARJETA DE
002500*                                CREDITO, ADAPTADA A NOTICIAS DE
002600*                                MERCADO DE VALORES
002700*   30/06/1998 HSIC  BPM-250040 SE AGREGA TABLA DE PASOS PARA EL
002800*                                DECAIMIENTO EXPONENCIAL POR EDAD
002900*                                (VIDA MEDIA 36 HORAS, PISO 0.05)
003000*   30/12/1998 EEDR  BPM-260031 AJUSTE Y2K DE LOS SELLOS DE FECHA
003100*                                DE PUBLICACION Y CORRIDA A 4 DIGITOS
003200*   22/03/1999 EEDR  BPM-260210 SE CORRIGE DEPURACION DE TITULARES:
003300*                                LA NORMALIZACION NO QUITABA LOS
003400*                                SIGNOS DE PUNTUACION DEL TITULO
003500*   11/08/1999 PEDR  BPM-260090 SE AGREGA CONTEO DE POSITIVOS Y
003600*                                NEGATIVOS Y RESUMEN DE ETIQUETAS
003700*                                A LA SENAL POR SIMBOLO
003800*   18/05/2002 HSIC  BPM-278860 SE AMPLIA LA TABLA DE CLASIFICACION CON
003900*                                SINONIMOS ADICIONALES POR CLASE, PARA NO
004000*                                PERDER TITULARES QUE NO USAN LA PALABRA
004100*                                EXACTA ORIGINAL
004200*   05/09/2003 PEDR  BPM-280015 SE AJUSTA EL PISO DEL PESO DE DECAIMIENTO
004300*                                PARA EVITAR SEÑALES CON PESO CERO EN
004400*                                EVENTOS MUY VIEJOS
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. MVAN01.
004800 AUTHOR. PEDRO LEMUS.
004900 INSTALLATION. SISTEMAS - MONITOREO DE VALORES.
005000 DATE-WRITTEN. 14/02/1997.
005100 DATE-COMPILED.
005200 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DIGITOS  IS '0' THRU '9'
005800     CLASS ALFABETO IS 'A' THRU 'Z'.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A             *
006300******************************************************************
006400     SELECT MVNOTIN ASSIGN TO MVNOTIN
006500            ORGANIZATION   IS LINE SEQUENTIAL
006600            FILE STATUS    IS FS-MVNOTIN.
006700******************************************************************
006800*              A R C H I V O S   D E   S A L I D A               *
006900******************************************************************
007000     SELECT MVEVTOS ASSIGN TO MVEVTOS
007100            ORGANIZATION   IS LINE SEQUENTIAL
007200            FILE STATUS    IS FS-MVEVTOS.
007300     SELECT MVSENAL ASSIGN TO MVSENAL
007400            ORGANIZATION   IS LINE SEQUENTIAL
007500            FILE STATUS    IS FS-MVSENAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200*   TITULARES DE NOTICIAS A CLASIFICAR
008300 FD  MVNOTIN
008400     RECORD CONTAINS 120 CHARACTERS.
008500 01  REG-MVNOTIN.
008600     05  NWD-SIMBOLO               PIC X(10).
008700     05  NWD-TITULO                PIC X(80).
008800     05  NWD-FUENTE                PIC X(10).
008900     05  NWD-FECHA-HORA            PIC X(19).
009000     05  FILLER                    PIC X(01).
009100*   EVENTOS CLASIFICADOS, UNO POR TITULAR NO DUPLICADO
009200 FD  MVEVTOS
009300     RECORD CONTAINS 164 CHARACTERS.
009400     COPY MVEVT01.
009500*   SENAL DE NOTICIAS ACUMULADA POR SIMBOLO
009600 FD  MVSENAL
009700     RECORD CONTAINS 114 CHARACTERS.
009800     COPY MVSEN01.
009900
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     05  FS-MVNOTIN                PIC 9(02) VALUE ZEROES.
010600     05  FS-MVEVTOS                PIC 9(02) VALUE ZEROES.
010700     05  FS-MVSENAL                PIC 9(02) VALUE ZEROES.
010800
010900 01  WKS-VARIABLES-DEBD1R00.
011000     05  PROGRAMA                  PIC X(08) VALUE 'MVAN01'.
011100     05  ARCHIVO                   PIC X(08) VALUE SPACES.
011200     05  ACCION                    PIC X(10) VALUE SPACES.
011300     05  LLAVE                     PIC X(32) VALUE SPACES.
011400     05  FSE-GENERICA.
011500         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011600         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011700         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011800
011900 01  WKS-FLAGS.
012000     05  WKS-FIN-MVNOTIN           PIC 9(01) VALUE ZEROES.
012100         88  FIN-MVNOTIN                     VALUE 1.
012200     05  WKS-TITULAR-DUPLICADO     PIC X(01) VALUE 'N'.
012300         88  TITULAR-ES-DUPLICADO            VALUE 'Y'.
012400     05  WKS-REGLA-ENCONTRADA      PIC X(01) VALUE 'N'.
012500         88  REGLA-FUE-ENCONTRADA            VALUE 'Y'.
012600     05  WKS-SIMBOLO-ENCONTRADO    PIC X(01) VALUE 'N'.
012700         88  SIMBOLO-FUE-ENCONTRADO          VALUE 'Y'.
012800
012900 01  WKS-CONTADORES.
013000     05  WKS-LEIDOS-MVNOTIN        PIC 9(05) COMP VALUE ZEROES.
013100     05  WKS-DUPLICADOS            PIC 9(05) COMP VALUE ZEROES.
013200     05  WKS-EVENTOS-GRABADOS      PIC 9(05) COMP VALUE ZEROES.
013300     05  WKS-TOTAL-VISTOS          PIC 9(05) COMP VALUE ZEROES.
013400     05  WKS-TOTAL-SIMBOLOS        PIC 9(05) COMP VALUE ZEROES.
013500     05  WKS-COINCIDENCIAS         PIC 9(03) COMP VALUE ZEROES.
013600     05  WKS-LONGITUD-BUSCA        PIC 9(02) COMP VALUE ZEROES.
013700     05  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
013800     05  WKS-K                     PIC 9(05) COMP VALUE ZEROES.
013900
014000******************************************************************
014100*     TABLA EN MEMORIA DE TITULARES YA VISTOS (DEPURACION)       *
014200******************************************************************
014300 01  WKS-TABLA-VISTOS.
014400     05  WKS-VIS-RENGLON OCCURS 1 TO 4000 TIMES
014500                          DEPENDING ON WKS-TOTAL-VISTOS
014600                          INDEXED BY IX-VIS.
014700         10  WKS-VIS-SIMBOLO       PIC X(10).
014800         10  WKS-VIS-TITULO-NORM   PIC X(80).
014900
015000******************************************************************
015100*   TABLA EN MEMORIA DE SENALES ACUMULADAS, UNA POR SIMBOLO       *
015200******************************************************************
015300 01  WKS-TABLA-SIMBOLOS.
015400     05  WKS-SIM-RENGLON OCCURS 1 TO 2000 TIMES
015500                          DEPENDING ON WKS-TOTAL-SIMBOLOS
015600                          INDEXED BY IX-SIM.
015700         10  WKS-SIM-SIMBOLO       PIC X(10).
015800         10  WKS-SIM-PUNTAJE       PIC S9(5)V99 VALUE ZEROES.
015900         10  WKS-SIM-EVENTOS       PIC 9(03) VALUE ZEROES.
016000         10  WKS-SIM-POSITIVOS     PIC 9(03) VALUE ZEROES.
016100         10  WKS-SIM-NEGATIVOS     PIC 9(03) VALUE ZEROES.
016200         10  WKS-SIM-ETIQUETAS     PIC 9(01) VALUE ZEROES.
016300         10  WKS-SIM-PUNTERO       PIC 9(03) VALUE 1.
016400         10  WKS-SIM-RESUMEN       PIC X(80) VALUE SPACES.
016500
016600******************************************************************
016700*   TABLA DE PASOS DE DECAIMIENTO EXPONENCIAL - VIDA MEDIA 36H,   *
016800*   UN PASO POR CADA 6 HORAS DE EDAD, PISO EN 0.0500              *
016900******************************************************************
017000 01  TABLA-DECAIMIENTO.
017100     05  FILLER  PIC 9V9999 VALUE 1.0000.
017200     05  FILLER  PIC 9V9999 VALUE 0.8909.
017300     05  FILLER  PIC 9V9999 VALUE 0.7937.
017400     05  FILLER  PIC 9V9999 VALUE 0.7071.
017500     05  FILLER  PIC 9V9999 VALUE 0.6300.
017600     05  FILLER  PIC 9V9999 VALUE 0.5612.
017700     05  FILLER  PIC 9V9999 VALUE 0.5000.
017800     05  FILLER  PIC 9V9999 VALUE 0.4454.
017900     05  FILLER  PIC 9V9999 VALUE 0.3969.
018000     05  FILLER  PIC 9V9999 VALUE 0.3536.
018100     05  FILLER  PIC 9V9999 VALUE 0.3150.
018200     05  FILLER  PIC 9V9999 VALUE 0.2806.
018300     05  FILLER  PIC 9V9999 VALUE 0.2500.
018400     05  FILLER  PIC 9V9999 VALUE 0.2227.
018500     05  FILLER  PIC 9V9999 VALUE 0.1984.
018600     05  FILLER  PIC 9V9999 VALUE 0.1768.
018700     05  FILLER  PIC 9V9999 VALUE 0.1575.
018800     05  FILLER  PIC 9V9999 VALUE 0.1403.
018900     05  FILLER  PIC 9V9999 VALUE 0.1250.
019000     05  FILLER  PIC 9V9999 VALUE 0.1113.
019100     05  FILLER  PIC 9V9999 VALUE 0.0992.
019200     05  FILLER  PIC 9V9999 VALUE 0.0884.
019300     05  FILLER  PIC 9V9999 VALUE 0.0787.
019400     05  FILLER  PIC 9V9999 VALUE 0.0701.
019500     05  FILLER  PIC 9V9999 VALUE 0.0625.
019600     05  FILLER  PIC 9V9999 VALUE 0.0557.
019700     05  FILLER  PIC 9V9999 VALUE 0.0500.
019800 01  TABLA-DECAIMIENTO-R REDEFINES TABLA-DECAIMIENTO.
019900     05  TD-FACTOR  PIC 9V9999 OCCURS 27 TIMES
020000                     INDEXED BY IX-DEC.
020100
020200******************************************************************
020300*   TABLA DE DIAS ACUMULADOS POR MES (ARITMETICA DE EDAD)        *
020400******************************************************************
020500 01  TABLA-DIAS.
020600     05  FILLER  PIC 9(03) VALUE 000.
020700     05  FILLER  PIC 9(03) VALUE 031.
020800     05  FILLER  PIC 9(03) VALUE 059.
020900     05  FILLER  PIC 9(03) VALUE 090.
021000     05  FILLER  PIC 9(03) VALUE 120.
021100     05  FILLER  PIC 9(03) VALUE 151.
021200     05  FILLER  PIC 9(03) VALUE 181.
021300     05  FILLER  PIC 9(03) VALUE 212.
021400     05  FILLER  PIC 9(03) VALUE 243.
021500     05  FILLER  PIC 9(03) VALUE 273.
021600     05  FILLER  PIC 9(03) VALUE 304.
021700     05  FILLER  PIC 9(03) VALUE 334.
021800 01  TABLA-DIAS-R REDEFINES TABLA-DIAS.
021900     05  TDI-ACUMULADO  PIC 9(03) OCCURS 12 TIMES
022000                         INDEXED BY IX-MES.
022100
022200******************************************************************
022300*   TABLA DE CLASIFICACION DE EVENTOS - NEGATIVOS ANTES QUE       *
022400*   POSITIVOS, GANA LA PRIMERA PALABRA CLAVE QUE COINCIDA         *
022500******************************************************************
022600 01  TABLA-CLASIFICACION.
022700*-----> BLOQUE DE PALABRAS NEGATIVAS (SE PRUEBAN TODAS ANTES QUE
022800*       CUALQUIER PALABRA POSITIVA, SIN IMPORTAR EL ORDEN DE CLASE)
022900     05  FILLER PIC X(24) VALUE 'DELIST'.
023000     05  FILLER PIC 9(02) COMP VALUE 6.
023100     05  FILLER PIC X(22) VALUE 'DELIST-OR-DEFAULT'.
023200     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
023300     05  FILLER PIC 9V9999 VALUE 1.1000.
023400     05  FILLER PIC 9V99   VALUE 1.25.
023500
023600     05  FILLER PIC X(24) VALUE 'DEFAULT'.
023700     05  FILLER PIC 9(02) COMP VALUE 7.
023800     05  FILLER PIC X(22) VALUE 'DELIST-OR-DEFAULT'.
023900     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
024000     05  FILLER PIC 9V9999 VALUE 1.1000.
024100     05  FILLER PIC 9V99   VALUE 1.25.
024200
024300     05  FILLER PIC X(24) VALUE 'BLOW-UP'.
024400     05  FILLER PIC 9(02) COMP VALUE 7.
024500     05  FILLER PIC X(22) VALUE 'DELIST-OR-DEFAULT'.
024600     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
024700     05  FILLER PIC 9V9999 VALUE 1.1000.
024800     05  FILLER PIC 9V99   VALUE 1.25.
024900
025000     05  FILLER PIC X(24) VALUE 'SHAREHOLDER REDUCTION'.
025100     05  FILLER PIC 9(02) COMP VALUE 21.
025200     05  FILLER PIC X(22) VALUE 'SHAREHOLDER-REDUCTION'.
025300     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
025400     05  FILLER PIC 9V9999 VALUE 1.0000.
025500     05  FILLER PIC 9V99   VALUE 1.05.
025600
025700     05  FILLER PIC X(24) VALUE 'FULL EXIT'.
025800     05  FILLER PIC 9(02) COMP VALUE 9.
025900     05  FILLER PIC X(22) VALUE 'SHAREHOLDER-REDUCTION'.
026000     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
026100     05  FILLER PIC 9V9999 VALUE 1.0000.
026200     05  FILLER PIC 9V99   VALUE 1.05.
026300
026400     05  FILLER PIC X(24) VALUE 'LOSS'.
026500     05  FILLER PIC 9(02) COMP VALUE 4.
026600     05  FILLER PIC X(22) VALUE 'EARNINGS-DROP'.
026700     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
026800     05  FILLER PIC 9V9999 VALUE 1.0000.
026900     05  FILLER PIC 9V99   VALUE 1.10.
027000
027100     05  FILLER PIC X(24) VALUE 'PRE-LOSS'.
027200     05  FILLER PIC 9(02) COMP VALUE 8.
027300     05  FILLER PIC X(22) VALUE 'EARNINGS-DROP'.
027400     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
027500     05  FILLER PIC 9V9999 VALUE 1.0000.
027600     05  FILLER PIC 9V99   VALUE 1.10.
027700
027800     05  FILLER PIC X(24) VALUE 'DECLINE'.
027900     05  FILLER PIC 9(02) COMP VALUE 7.
028000     05  FILLER PIC X(22) VALUE 'EARNINGS-DROP'.
028100     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
028200     05  FILLER PIC 9V9999 VALUE 1.0000.
028300     05  FILLER PIC 9V99   VALUE 1.10.
028400
028500     05  FILLER PIC X(24) VALUE 'INVESTIGATION'.
028600     05  FILLER PIC 9(02) COMP VALUE 13.
028700     05  FILLER PIC X(22) VALUE 'COMPLIANCE-RISK'.
028800     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
028900     05  FILLER PIC 9V9999 VALUE 0.9000.
029000     05  FILLER PIC 9V99   VALUE 1.15.
029100
029200     05  FILLER PIC X(24) VALUE 'LAWSUIT'.
029300     05  FILLER PIC 9(02) COMP VALUE 7.
029400     05  FILLER PIC X(22) VALUE 'COMPLIANCE-RISK'.
029500     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
029600     05  FILLER PIC 9V9999 VALUE 0.9000.
029700     05  FILLER PIC 9V99   VALUE 1.15.
029800
029900     05  FILLER PIC X(24) VALUE 'PENALTY'.
030000     05  FILLER PIC 9(02) COMP VALUE 7.
030100     05  FILLER PIC X(22) VALUE 'COMPLIANCE-RISK'.
030200     05  FILLER PIC X(08) VALUE 'NEGATIVE'.
030300     05  FILLER PIC 9V9999 VALUE 0.9000.
030400     05  FILLER PIC 9V99   VALUE 1.15.
030500
030600*-----> BLOQUE DE PALABRAS POSITIVAS (SOLO SE PRUEBAN SI NINGUNA
030700*       PALABRA NEGATIVA DEL BLOQUE ANTERIOR COINCIDIO)
030800     05  FILLER PIC X(24) VALUE 'EARNINGS PRE-INCREASE'.
030900     05  FILLER PIC 9(02) COMP VALUE 21.
031000     05  FILLER PIC X(22) VALUE 'EARNINGS-GROWTH'.
031100     05  FILLER PIC X(08) VALUE 'POSITIVE'.
031200     05  FILLER PIC 9V9999 VALUE 1.0000.
031300     05  FILLER PIC 9V99   VALUE 1.10.
031400
031500     05  FILLER PIC X(24) VALUE 'NET-PROFIT GROWTH'.
031600     05  FILLER PIC 9(02) COMP VALUE 17.
031700     05  FILLER PIC X(22) VALUE 'EARNINGS-GROWTH'.
031800     05  FILLER PIC X(08) VALUE 'POSITIVE'.
031900     05  FILLER PIC 9V9999 VALUE 1.0000.
032000     05  FILLER PIC 9V99   VALUE 1.10.
032100
032200     05  FILLER PIC X(24) VALUE 'PROFIT GROWTH'.
032300     05  FILLER PIC 9(02) COMP VALUE 13.
032400     05  FILLER PIC X(22) VALUE 'EARNINGS-GROWTH'.
032500     05  FILLER PIC X(08) VALUE 'POSITIVE'.
032600     05  FILLER PIC 9V9999 VALUE 1.0000.
032700     05  FILLER PIC 9V99   VALUE 1.10.
032800
032900     05  FILLER PIC X(24) VALUE 'BUYBACK'.
033000     05  FILLER PIC 9(02) COMP VALUE 7.
033100     05  FILLER PIC X(22) VALUE 'BUYBACK'.
033200     05  FILLER PIC X(08) VALUE 'POSITIVE'.
033300     05  FILLER PIC 9V9999 VALUE 0.9000.
033400     05  FILLER PIC 9V99   VALUE 1.00.
033500
033600     05  FILLER PIC X(24) VALUE 'STAKE INCREASE'.
033700     05  FILLER PIC 9(02) COMP VALUE 14.
033800     05  FILLER PIC X(22) VALUE 'BUYBACK'.
033900     05  FILLER PIC X(08) VALUE 'POSITIVE'.
034000     05  FILLER PIC 9V9999 VALUE 0.9000.
034100     05  FILLER PIC 9V99   VALUE 1.00.
034200
034300     05  FILLER PIC X(24) VALUE 'ORDER'.
034400     05  FILLER PIC 9(02) COMP VALUE 5.
034500     05  FILLER PIC X(22) VALUE 'NEW-ORDER'.
034600     05  FILLER PIC X(08) VALUE 'POSITIVE'.
034700     05  FILLER PIC 9V9999 VALUE 0.8000.
034800     05  FILLER PIC 9V99   VALUE 1.00.
034900
035000     05  FILLER PIC X(24) VALUE 'CONTRACT SIGNING'.
035100     05  FILLER PIC 9(02) COMP VALUE 16.
035200     05  FILLER PIC X(22) VALUE 'NEW-ORDER'.
035300     05  FILLER PIC X(08) VALUE 'POSITIVE'.
035400     05  FILLER PIC 9V9999 VALUE 0.8000.
035500     05  FILLER PIC 9V99   VALUE 1.00.
035600
035700     05  FILLER PIC X(24) VALUE 'NEW PRODUCT'.
035800     05  FILLER PIC 9(02) COMP VALUE 11.
035900     05  FILLER PIC X(22) VALUE 'INNOVATION'.
036000     05  FILLER PIC X(08) VALUE 'POSITIVE'.
036100     05  FILLER PIC 9V9999 VALUE 0.7000.
036200     05  FILLER PIC 9V99   VALUE 0.90.
036300
036400     05  FILLER PIC X(24) VALUE 'TECHNOLOGY BREAKTHROUGH'.
036500     05  FILLER PIC 9(02) COMP VALUE 23.
036600     05  FILLER PIC X(22) VALUE 'INNOVATION'.
036700     05  FILLER PIC X(08) VALUE 'POSITIVE'.
036800     05  FILLER PIC 9V9999 VALUE 0.7000.
036900     05  FILLER PIC 9V99   VALUE 0.90.
037000
037100     05  FILLER PIC X(24) VALUE 'POLICY SUPPORT'.
037200     05  FILLER PIC 9(02) COMP VALUE 14.
037300     05  FILLER PIC X(22) VALUE 'POLICY-SUPPORT'.
037400     05  FILLER PIC X(08) VALUE 'POSITIVE'.
037500     05  FILLER PIC 9V9999 VALUE 0.7000.
037600     05  FILLER PIC 9V99   VALUE 0.85.
037700
037800     05  FILLER PIC X(24) VALUE 'SUBSIDY'.
037900     05  FILLER PIC 9(02) COMP VALUE 7.
038000     05  FILLER PIC X(22) VALUE 'POLICY-SUPPORT'.
038100     05  FILLER PIC X(08) VALUE 'POSITIVE'.
038200     05  FILLER PIC 9V9999 VALUE 0.7000.
038300     05  FILLER PIC 9V99   VALUE 0.85.
038400
038500     05  FILLER PIC X(24) VALUE 'DEREGULATION'.
038600     05  FILLER PIC 9(02) COMP VALUE 12.
038700     05  FILLER PIC X(22) VALUE 'POLICY-SUPPORT'.
038800     05  FILLER PIC X(08) VALUE 'POSITIVE'.
038900     05  FILLER PIC 9V9999 VALUE 0.7000.
039000     05  FILLER PIC 9V99   VALUE 0.85.
039100
039200 01  TABLA-CLASIFICACION-R REDEFINES TABLA-CLASIFICACION.
039300     05  TC-RENGLON OCCURS 23 TIMES INDEXED BY IX-CLA.
039400         10  TC-PALABRA          PIC X(24).
039500         10  TC-LONGITUD         PIC 9(02) COMP.
039600         10  TC-TIPO-EVENTO      PIC X(22).
039700         10  TC-SENTIMIENTO      PIC X(08).
039800         10  TC-FUERZA           PIC 9V9999.
039900         10  TC-MULTIPLICADOR    PIC 9V99.
040000
040100******************************************************************
040200*          CAMPOS DE TRABAJO DE CLASIFICACION Y CALCULO          *
040300******************************************************************
040400 01  WKS-CALCULO.
040500     05  WKS-TITULO-MAYUS          PIC X(80) VALUE SPACES.
040600     05  WKS-TITULO-NORM           PIC X(80) VALUE SPACES.
040700     05  WKS-TIPO-EVENTO           PIC X(22) VALUE SPACES.
040800     05  WKS-SENTIMIENTO           PIC X(08) VALUE SPACES.
040900     05  WKS-FUERZA-REGLA          PIC 9V9999 VALUE ZEROES.
041000     05  WKS-MULTIPLICADOR         PIC 9V99   VALUE ZEROES.
041100     05  WKS-FUENTE-MAYUS          PIC X(10) VALUE SPACES.
041200     05  WKS-CONF-FUENTE           PIC 9V99   VALUE ZEROES.
041300     05  WKS-CONFIANZA             PIC 9V9999 VALUE ZEROES.
041400     05  WKS-PALABRA-BUSCA         PIC X(24) VALUE SPACES.
041500     05  WKS-EDAD-HORAS            PIC S9(07) COMP VALUE ZEROES.
041600     05  WKS-JULIANO-HOY           PIC S9(07) COMP VALUE ZEROES.
041700     05  WKS-JULIANO-PUB           PIC S9(07) COMP VALUE ZEROES.
041800     05  WKS-PASO-DECAIMIENTO      PIC 9(03) COMP VALUE ZEROES.
041900     05  WKS-PESO-DECAIMIENTO      PIC 9V9999 VALUE ZEROES.
042000     05  WKS-IMPACTO               PIC S9(05)V99 VALUE ZEROES.
042100
042200 01  WKS-FECHA-PUBLICACION.
042300     05  WKS-ANIO-PUB              PIC 9(04) VALUE ZEROES.
042400     05  WKS-MES-PUB               PIC 9(02) VALUE ZEROES.
042500     05  WKS-DIA-PUB               PIC 9(02) VALUE ZEROES.
042600     05  WKS-HOR-PUB               PIC 9(02) VALUE ZEROES.
042700
042800 01  WKS-FECHA-HORA-HOY.
042900     05  WKS-FECHA-HOY             PIC 9(08) VALUE ZEROES.
043000     05  WKS-HORA-HOY              PIC 9(08) VALUE ZEROES.
043100 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
043200     05  WKS-ANIO-HOY              PIC 9(04).
043300     05  WKS-MES-HOY               PIC 9(02).
043400     05  WKS-DIA-HOY               PIC 9(02).
043500 01  WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
043600     05  WKS-HOR-HOY               PIC 9(02).
043700     05  WKS-MIN-HOY               PIC 9(02).
043800     05  WKS-SEG-HOY               PIC 9(02).
043900     05  WKS-CEN-HOY               PIC 9(02).
044000
044100 01  WKS-ALFABETO-MINUS  PIC X(26) VALUE
044200     'abcdefghijklmnopqrstuvwxyz'.
044300 01  WKS-ALFABETO-MAYUS  PIC X(26) VALUE
044400     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044500
044600******************************************************************
044700 PROCEDURE DIVISION.
044800******************************************************************
044900*               S E C C I O N    P R I N C I P A L
045000******************************************************************
045100 000-PRINCIPAL SECTION.
045200     PERFORM 100-INICIALIZACION
045300     PERFORM 200-PROCESA-NOTICIAS UNTIL FIN-MVNOTIN
045400     PERFORM 300-AGREGA-SENALES
045500     PERFORM 900-CIERRA-ARCHIVOS
045600     STOP RUN.
045700 000-PRINCIPAL-E.  EXIT.
045800
045900*-----> SERIE 100 ABRE ARCHIVOS Y TOMA LA FECHA-HORA DE CORRIDA
046000 100-INICIALIZACION SECTION.
046100     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
046200     ACCEPT WKS-HORA-HOY  FROM TIME
046300
046400     OPEN INPUT  MVNOTIN
046500          OUTPUT MVEVTOS
046600                 MVSENAL
046700     IF FS-MVNOTIN NOT EQUAL 0 AND 05
046800        MOVE 'MVNOTIN' TO ARCHIVO
046900        MOVE 'OPEN'    TO ACCION
047000        MOVE SPACES    TO LLAVE
047100        DISPLAY '>>> MVAN01 - NO SE ENCONTRO ARCHIVO DE NOTICIAS <<<'
047200                UPON CONSOLE
047300        MOVE 1 TO WKS-FIN-MVNOTIN
047400     END-IF
047500     PERFORM 120-LEE-MVNOTIN.
047600 100-INICIALIZACION-E.  EXIT.
047700
047800 120-LEE-MVNOTIN SECTION.
047900     IF NOT FIN-MVNOTIN
048000        READ MVNOTIN
048100             AT END MOVE 1 TO WKS-FIN-MVNOTIN
048200        END-READ
048300        IF NOT FIN-MVNOTIN
048400           ADD 1 TO WKS-LEIDOS-MVNOTIN
048500        END-IF
048600     END-IF.
048700 120-LEE-MVNOTIN-E.  EXIT.
048800
048900*-----> SERIE 200 DEPURA, CLASIFICA, GRABA Y ACUMULA UN TITULAR
049000 200-PROCESA-NOTICIAS SECTION.
049100     PERFORM 210-DEDUPLICA-NOTICIA
049200     IF NOT TITULAR-ES-DUPLICADO
049300        PERFORM 220-CLASIFICA-EVENTO
049400        PERFORM 230-CALCULA-DECAIMIENTO
049500        PERFORM 240-ESCRIBE-EVENTO
049600        PERFORM 310-ACUMULA-SIMBOLO
049700     ELSE
049800        ADD 1 TO WKS-DUPLICADOS
049900     END-IF
050000     PERFORM 120-LEE-MVNOTIN.
050100 200-PROCESA-NOTICIAS-E.  EXIT.
050200
050300*-----> NORMALIZA EL TITULO A MAYUSCULAS SIN PUNTUACION NI
050400*       ESPACIOS DUPLICADOS Y LO COMPARA CONTRA LOS YA VISTOS
050500*       DEL MISMO SIMBOLO
050600 210-DEDUPLICA-NOTICIA SECTION.
050700     MOVE 'N' TO WKS-TITULAR-DUPLICADO
050800     MOVE NWD-TITULO TO WKS-TITULO-MAYUS
050900     INSPECT WKS-TITULO-MAYUS CONVERTING
051000             WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
051100     MOVE SPACES TO WKS-TITULO-NORM
051200     MOVE 1 TO WKS-I
051300     MOVE 1 TO WKS-K
051400     PERFORM 215-COPIA-CARACTER-TITULO
051500             UNTIL WKS-I > 80
051600     IF WKS-TOTAL-VISTOS NOT EQUAL ZERO
051700        SET IX-VIS TO 1
051800        PERFORM 217-COMPARA-CONTRA-VISTO
051900                UNTIL IX-VIS > WKS-TOTAL-VISTOS
052000                   OR TITULAR-ES-DUPLICADO
052100     END-IF
052200     IF NOT TITULAR-ES-DUPLICADO
052300        ADD 1 TO WKS-TOTAL-VISTOS
052400        SET IX-VIS TO WKS-TOTAL-VISTOS
052500        MOVE NWD-SIMBOLO     TO WKS-VIS-SIMBOLO (IX-VIS)
052600        MOVE WKS-TITULO-NORM TO WKS-VIS-TITULO-NORM (IX-VIS)
052700     END-IF.
052800 210-DEDUPLICA-NOTICIA-E.  EXIT.
052900
053000*-----> COPIA UN CARACTER ALFABETICO O DIGITO AL TITULO NORMAL,
053100*       DESCARTA PUNTUACION Y COLAPSA ESPACIOS REPETIDOS
053200 215-COPIA-CARACTER-TITULO SECTION.
053300     IF WKS-TITULO-MAYUS (WKS-I:1) IS ALFABETO
053400        OR WKS-TITULO-MAYUS (WKS-I:1) IS DIGITOS
053500        MOVE WKS-TITULO-MAYUS (WKS-I:1)
053600             TO WKS-TITULO-NORM (WKS-K:1)
053700        ADD 1 TO WKS-K
053800     ELSE
053900        IF WKS-TITULO-MAYUS (WKS-I:1) = SPACE
054000           AND WKS-K GREATER THAN 1
054100           AND WKS-TITULO-NORM (WKS-K - 1:1) NOT EQUAL SPACE
054200           ADD 1 TO WKS-K
054300        END-IF
054400     END-IF
054500     ADD 1 TO WKS-I.
054600 215-COPIA-CARACTER-TITULO-E.  EXIT.
054700
054800 217-COMPARA-CONTRA-VISTO SECTION.
054900     IF NWD-SIMBOLO = WKS-VIS-SIMBOLO (IX-VIS)
055000        AND WKS-TITULO-NORM = WKS-VIS-TITULO-NORM (IX-VIS)
055100        MOVE 'Y' TO WKS-TITULAR-DUPLICADO
055200     ELSE
055300        SET IX-VIS UP BY 1
055400     END-IF.
055500 217-COMPARA-CONTRA-VISTO-E.  EXIT.
055600
055700*-----> PRUEBA LAS REGLAS DE CLASIFICACION EN ORDEN (NEGATIVAS
055800*       ANTES QUE POSITIVAS); SIN COINCIDENCIA EL EVENTO ES
055900*       NEUTRAL CON FUERZA BAJA
056000 220-CLASIFICA-EVENTO SECTION.
056100     MOVE 'NEUTRAL'              TO WKS-TIPO-EVENTO
056200     MOVE 'NEUTRAL '             TO WKS-SENTIMIENTO
056300     MOVE 0.2000                 TO WKS-FUERZA-REGLA
056400     MOVE 0.40                   TO WKS-MULTIPLICADOR
056500     MOVE 'N'                    TO WKS-REGLA-ENCONTRADA
056600     SET IX-CLA TO 1
056700     PERFORM 225-PRUEBA-REGLA-CLASIFICACION
056800             UNTIL IX-CLA > 23
056900                OR REGLA-FUE-ENCONTRADA.
057000 220-CLASIFICA-EVENTO-E.  EXIT.
057100
057200 225-PRUEBA-REGLA-CLASIFICACION SECTION.
057300     MOVE TC-PALABRA  (IX-CLA) TO WKS-PALABRA-BUSCA
057400     MOVE TC-LONGITUD (IX-CLA) TO WKS-LONGITUD-BUSCA
057500     MOVE ZEROES TO WKS-COINCIDENCIAS
057600     INSPECT WKS-TITULO-MAYUS TALLYING WKS-COINCIDENCIAS
057700             FOR ALL WKS-PALABRA-BUSCA (1:WKS-LONGITUD-BUSCA)
057800     IF WKS-COINCIDENCIAS > ZERO
057900        MOVE TC-TIPO-EVENTO   (IX-CLA) TO WKS-TIPO-EVENTO
058000        MOVE TC-SENTIMIENTO   (IX-CLA) TO WKS-SENTIMIENTO
058100        MOVE TC-FUERZA        (IX-CLA) TO WKS-FUERZA-REGLA
058200        MOVE TC-MULTIPLICADOR (IX-CLA) TO WKS-MULTIPLICADOR
058300        MOVE 'Y' TO WKS-REGLA-ENCONTRADA
058400     ELSE
058500        SET IX-CLA UP BY 1
058600     END-IF.
058700 225-PRUEBA-REGLA-CLASIFICACION-E.  EXIT.
058800
058900*-----> CALCULA LA EDAD DEL TITULAR EN HORAS Y CONSULTA LA TABLA
059000*       DE PASOS DE DECAIMIENTO (UN PASO POR CADA 6 HORAS)
059100 230-CALCULA-DECAIMIENTO SECTION.
059200     MOVE NWD-FECHA-HORA (1:4)  TO WKS-ANIO-PUB
059300     MOVE NWD-FECHA-HORA (6:2)  TO WKS-MES-PUB
059400     MOVE NWD-FECHA-HORA (9:2)  TO WKS-DIA-PUB
059500     MOVE NWD-FECHA-HORA (12:2) TO WKS-HOR-PUB
059600     IF WKS-MES-PUB < 1 OR WKS-MES-PUB > 12
059700        MOVE 1 TO WKS-MES-PUB
059800     END-IF
059900     SET IX-MES TO WKS-MES-HOY
060000     COMPUTE WKS-JULIANO-HOY =
060100             (WKS-ANIO-HOY * 365) + TDI-ACUMULADO (IX-MES)
060200             + WKS-DIA-HOY
060300     SET IX-MES TO WKS-MES-PUB
060400     COMPUTE WKS-JULIANO-PUB =
060500             (WKS-ANIO-PUB * 365) + TDI-ACUMULADO (IX-MES)
060600             + WKS-DIA-PUB
060700     COMPUTE WKS-EDAD-HORAS =
060800             ((WKS-JULIANO-HOY - WKS-JULIANO-PUB) * 24)
060900             + (WKS-HOR-HOY - WKS-HOR-PUB)
061000     IF WKS-EDAD-HORAS < 0
061100        MOVE 0 TO WKS-EDAD-HORAS
061200     END-IF
061300     COMPUTE WKS-PASO-DECAIMIENTO = (WKS-EDAD-HORAS / 6) + 1
061400     IF WKS-PASO-DECAIMIENTO > 27
061500        MOVE 27 TO WKS-PASO-DECAIMIENTO
061600     END-IF
061700     SET IX-DEC TO WKS-PASO-DECAIMIENTO
061800     MOVE TD-FACTOR (IX-DEC) TO WKS-PESO-DECAIMIENTO.
061900 230-CALCULA-DECAIMIENTO-E.  EXIT.
062000
062100*-----> GRABA EL EVENTO CLASIFICADO EN EL ARCHIVO DE SALIDA
062200 240-ESCRIBE-EVENTO SECTION.
062300     MOVE NWD-FUENTE TO WKS-FUENTE-MAYUS
062400     INSPECT WKS-FUENTE-MAYUS CONVERTING
062500             WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
062600     EVALUATE TRUE
062700        WHEN WKS-FUENTE-MAYUS (1:7) = 'AKSHARE'
062800           MOVE 0.90 TO WKS-CONF-FUENTE
062900        WHEN WKS-FUENTE-MAYUS (1:4) = 'MOCK'
063000           MOVE 0.60 TO WKS-CONF-FUENTE
063100        WHEN OTHER
063200           MOVE 0.50 TO WKS-CONF-FUENTE
063300     END-EVALUATE
063400     COMPUTE WKS-CONFIANZA ROUNDED =
063500             WKS-FUERZA-REGLA * WKS-CONF-FUENTE
063600     IF WKS-CONFIANZA < 0.1000
063700        MOVE 0.1000 TO WKS-CONFIANZA
063800     END-IF
063900     IF WKS-CONFIANZA > 1.0000
064000        MOVE 1.0000 TO WKS-CONFIANZA
064100     END-IF
064200
064300     MOVE NWD-SIMBOLO          TO MVEV-SIMBOLO
064400     MOVE NWD-TITULO           TO MVEV-TITULO
064500     MOVE WKS-TIPO-EVENTO      TO MVEV-TIPO-EVENTO
064600     MOVE WKS-SENTIMIENTO      TO MVEV-SENTIMIENTO
064700     MOVE WKS-CONFIANZA        TO MVEV-CONFIANZA
064800     MOVE WKS-PESO-DECAIMIENTO TO MVEV-PESO-DECAIMIENTO
064900     MOVE NWD-FUENTE           TO MVEV-FUENTE
065000     MOVE NWD-FECHA-HORA       TO MVEV-FECHA-HORA
065100     WRITE MV-EVT-REGISTRO
065200     IF FS-MVEVTOS NOT EQUAL 0 AND 05
065300        MOVE 'MVEVTOS'   TO ARCHIVO
065400        MOVE 'WRITE'     TO ACCION
065500        MOVE NWD-SIMBOLO TO LLAVE
065600        CALL 'DEMV1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
065700                              FS-MVEVTOS FSE-GENERICA
065800     END-IF
065900     ADD 1 TO WKS-EVENTOS-GRABADOS.
066000 240-ESCRIBE-EVENTO-E.  EXIT.
066100
066200*-----> SERIE 300 ESCRIBE LA SENAL ACUMULADA DE CADA SIMBOLO
066300 300-AGREGA-SENALES SECTION.
066400     IF WKS-TOTAL-SIMBOLOS NOT EQUAL ZERO
066500        PERFORM 320-ESCRIBE-SENAL-SIMBOLO
066600                VARYING IX-SIM FROM 1 BY 1
066700                UNTIL IX-SIM > WKS-TOTAL-SIMBOLOS
066800     END-IF.
066900 300-AGREGA-SENALES-E.  EXIT.
067000
067100*-----> LOCALIZA O DA DE ALTA EL RENGLON DEL SIMBOLO Y ACUMULA
067200*       EL IMPACTO DEL EVENTO EN EL PUNTAJE DE LA SENAL
067300 310-ACUMULA-SIMBOLO SECTION.
067400     MOVE 'N' TO WKS-SIMBOLO-ENCONTRADO
067500     IF WKS-TOTAL-SIMBOLOS NOT EQUAL ZERO
067600        SET IX-SIM TO 1
067700        PERFORM 312-BUSCA-SIMBOLO
067800                UNTIL IX-SIM > WKS-TOTAL-SIMBOLOS
067900                   OR SIMBOLO-FUE-ENCONTRADO
068000     END-IF
068100     IF NOT SIMBOLO-FUE-ENCONTRADO
068200        ADD 1 TO WKS-TOTAL-SIMBOLOS
068300        SET IX-SIM TO WKS-TOTAL-SIMBOLOS
068400        MOVE NWD-SIMBOLO TO WKS-SIM-SIMBOLO (IX-SIM)
068500        MOVE 50.00       TO WKS-SIM-PUNTAJE (IX-SIM)
068600        MOVE 1           TO WKS-SIM-PUNTERO (IX-SIM)
068700     END-IF
068800
068900     COMPUTE WKS-IMPACTO ROUNDED =
069000             18.0 * WKS-CONFIANZA * WKS-PESO-DECAIMIENTO
069100             * WKS-MULTIPLICADOR
069200     EVALUATE TRUE
069300        WHEN WKS-SENTIMIENTO = 'POSITIVE'
069400           ADD WKS-IMPACTO TO WKS-SIM-PUNTAJE (IX-SIM)
069500           ADD 1 TO WKS-SIM-POSITIVOS (IX-SIM)
069600        WHEN WKS-SENTIMIENTO = 'NEGATIVE'
069700           SUBTRACT WKS-IMPACTO FROM WKS-SIM-PUNTAJE (IX-SIM)
069800           ADD 1 TO WKS-SIM-NEGATIVOS (IX-SIM)
069900        WHEN OTHER
070000           CONTINUE
070100     END-EVALUATE
070200     IF WKS-SIM-PUNTAJE (IX-SIM) < ZERO
070300        MOVE ZERO TO WKS-SIM-PUNTAJE (IX-SIM)
070400     END-IF
070500     IF WKS-SIM-PUNTAJE (IX-SIM) > 100
070600        MOVE 100 TO WKS-SIM-PUNTAJE (IX-SIM)
070700     END-IF
070800     ADD 1 TO WKS-SIM-EVENTOS (IX-SIM)
070900     PERFORM 315-AGREGA-ETIQUETA-RESUMEN.
071000 310-ACUMULA-SIMBOLO-E.  EXIT.
071100
071200 312-BUSCA-SIMBOLO SECTION.
071300     IF NWD-SIMBOLO = WKS-SIM-SIMBOLO (IX-SIM)
071400        MOVE 'Y' TO WKS-SIMBOLO-ENCONTRADO
071500     ELSE
071600        SET IX-SIM UP BY 1
071700     END-IF.
071800 312-BUSCA-SIMBOLO-E.  EXIT.
071900
072000*-----> ANEXA HASTA 4 ETIQUETAS DE EVENTO (CON SIGNO) AL RESUMEN
072100*       DE LA SENAL DEL SIMBOLO; LOS NEUTRALES NO SE ANEXAN
072200 315-AGREGA-ETIQUETA-RESUMEN SECTION.
072300     IF WKS-SIM-ETIQUETAS (IX-SIM) < 4
072400        AND WKS-SENTIMIENTO NOT EQUAL 'NEUTRAL '
072500        ADD 1 TO WKS-SIM-ETIQUETAS (IX-SIM)
072600        IF WKS-SENTIMIENTO = 'POSITIVE'
072700           STRING '+' DELIMITED BY SIZE
072800                  WKS-TIPO-EVENTO DELIMITED BY SPACE
072900                  ' ' DELIMITED BY SIZE
073000                  INTO WKS-SIM-RESUMEN (IX-SIM)
073100                  WITH POINTER WKS-SIM-PUNTERO (IX-SIM)
073200        ELSE
073300           STRING '-' DELIMITED BY SIZE
073400                  WKS-TIPO-EVENTO DELIMITED BY SPACE
073500                  ' ' DELIMITED BY SIZE
073600                  INTO WKS-SIM-RESUMEN (IX-SIM)
073700                  WITH POINTER WKS-SIM-PUNTERO (IX-SIM)
073800        END-IF
073900     END-IF.
074000 315-AGREGA-ETIQUETA-RESUMEN-E.  EXIT.
074100
074200 320-ESCRIBE-SENAL-SIMBOLO SECTION.
074300     MOVE WKS-SIM-SIMBOLO   (IX-SIM) TO MVSE-SIMBOLO
074400     MOVE WKS-SIM-PUNTAJE   (IX-SIM) TO MVSE-PUNTAJE
074500     MOVE WKS-SIM-EVENTOS   (IX-SIM) TO MVSE-TOTAL-EVENTOS
074600     MOVE WKS-SIM-POSITIVOS (IX-SIM) TO MVSE-POSITIVOS
074700     MOVE WKS-SIM-NEGATIVOS (IX-SIM) TO MVSE-NEGATIVOS
074800     MOVE WKS-SIM-RESUMEN   (IX-SIM) TO MVSE-RESUMEN
074900     WRITE MV-SEN-REGISTRO
075000     IF FS-MVSENAL NOT EQUAL 0 AND 05
075100        MOVE 'MVSENAL' TO ARCHIVO
075200        MOVE 'WRITE'   TO ACCION
075300        MOVE WKS-SIM-SIMBOLO (IX-SIM) TO LLAVE
075400        CALL 'DEMV1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
075500                              FS-MVSENAL FSE-GENERICA
075600     END-IF.
075700 320-ESCRIBE-SENAL-SIMBOLO-E.  EXIT.
075800
075900*-----> SERIE 900 CIERRA ARCHIVOS Y DESPLIEGA EL RESUMEN DE CORRIDA
076000 900-CIERRA-ARCHIVOS SECTION.
076100     CLOSE MVNOTIN MVEVTOS MVSENAL
076200     DISPLAY '>>> MVAN01 - NOTICIAS LEIDAS    : ' WKS-LEIDOS-MVNOTIN
076300             UPON CONSOLE
076400     DISPLAY '>>> MVAN01 - DUPLICADAS         : ' WKS-DUPLICADOS
076500             UPON CONSOLE
076600     DISPLAY '>>> MVAN01 - EVENTOS GRABADOS    : '
076700             WKS-EVENTOS-GRABADOS UPON CONSOLE
076800     DISPLAY '>>> MVAN01 - SIMBOLOS CON SENAL  : '
076900             WKS-TOTAL-SIMBOLOS UPON CONSOLE.
077000 900-CIERRA-ARCHIVOS-E.  EXIT.
