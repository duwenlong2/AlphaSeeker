000100******************************************************************
000200* FECHA       : 11/05/1990                                       *
000300* PROGRAMADOR : PEDRO LEMUS (PEDR)                                *
000400* APLICACION  : CARTERA DE VALORES - LIBRO DIARIO                 *
000500* PROGRAMA    : CVLD01                                            *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : APLICA LOS MOVIMIENTOS (COMPRA/VENTA) DE UN       *
000800*             : ARCHIVO DE ENTRADA CONTRA EL MAESTRO DE SALDOS DE *
000900*             : CARTERA, ACTUALIZANDO CANTIDAD Y COSTO PROMEDIO   *
001000*             : PONDERADO, GRABANDO EL DIARIO DE MOVIMIENTOS Y    *
001100*             : PRODUCIENDO LOS LISTADOS DE SALDOS Y MOVIMIENTOS. *
001200*             : TAMBIEN SACA/RECUPERA LA FOTOGRAFIA DE VALORIZA-  *
001300*             : CION DE LA CARTERA A UNA FECHA-HORA DADA.         *
001400* ARCHIVOS    : CVMOVIN=A,CVSALDO=A,CVMOVTO=A,CVFOTOS=A,CVREPRT=A *
001500* ACCION (ES) : A=ACTUALIZA, R=REPORTE, L=LISTA, F=FOTOGRAFIA     *
001600* INSTALADO   : 11/05/1990                                        *
001700* BPM/RATIONAL: 221560                                            *
001800* NOMBRE      : LIBRO DIARIO DE CARTERA DE VALORES                *
001900******************************************************************
002000*   BITACORA DE CAMBIOS
002100*   FECHA      INIC  TICKET     DESCRIPCION
002200*   ---------- ----  ---------  ----------------------------------
002300*   11/05/1990 PEDR  BPM-221560 CREACION INICIAL. SE ORIGINA DE LA
002400*                                RUTINA MIGRACFS DEL AREA DE TARJETA
002500*                                DE CREDITO, ADAPTADA A LIBRO DIARIO
002600*   03/02/1992 PEDR  BPM-222918 SE AGREGA VALIDACION DE VENTA EN
002700*                                DESCUBIERTO (CVSL-CANTIDAD < CANTID)
002800*   17/09/1994 HSIC  BPM-224710 SE AGREGA LISTADO DE MOVIMIENTOS
002900*                                ORDENADO POR FECHA-HORA Y CONSECUTIVO
003000*   30/06/1996 HSIC  BPM-238860 SE AGREGA FOTOGRAFIA DE VALORIZACION
003100*                                DE CARTERA (CVFOTOS) PARA CIERRE DIA
003200*   14/02/1997 PEDR  BPM-241988 SE CORRIGE COSTO PROMEDIO PARA
003300*                                INCLUIR LA COMISION EN LA COMPRA
003400*   30/12/1998 EEDR  BPM-260031 AJUSTE Y2K DE TODOS LOS SELLOS DE
003500*                                FECHA-HORA A FORMATO DE 4 DIGITOS
003600*   11/08/1999 EEDR  BPM-260090 SE ELIMINA CUENTA CUANDO LA VENTA
003700*                                DEJA LA CANTIDAD EN CERO EXACTO
003800*   27/02/2001 PEDR  BPM-271140 SE NORMALIZA EL SIMBOLO A MAYUSCULAS Y
003900*                                SIN ESPACIOS SOBRANTES AL GRABAR SALDO
004000*                                Y MOVIMIENTO
004100*   16/11/2005 HSIC  BPM-291002 SE AJUSTA EL LISTADO DE SALDOS PARA
004200*                                DESPLEGAR EL COSTO PROMEDIO CON 4
004300*                                DECIMALES DE PRECISION
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. CVLD01.
004700 AUTHOR. PEDRO LEMUS.
004800 INSTALLATION. SISTEMAS - CARTERA DE VALORES.
004900 DATE-WRITTEN. 11/05/1990.
005000 DATE-COMPILED.
005100 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS DIGITOS  IS '0' THRU '9'
005700     CLASS ALFABETO IS 'A' THRU 'Z'
005800     UPSI-0 ON STATUS IS INDICA-FOTOGRAFIA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A             *
006300******************************************************************
006400     SELECT CVMOVIN ASSIGN TO CVMOVIN
006500            ORGANIZATION   IS LINE SEQUENTIAL
006600            FILE STATUS    IS FS-CVMOVIN.
006700******************************************************************
006800*         M A E S T R O   D E   S A L D O S   ( I - O )          *
006900******************************************************************
007000     SELECT CVSALDO ASSIGN TO CVSALDO
007100            ORGANIZATION   IS INDEXED
007200            ACCESS MODE    IS DYNAMIC
007300            RECORD KEY     IS CVSL-LLAVE
007400            FILE STATUS    IS FS-CVSALDO
007500                               FSE-CVSALDO.
007600******************************************************************
007700*              A R C H I V O S   D E   S A L I D A               *
007800******************************************************************
007900     SELECT CVMOVTO ASSIGN TO CVMOVTO
008000            ORGANIZATION   IS LINE SEQUENTIAL
008100            FILE STATUS    IS FS-CVMOVTO.
008200     SELECT CVFOTOS ASSIGN TO CVFOTOS
008300            ORGANIZATION   IS LINE SEQUENTIAL
008400            FILE STATUS    IS FS-CVFOTOS.
008500     SELECT CVREPRT ASSIGN TO CVREPRT
008600            ORGANIZATION   IS LINE SEQUENTIAL
008700            FILE STATUS    IS FS-CVREPRT.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100******************************************************************
009200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009300******************************************************************
009400*   RENGLONES DE MOVIMIENTO A APLICAR (COMPRA/VENTA)
009500 FD  CVMOVIN
009600     RECORD CONTAINS 100 CHARACTERS.
009700 01  REG-CVMOVIN.
009800     05  TRQ-SIMBOLO               PIC X(10).
009900     05  TRQ-LADO                  PIC X(04).
010000     05  TRQ-CANTIDAD              PIC S9(9)V99.
010100     05  TRQ-PRECIO                PIC S9(7)V99.
010200     05  TRQ-COMISION              PIC S9(7)V99.
010300     05  TRQ-FECHA-HORA            PIC X(19).
010400     05  TRQ-NOTA                  PIC X(40).
010500     05  FILLER                    PIC X(05).
010600*   MAESTRO DE SALDOS DE CARTERA (TENENCIAS)
010700 FD  CVSALDO.
010800     COPY CVSAL01.
010900*   DIARIO DE MOVIMIENTOS, SOLO SE AGREGA
011000 FD  CVMOVTO
011100     RECORD CONTAINS 145 CHARACTERS.
011200     COPY CVMOV01.
011300*   FOTOGRAFIA FECHADA DE LA CARTERA
011400 FD  CVFOTOS
011500     RECORD CONTAINS 100 CHARACTERS.
011600     COPY CVFOT01.
011700*   LISTADOS DE SALDOS Y MOVIMIENTOS
011800 FD  CVREPRT
011900     RECORD CONTAINS 132 CHARACTERS.
012000 01  REG-CVREPRT                   PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012500******************************************************************
012600 01  WKS-FS-STATUS.
012700     05  FS-CVMOVIN                PIC 9(02) VALUE ZEROES.
012800     05  FS-CVMOVTO                PIC 9(02) VALUE ZEROES.
012900     05  FS-CVFOTOS                PIC 9(02) VALUE ZEROES.
013000     05  FS-CVREPRT                PIC 9(02) VALUE ZEROES.
013100     05  FS-CVSALDO                PIC 9(02) VALUE ZEROES.
013200     05  FSE-CVSALDO.
013300         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
013400         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
013500         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
013600
013700 01  WKS-VARIABLES-DEBD1R00.
013800     05  PROGRAMA                  PIC X(08) VALUE 'CVLD01'.
013900     05  ARCHIVO                   PIC X(08) VALUE SPACES.
014000     05  ACCION                    PIC X(10) VALUE SPACES.
014100     05  LLAVE                     PIC X(32) VALUE SPACES.
014200
014300******************************************************************
014400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014500******************************************************************
014600 01  WKS-FLAGS.
014700     05  WKS-FIN-CVMOVIN           PIC 9(01) VALUE ZEROES.
014800         88  FIN-CVMOVIN                     VALUE 1.
014900     05  WKS-FIN-CVMOVTO           PIC 9(01) VALUE ZEROES.
015000         88  FIN-CVMOVTO                     VALUE 1.
015100     05  WKS-FIN-CVFOTOS           PIC 9(01) VALUE ZEROES.
015200         88  FIN-CVFOTOS                     VALUE 1.
015300     05  WKS-FIN-CVSALDO           PIC 9(01) VALUE ZEROES.
015400         88  FIN-CVSALDO                     VALUE 1.
015500     05  WKS-MOVIMIENTO-VALIDO     PIC X(01) VALUE 'N'.
015600         88  MOVIMIENTO-ES-VALIDO            VALUE 'Y'.
015700     05  WKS-SALDO-ENCONTRADO      PIC X(01) VALUE 'N'.
015800         88  SALDO-FUE-ENCONTRADO            VALUE 'Y'.
015900
016000 01  WKS-CONTADORES.
016100     05  WKS-LEIDOS-CVMOVIN        PIC 9(07) COMP VALUE ZEROES.
016200     05  WKS-ACEPTADOS             PIC 9(07) COMP VALUE ZEROES.
016300     05  WKS-RECHAZADOS            PIC 9(07) COMP VALUE ZEROES.
016400     05  WKS-COMPRAS               PIC 9(07) COMP VALUE ZEROES.
016500     05  WKS-VENTAS                PIC 9(07) COMP VALUE ZEROES.
016600     05  WKS-SIGUIENTE-ID          PIC 9(07) COMP VALUE ZEROES.
016700     05  WKS-TOTAL-SALDOS          PIC 9(05) COMP VALUE ZEROES.
016800     05  WKS-I                     PIC 9(05) COMP VALUE ZEROES.
016900     05  WKS-J                     PIC 9(05) COMP VALUE ZEROES.
017000     05  WKS-LIMITE-I              PIC 9(05) COMP VALUE ZEROES.
017100     05  WKS-LIMITE-J              PIC 9(05) COMP VALUE ZEROES.
017200
017300******************************************************************
017400*     TABLA EN MEMORIA DEL DIARIO (PARA REORDENAR EL LISTADO)    *
017500******************************************************************
017600 01  WKS-TABLA-MOVIMIENTOS.
017700     05  WKS-REG-MOVTO OCCURS 1 TO 2000 TIMES
017800                        DEPENDING ON WKS-TOTAL-MOVIMIENTOS
017900                        INDEXED BY IX-MOV.
018000         10  WKS-MV-ID             PIC 9(07).
018100         10  WKS-MV-LLAVE          PIC X(10).
018200         10  WKS-MV-NOMBRE         PIC X(20).
018300         10  WKS-MV-LADO           PIC X(04).
018400         10  WKS-MV-CANTIDAD       PIC S9(9)V99.
018500         10  WKS-MV-PRECIO         PIC S9(7)V99.
018600         10  WKS-MV-COMISION       PIC S9(7)V99.
018700         10  WKS-MV-MONTO          PIC S9(11)V99.
018800         10  WKS-MV-FECHA-HORA     PIC X(19).
018900         10  WKS-MV-NOTA           PIC X(40).
019000         10  WKS-MV-FECHA-REG      PIC X(19).
019100 01  WKS-TOTAL-MOVIMIENTOS         PIC 9(05) COMP VALUE ZEROES.
019200 01  WKS-REG-MOVTO-AUX.
019300     05  WKS-AUX-ID                PIC 9(07).
019400     05  WKS-AUX-LLAVE             PIC X(10).
019500     05  WKS-AUX-NOMBRE            PIC X(20).
019600     05  WKS-AUX-LADO              PIC X(04).
019700     05  WKS-AUX-CANTIDAD          PIC S9(9)V99.
019800     05  WKS-AUX-PRECIO            PIC S9(7)V99.
019900     05  WKS-AUX-COMISION          PIC S9(7)V99.
020000     05  WKS-AUX-MONTO             PIC S9(11)V99.
020100     05  WKS-AUX-FECHA-HORA        PIC X(19).
020200     05  WKS-AUX-NOTA              PIC X(40).
020300     05  WKS-AUX-FECHA-REG         PIC X(19).
020400
020500******************************************************************
020600*       CAMPOS DE TRABAJO DE VALIDACION Y CALCULO DE SALDO       *
020700******************************************************************
020800 01  WKS-CALCULO.
020900     05  WKS-SIMBOLO-NORMAL        PIC X(10) VALUE SPACES.
021000     05  WKS-MONTO                 PIC S9(11)V99 VALUE ZEROES.
021100     05  WKS-QTY-ANTERIOR          PIC S9(9)V99 VALUE ZEROES.
021200     05  WKS-COSTO-ANTERIOR        PIC S9(7)V9999 VALUE ZEROES.
021300     05  WKS-QTY-NUEVA             PIC S9(9)V99 VALUE ZEROES.
021400     05  WKS-COSTO-NUEVO           PIC S9(7)V9999 VALUE ZEROES.
021500     05  WKS-NUMERADOR             PIC S9(13)V9999 VALUE ZEROES.
021600     05  WKS-FECHA-HORA-SISTEMA    PIC X(19) VALUE SPACES.
021700     05  WKS-FECHA-HORA-SIST-R REDEFINES WKS-FECHA-HORA-SISTEMA.
021800         10  WKS-FHS-FECHA         PIC X(10).
021900         10  WKS-FHS-FILLER        PIC X(01).
022000         10  WKS-FHS-HORA          PIC X(08).
022100     05  WKS-MOTIVO-RECHAZO        PIC X(40) VALUE SPACES.
022200
022300 01  WKS-FECHA-HORA-HOY.
022400     05  WKS-FECHA-HOY             PIC 9(08) VALUE ZEROES.
022500     05  WKS-HORA-HOY              PIC 9(08) VALUE ZEROES.
022600 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
022700     05  WKS-ANIO-HOY              PIC 9(04).
022800     05  WKS-MES-HOY               PIC 9(02).
022900     05  WKS-DIA-HOY               PIC 9(02).
023000 01  WKS-HORA-HOY-R REDEFINES WKS-HORA-HOY.
023100     05  WKS-HOR-HOY               PIC 9(02).
023200     05  WKS-MIN-HOY               PIC 9(02).
023300     05  WKS-SEG-HOY               PIC 9(02).
023400     05  WKS-CEN-HOY               PIC 9(02).
023500
023600******************************************************************
023700*              LINEAS DE LISTADO DE SALDOS Y MOVIMIENTOS         *
023800******************************************************************
023900 01  WKS-LINEA-ENCABEZADO          PIC X(132) VALUE SPACES.
024000 01  WKS-LINEA-SALDOS.
024100     05  FILLER                    PIC X(01) VALUE SPACES.
024200     05  WLS-SIMBOLO               PIC X(10).
024300     05  FILLER                    PIC X(01) VALUE SPACES.
024400     05  WLS-NOMBRE                PIC X(20).
024500     05  FILLER                    PIC X(01) VALUE SPACES.
024600     05  WLS-CANTIDAD              PIC Z(8)9.99-.
024700     05  FILLER                    PIC X(01) VALUE SPACES.
024800     05  WLS-COSTO                 PIC Z(6)9.9999-.
024900     05  FILLER                    PIC X(01) VALUE SPACES.
025000     05  WLS-FECHA                 PIC X(19).
025100     05  FILLER                    PIC X(58) VALUE SPACES.
025200 01  WKS-LINEA-MOVTOS.
025300     05  FILLER                    PIC X(01) VALUE SPACES.
025400     05  WLM-ID                    PIC Z(6)9.
025500     05  FILLER                    PIC X(01) VALUE SPACES.
025600     05  WLM-SIMBOLO               PIC X(10).
025700     05  FILLER                    PIC X(01) VALUE SPACES.
025800     05  WLM-LADO                  PIC X(04).
025900     05  FILLER                    PIC X(01) VALUE SPACES.
026000     05  WLM-CANTIDAD              PIC Z(8)9.99-.
026100     05  FILLER                    PIC X(01) VALUE SPACES.
026200     05  WLM-PRECIO                PIC Z(6)9.99-.
026300     05  FILLER                    PIC X(01) VALUE SPACES.
026400     05  WLM-MONTO                 PIC Z(10)9.99-.
026500     05  FILLER                    PIC X(01) VALUE SPACES.
026600     05  WLM-FECHA                 PIC X(19).
026700     05  FILLER                    PIC X(30) VALUE SPACES.
026800
026900******************************************************************
027000 PROCEDURE DIVISION.
027100******************************************************************
027200*               S E C C I O N    P R I N C I P A L
027300******************************************************************
027400 000-PRINCIPAL SECTION.
027500     PERFORM 100-INICIALIZACION
027600     PERFORM 200-PROCESA-MOVIMIENTOS UNTIL FIN-CVMOVIN
027700     PERFORM 700-LISTA-SALDOS
027800     PERFORM 710-LISTA-MOVIMIENTOS
027900     PERFORM 800-GRABA-FOTO-SALDOS
028000     PERFORM 810-LEE-FOTO-SALDOS
028100     PERFORM 900-CIERRA-ARCHIVOS
028200     STOP RUN.
028300 000-PRINCIPAL-E.  EXIT.
028400
028500*-----> SERIE 100 ABRE ARCHIVOS Y PREPARA EL SIGUIENTE CONSECUTIVO
028600 100-INICIALIZACION SECTION.
028700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
028800     ACCEPT WKS-HORA-HOY  FROM TIME
028900     STRING WKS-ANIO-HOY '-' WKS-MES-HOY '-' WKS-DIA-HOY
029000            ' ' WKS-HOR-HOY ':' WKS-MIN-HOY ':' WKS-SEG-HOY
029100            DELIMITED BY SIZE INTO WKS-FECHA-HORA-SISTEMA
029200
029300     OPEN INPUT CVMOVIN
029400          I-O   CVSALDO
029500          OUTPUT CVREPRT
029600     IF FS-CVMOVIN NOT EQUAL 0 AND 05
029700        MOVE 'CVMOVIN'  TO ARCHIVO
029800        MOVE 'OPEN'     TO ACCION
029900        MOVE SPACES     TO LLAVE
030000        DISPLAY '>>> CVLD01 - NO SE ENCONTRO ARCHIVO DE ENTRADA <<<'
030100                UPON CONSOLE
030200        MOVE 1 TO WKS-FIN-CVMOVIN
030300     END-IF
030400
030500*    SE LEE EL DIARIO EXISTENTE UNA VEZ PARA OBTENER EL SIGUIENTE
030600*    NUMERO DE MOVIMIENTO Y CARGAR LA TABLA PARA EL LISTADO FINAL
030700     OPEN INPUT CVMOVTO
030800     IF FS-CVMOVTO = 0
030900        PERFORM 110-CARGA-DIARIO-EXISTENTE
031000                UNTIL FIN-CVMOVTO
031100     END-IF
031200     CLOSE CVMOVTO
031300     MOVE 0 TO WKS-FIN-CVMOVTO
031400     OPEN EXTEND CVMOVTO
031500     ADD 1 TO WKS-SIGUIENTE-ID
031600
031700     PERFORM 120-LEE-CVMOVIN.
031800 100-INICIALIZACION-E.  EXIT.
031900
032000 110-CARGA-DIARIO-EXISTENTE SECTION.
032100     READ CVMOVTO INTO WKS-REG-MOVTO-AUX
032200          AT END MOVE 1 TO WKS-FIN-CVMOVTO
032300     NOT AT END
032400          ADD 1 TO WKS-TOTAL-MOVIMIENTOS
032500          SET IX-MOV              TO WKS-TOTAL-MOVIMIENTOS
032600          MOVE WKS-AUX-ID         TO WKS-MV-ID (IX-MOV)
032700          MOVE WKS-AUX-LLAVE      TO WKS-MV-LLAVE (IX-MOV)
032800          MOVE WKS-AUX-NOMBRE     TO WKS-MV-NOMBRE (IX-MOV)
032900          MOVE WKS-AUX-LADO       TO WKS-MV-LADO (IX-MOV)
033000          MOVE WKS-AUX-CANTIDAD   TO WKS-MV-CANTIDAD (IX-MOV)
033100          MOVE WKS-AUX-PRECIO     TO WKS-MV-PRECIO (IX-MOV)
033200          MOVE WKS-AUX-COMISION   TO WKS-MV-COMISION (IX-MOV)
033300          MOVE WKS-AUX-MONTO      TO WKS-MV-MONTO (IX-MOV)
033400          MOVE WKS-AUX-FECHA-HORA TO WKS-MV-FECHA-HORA (IX-MOV)
033500          MOVE WKS-AUX-NOTA       TO WKS-MV-NOTA (IX-MOV)
033600          MOVE WKS-AUX-FECHA-REG  TO WKS-MV-FECHA-REG (IX-MOV)
033700          IF WKS-AUX-ID NOT LESS THAN WKS-SIGUIENTE-ID
033800             MOVE WKS-AUX-ID TO WKS-SIGUIENTE-ID
033900          END-IF
034000     END-READ.
034100 110-CARGA-DIARIO-EXISTENTE-E.  EXIT.
034200
034300 120-LEE-CVMOVIN SECTION.
034400     IF NOT FIN-CVMOVIN
034500        READ CVMOVIN
034600             AT END MOVE 1 TO WKS-FIN-CVMOVIN
034700        END-READ
034800        IF NOT FIN-CVMOVIN
034900           ADD 1 TO WKS-LEIDOS-CVMOVIN
035000        END-IF
035100     END-IF.
035200 120-LEE-CVMOVIN-E.  EXIT.
035300
035400*-----> SERIE 200 VALIDA Y APLICA UN MOVIMIENTO CONTRA EL SALDO
035500 200-PROCESA-MOVIMIENTOS SECTION.
035600     MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
035700     PERFORM 210-VALIDA-MOVIMIENTO
035800     IF MOVIMIENTO-ES-VALIDO
035900        PERFORM 220-NORMALIZA-SIMBOLO
036000        PERFORM 230-LEE-SALDO
036100        IF TRQ-LADO = 'BUY '
036200           PERFORM 240-APLICA-COMPRA
036300        ELSE
036400           PERFORM 250-APLICA-VENTA
036500        END-IF
036600        IF MOVIMIENTO-ES-VALIDO
036700           PERFORM 260-GRABA-MOVIMIENTO
036800           ADD 1 TO WKS-ACEPTADOS
036900        ELSE
037000           ADD 1 TO WKS-RECHAZADOS
037100        END-IF
037200     ELSE
037300        ADD 1 TO WKS-RECHAZADOS
037400        DISPLAY '>>> MOVIMIENTO RECHAZADO: ' WKS-MOTIVO-RECHAZO
037500                ' SIMBOLO=' TRQ-SIMBOLO UPON CONSOLE
037600     END-IF
037700     PERFORM 120-LEE-CVMOVIN.
037800 200-PROCESA-MOVIMIENTOS-E.  EXIT.
037900
038000*-----> VALIDA CANTIDAD, PRECIO, COMISION Y LADO DEL MOVIMIENTO
038100 210-VALIDA-MOVIMIENTO SECTION.
038200     MOVE 'Y' TO WKS-MOVIMIENTO-VALIDO
038300     MOVE SPACES TO WKS-MOTIVO-RECHAZO
038400     IF TRQ-CANTIDAD NOT GREATER THAN ZERO
038500        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
038600        MOVE 'CANTIDAD DEBE SER MAYOR QUE CERO' TO WKS-MOTIVO-RECHAZO
038700     END-IF
038800     IF TRQ-PRECIO NOT GREATER THAN ZERO
038900        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
039000        MOVE 'PRECIO DEBE SER MAYOR QUE CERO' TO WKS-MOTIVO-RECHAZO
039100     END-IF
039200     IF TRQ-COMISION LESS THAN ZERO
039300        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
039400        MOVE 'COMISION NO PUEDE SER NEGATIVA' TO WKS-MOTIVO-RECHAZO
039500     END-IF
039600     IF TRQ-LADO NOT EQUAL 'BUY ' AND TRQ-LADO NOT EQUAL 'SELL'
039700        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
039800        MOVE 'LADO INVALIDO, DEBE SER BUY O SELL' TO
039900                                             WKS-MOTIVO-RECHAZO
040000     END-IF.
040100 210-VALIDA-MOVIMIENTO-E.  EXIT.
040200
040300*-----> EL SIMBOLO DE LA CUENTA SE DEJA TAL CUAL VIENE, SOLO EN
040400*       MAYUSCULAS Y SIN ESPACIOS SOBRANTES; NO SE RECORTA EL SUFIJO
040500*       DE BOLSA (EJ. '.SH') PORQUE ESO ES LLAVE DEL SALDO Y DEL
040600*       MOVIMIENTO, NO UNA LLAVE DE BUSQUEDA DE COTIZACION
040700 220-NORMALIZA-SIMBOLO SECTION.
040800     MOVE SPACES TO WKS-SIMBOLO-NORMAL
040900     MOVE TRQ-SIMBOLO TO WKS-SIMBOLO-NORMAL
041000     INSPECT WKS-SIMBOLO-NORMAL CONVERTING
041100             'abcdefghijklmnopqrstuvwxyz' TO
041200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041300 220-NORMALIZA-SIMBOLO-E.  EXIT.
041400
041500*-----> LEE EL MAESTRO DE SALDOS, SI NO EXISTE INICIALIZA EN CEROS
041600 230-LEE-SALDO SECTION.
041700     MOVE WKS-SIMBOLO-NORMAL TO CVSL-LLAVE
041800     MOVE 'N' TO WKS-SALDO-ENCONTRADO
041900     READ CVSALDO
042000          INVALID KEY
042100             MOVE 'N' TO WKS-SALDO-ENCONTRADO
042200             MOVE 0   TO WKS-QTY-ANTERIOR
042300             MOVE 0   TO WKS-COSTO-ANTERIOR
042400     NOT INVALID KEY
042500             MOVE 'Y' TO WKS-SALDO-ENCONTRADO
042600             MOVE CVSL-CANTIDAD       TO WKS-QTY-ANTERIOR
042700             MOVE CVSL-COSTO-PROMEDIO TO WKS-COSTO-ANTERIOR
042800     END-READ.
042900 230-LEE-SALDO-E.  EXIT.
043000
043100*-----> COMPRA: COSTO PROMEDIO NUEVO INCLUYE LA COMISION
043200 240-APLICA-COMPRA SECTION.
043300     COMPUTE WKS-MONTO ROUNDED = TRQ-CANTIDAD * TRQ-PRECIO
043400     COMPUTE WKS-QTY-NUEVA = WKS-QTY-ANTERIOR + TRQ-CANTIDAD
043500     COMPUTE WKS-NUMERADOR ROUNDED =
043600             (WKS-QTY-ANTERIOR * WKS-COSTO-ANTERIOR) +
043700             WKS-MONTO + TRQ-COMISION
043800     COMPUTE WKS-COSTO-NUEVO ROUNDED =
043900             WKS-NUMERADOR / WKS-QTY-NUEVA
044000
044100     MOVE WKS-SIMBOLO-NORMAL     TO CVSL-LLAVE
044200     MOVE WKS-SIMBOLO-NORMAL     TO CVSL-NOMBRE
044300     MOVE WKS-QTY-NUEVA          TO CVSL-CANTIDAD
044400     MOVE WKS-COSTO-NUEVO        TO CVSL-COSTO-PROMEDIO
044500     MOVE WKS-FECHA-HORA-SISTEMA TO CVSL-FECHA-ACTUALIZA
044600     
044700     IF SALDO-FUE-ENCONTRADO
044800        REWRITE CV-SAL-REGISTRO
044900     ELSE
045000        WRITE CV-SAL-REGISTRO
045100     END-IF
045200     IF FS-CVSALDO NOT EQUAL 0
045300        MOVE 'CVSALDO' TO ARCHIVO
045400        IF SALDO-FUE-ENCONTRADO
045500           MOVE 'REWRITE' TO ACCION
045600        ELSE
045700           MOVE 'WRITE'   TO ACCION
045800        END-IF
045900        MOVE CVSL-LLAVE TO LLAVE
046000        CALL 'DEMV1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046100                              FS-CVSALDO, FSE-CVSALDO
046200        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
046300     ELSE
046400        ADD 1 TO WKS-COMPRAS
046500     END-IF.
046600 240-APLICA-COMPRA-E.  EXIT.
046700
046800*-----> VENTA: SE RECHAZA SI NO HAY SALDO O SE VENDE DE MAS
046900 250-APLICA-VENTA SECTION.
047000     COMPUTE WKS-MONTO ROUNDED = TRQ-CANTIDAD * TRQ-PRECIO
047100     IF NOT SALDO-FUE-ENCONTRADO OR WKS-QTY-ANTERIOR NOT GREATER
047200                                     THAN ZERO
047300        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
047400        MOVE 'NO EXISTE SALDO PARA VENDER' TO WKS-MOTIVO-RECHAZO
047500     ELSE
047600        IF TRQ-CANTIDAD GREATER THAN WKS-QTY-ANTERIOR
047700           MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
047800           MOVE 'CANTIDAD A VENDER MAYOR AL SALDO' TO
047900                                                WKS-MOTIVO-RECHAZO
048000        ELSE
048100           COMPUTE WKS-QTY-NUEVA = WKS-QTY-ANTERIOR - TRQ-CANTIDAD
048200           IF WKS-QTY-NUEVA = 0
048300              MOVE WKS-SIMBOLO-NORMAL TO CVSL-LLAVE
048400              DELETE CVSALDO
048500                     INVALID KEY
048600                        MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
048700              END-DELETE
048800           ELSE
048900              MOVE WKS-QTY-NUEVA          TO CVSL-CANTIDAD
049000              MOVE WKS-FECHA-HORA-SISTEMA TO CVSL-FECHA-ACTUALIZA
049100              REWRITE CV-SAL-REGISTRO
049200                      INVALID KEY
049300                         MOVE 'N' TO WKS-MOVIMIENTO-VALIDO
049400              END-REWRITE
049500           END-IF
049600           IF MOVIMIENTO-ES-VALIDO
049700              ADD 1 TO WKS-VENTAS
049800           END-IF
049900        END-IF
050000     END-IF.
050100 250-APLICA-VENTA-E.  EXIT.
050200
050300*-----> AGREGA EL MOVIMIENTO ACEPTADO AL DIARIO Y A LA TABLA
050400 260-GRABA-MOVIMIENTO SECTION.
050500     MOVE WKS-SIGUIENTE-ID       TO CVMV-ID-MOVIMIENTO
050600     MOVE WKS-SIMBOLO-NORMAL     TO CVMV-LLAVE
050700     MOVE WKS-SIMBOLO-NORMAL     TO CVMV-NOMBRE
050800     MOVE TRQ-LADO               TO CVMV-LADO
050900     MOVE TRQ-CANTIDAD           TO CVMV-CANTIDAD
051000     MOVE TRQ-PRECIO             TO CVMV-PRECIO
051100     MOVE TRQ-COMISION           TO CVMV-COMISION
051200     MOVE WKS-MONTO              TO CVMV-MONTO
051300     MOVE TRQ-FECHA-HORA         TO CVMV-FECHA-HORA
051400     MOVE TRQ-NOTA               TO CVMV-NOTA
051500     MOVE WKS-FECHA-HORA-SISTEMA TO CVMV-FECHA-REGISTRO
051600     WRITE CV-MOV-REGISTRO
051700     IF FS-CVMOVTO NOT EQUAL 0
051800        MOVE 'CVMOVTO' TO ARCHIVO
051900        MOVE 'WRITE'   TO ACCION
052000        CALL 'DEMV1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052100                              FS-CVMOVTO, FSE-CVSALDO
052200     ELSE
052300        ADD 1 TO WKS-TOTAL-MOVIMIENTOS
052400        SET IX-MOV             TO WKS-TOTAL-MOVIMIENTOS
052500        MOVE WKS-SIGUIENTE-ID  TO WKS-MV-ID (IX-MOV)
052600        MOVE CVMV-LLAVE        TO WKS-MV-LLAVE (IX-MOV)
052700        MOVE CVMV-NOMBRE       TO WKS-MV-NOMBRE (IX-MOV)
052800        MOVE CVMV-LADO         TO WKS-MV-LADO (IX-MOV)
052900        MOVE CVMV-CANTIDAD     TO WKS-MV-CANTIDAD (IX-MOV)
053000        MOVE CVMV-PRECIO       TO WKS-MV-PRECIO (IX-MOV)
053100        MOVE CVMV-COMISION     TO WKS-MV-COMISION (IX-MOV)
053200        MOVE CVMV-MONTO        TO WKS-MV-MONTO (IX-MOV)
053300        MOVE CVMV-FECHA-HORA   TO WKS-MV-FECHA-HORA (IX-MOV)
053400        MOVE CVMV-NOTA         TO WKS-MV-NOTA (IX-MOV)
053500        MOVE CVMV-FECHA-REGISTRO TO WKS-MV-FECHA-REG (IX-MOV)
053600        ADD 1 TO WKS-SIGUIENTE-ID
053700     END-IF.
053800 260-GRABA-MOVIMIENTO-E.  EXIT.
053900
054000*-----> SERIE 700 LISTA LOS SALDOS EN ORDEN ASCENDENTE DE SIMBOLO
054100 700-LISTA-SALDOS SECTION.
054200     MOVE SPACES TO WKS-LINEA-ENCABEZADO
054300     STRING 'LISTADO DE SALDOS DE CARTERA - ' WKS-FECHA-HORA-SISTEMA
054400            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO
054500     WRITE REG-CVREPRT FROM WKS-LINEA-ENCABEZADO
054600
054700     CLOSE CVSALDO
054800     OPEN INPUT CVSALDO
054900     MOVE 0 TO WKS-FIN-CVSALDO
055000     PERFORM 705-LEE-Y-LISTA-SALDO UNTIL FIN-CVSALDO
055100     CLOSE CVSALDO
055200     OPEN I-O CVSALDO.
055300 700-LISTA-SALDOS-E.  EXIT.
055400
055500 705-LEE-Y-LISTA-SALDO SECTION.
055600     READ CVSALDO NEXT RECORD
055700          AT END MOVE 1 TO WKS-FIN-CVSALDO
055800     NOT AT END
055900          MOVE CVSL-LLAVE          TO WLS-SIMBOLO
056000          MOVE CVSL-NOMBRE         TO WLS-NOMBRE
056100          MOVE CVSL-CANTIDAD       TO WLS-CANTIDAD
056200          MOVE CVSL-COSTO-PROMEDIO TO WLS-COSTO
056300          MOVE CVSL-FECHA-ACTUALIZA TO WLS-FECHA
056400          WRITE REG-CVREPRT FROM WKS-LINEA-SALDOS
056500     END-READ.
056600 705-LEE-Y-LISTA-SALDO-E.  EXIT.
056700
056800*-----> SERIE 710 LISTA MOVIMIENTOS POR FECHA-HORA, ID DESCENDENTE
056900 710-LISTA-MOVIMIENTOS SECTION.
057000     MOVE SPACES TO WKS-LINEA-ENCABEZADO
057100     STRING 'LISTADO DE MOVIMIENTOS - ' WKS-FECHA-HORA-SISTEMA
057200            DELIMITED BY SIZE INTO WKS-LINEA-ENCABEZADO
057300     WRITE REG-CVREPRT FROM WKS-LINEA-ENCABEZADO
057400     PERFORM 720-ORDENA-TABLA-MOVIMIENTOS
057500     PERFORM 715-ESCRIBE-RENGLON-MOVTO
057600             VARYING IX-MOV FROM 1 BY 1
057700             UNTIL IX-MOV > WKS-TOTAL-MOVIMIENTOS.
057800 710-LISTA-MOVIMIENTOS-E.  EXIT.
057900
058000 715-ESCRIBE-RENGLON-MOVTO SECTION.
058100     MOVE WKS-MV-ID (IX-MOV)         TO WLM-ID
058200     MOVE WKS-MV-LLAVE (IX-MOV)      TO WLM-SIMBOLO
058300     MOVE WKS-MV-LADO (IX-MOV)       TO WLM-LADO
058400     MOVE WKS-MV-CANTIDAD (IX-MOV)   TO WLM-CANTIDAD
058500     MOVE WKS-MV-PRECIO (IX-MOV)     TO WLM-PRECIO
058600     MOVE WKS-MV-MONTO (IX-MOV)      TO WLM-MONTO
058700     MOVE WKS-MV-FECHA-HORA (IX-MOV) TO WLM-FECHA
058800     WRITE REG-CVREPRT FROM WKS-LINEA-MOVTOS.
058900 715-ESCRIBE-RENGLON-MOVTO-E.  EXIT.
059000
059100*-----> ORDENAMIENTO DE BURBUJA: FECHA-HORA ASC, ID DESCENDENTE
059200 720-ORDENA-TABLA-MOVIMIENTOS SECTION.
059300     IF WKS-TOTAL-MOVIMIENTOS > 1
059400        COMPUTE WKS-LIMITE-I = WKS-TOTAL-MOVIMIENTOS - 1
059500        PERFORM 721-CICLO-EXTERNO-BURBUJA
059600                VARYING WKS-I FROM 1 BY 1
059700                UNTIL WKS-I > WKS-LIMITE-I
059800     END-IF.
059900 720-ORDENA-TABLA-MOVIMIENTOS-E.  EXIT.
060000
060100 721-CICLO-EXTERNO-BURBUJA SECTION.
060200     COMPUTE WKS-LIMITE-J = WKS-TOTAL-MOVIMIENTOS - WKS-I
060300     PERFORM 722-COMPARA-Y-CAMBIA-RENGLON
060400             VARYING WKS-J FROM 1 BY 1
060500             UNTIL WKS-J > WKS-LIMITE-J.
060600 721-CICLO-EXTERNO-BURBUJA-E.  EXIT.
060700
060800 722-COMPARA-Y-CAMBIA-RENGLON SECTION.
060900     IF WKS-MV-FECHA-HORA (WKS-J) >
061000        WKS-MV-FECHA-HORA (WKS-J + 1)
061100        OR (WKS-MV-FECHA-HORA (WKS-J) =
061200            WKS-MV-FECHA-HORA (WKS-J + 1) AND
061300            WKS-MV-ID (WKS-J) < WKS-MV-ID (WKS-J + 1))
061400        PERFORM 725-INTERCAMBIA-RENGLONES
061500     END-IF.
061600 722-COMPARA-Y-CAMBIA-RENGLON-E.  EXIT.
061700
061800 725-INTERCAMBIA-RENGLONES SECTION.
061900     MOVE WKS-REG-MOVTO (WKS-J)     TO WKS-REG-MOVTO-AUX
062000     MOVE WKS-REG-MOVTO (WKS-J + 1) TO WKS-REG-MOVTO (WKS-J)
062100     MOVE WKS-REG-MOVTO-AUX         TO WKS-REG-MOVTO (WKS-J + 1).
062200 725-INTERCAMBIA-RENGLONES-E.  EXIT.
062300
062400*-----> SERIE 800 SACA UNA FOTOGRAFIA VALORIZADA DE LA CARTERA
062500 800-GRABA-FOTO-SALDOS SECTION.
062600     OPEN EXTEND CVFOTOS
062700     CLOSE CVSALDO
062800     OPEN INPUT CVSALDO
062900     MOVE 0 TO WKS-FIN-CVSALDO
063000     PERFORM 805-LEE-Y-GRABA-FOTO UNTIL FIN-CVSALDO
063100     CLOSE CVSALDO CVFOTOS
063200     OPEN I-O CVSALDO.
063300 800-GRABA-FOTO-SALDOS-E.  EXIT.
063400
063500 805-LEE-Y-GRABA-FOTO SECTION.
063600     READ CVSALDO NEXT RECORD
063700          AT END MOVE 1 TO WKS-FIN-CVSALDO
063800     NOT AT END
063900          MOVE WKS-FECHA-HORA-SISTEMA TO CVFO-LLAVE-FOTO
064000          MOVE CVSL-LLAVE             TO CVFO-SIMBOLO
064100          MOVE CVSL-NOMBRE            TO CVFO-NOMBRE
064200          MOVE CVSL-CANTIDAD          TO CVFO-CANTIDAD
064300          MOVE CVSL-COSTO-PROMEDIO    TO CVFO-COSTO-PROMEDIO
064400          MOVE 'N'                    TO CVFO-BANDERA-PRECIO
064500          MOVE 0                      TO CVFO-PRECIO-MERCADO
064600          MOVE 'N'                    TO CVFO-BANDERA-VALOR
064700          MOVE 0                      TO CVFO-VALOR-MERCADO
064800          MOVE 'N'                    TO CVFO-BANDERA-PNL
064900          MOVE 0                      TO CVFO-PNL-PORCENTAJE
065000          WRITE CV-FOT-REGISTRO
065100     END-READ.
065200 805-LEE-Y-GRABA-FOTO-E.  EXIT.
065300
065400*-----> RECUPERACION DE UNA FOTOGRAFIA POR LLAVE-FOTO (SUBRUTINA)
065500 810-LEE-FOTO-SALDOS SECTION.
065600     OPEN INPUT CVFOTOS
065700     MOVE 0 TO WKS-FIN-CVFOTOS
065800     PERFORM 815-LEE-Y-MUESTRA-FOTO UNTIL FIN-CVFOTOS
065900     CLOSE CVFOTOS.
066000 810-LEE-FOTO-SALDOS-E.  EXIT.
066100
066200 815-LEE-Y-MUESTRA-FOTO SECTION.
066300     READ CVFOTOS
066400          AT END MOVE 1 TO WKS-FIN-CVFOTOS
066500     NOT AT END
066600          IF CVFO-LLAVE-FOTO = WKS-FECHA-HORA-SISTEMA
066700             DISPLAY '>>> FOTO ' CVFO-LLAVE-FOTO ' ' CVFO-SIMBOLO
066800                     ' ' CVFO-CANTIDAD UPON CONSOLE
066900          END-IF
067000     END-READ.
067100 815-LEE-Y-MUESTRA-FOTO-E.  EXIT.
067200
067300*-----> SERIE 900 CIERRE ORDENADO DE ARCHIVOS
067400 900-CIERRA-ARCHIVOS SECTION.
067500     CLOSE CVMOVIN CVMOVTO CVREPRT CVSALDO
067600     DISPLAY '>>> CVLD01 - LEIDOS=' WKS-LEIDOS-CVMOVIN
067700             ' ACEPTADOS=' WKS-ACEPTADOS
067800             ' RECHAZADOS=' WKS-RECHAZADOS UPON CONSOLE
067900     DISPLAY '>>> CVLD01 - COMPRAS=' WKS-COMPRAS
068000             ' VENTAS=' WKS-VENTAS UPON CONSOLE.
068100 900-CIERRA-ARCHIVOS-E.  EXIT.
