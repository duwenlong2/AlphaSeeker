000100******************************************************************
000200*   COPY        : MVDIA01                                       *
000300*   APLICACION  : MONITOREO DE VALORES (BOLSA) - MODO SOMBRA     *
000400*   DESCRIPCION : LINEA DE DIAGNOSTICO POR ETAPA DE LA CORRIDA,  *
000500*                 UN REGISTRO POR ETAPA EJECUTADA.               *
000600*   LONGITUD    : 97 BYTES                                       *
000700******************************************************************
000800*   BITACORA DE CAMBIOS
000900*   FECHA      INIC  TICKET     DESCRIPCION
001000*   ---------- ----  ---------  ----------------------------------
001100*   03/06/1992 EEDR  BPM-241190 CREACION INICIAL DEL LAYOUT
001200*   11/06/2001 PEDR  BPM-271140 SIN CAMBIO DE LAYOUT; SE DOCUMENTA
001300*                               EL USO DE MVDG-CONTADOR POR ETAPA
001400******************************************************************
001500 01  MV-DIA-REGISTRO.
001600     05  MVDG-ETAPA                PIC X(14).
001700     05  MVDG-ESTADO               PIC X(08).
001800         88  MVDG-ESTADO-OK                VALUE 'OK'.
001900         88  MVDG-ESTADO-ADVERT            VALUE 'WARNING'.
002000         88  MVDG-ESTADO-ERROR             VALUE 'ERROR'.
002100     05  MVDG-DETALLE              PIC X(60).
002200     05  MVDG-CONTADOR             PIC 9(05).
002300     05  FILLER                    PIC X(10).
