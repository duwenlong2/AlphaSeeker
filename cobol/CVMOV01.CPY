000100******************************************************************
000200*   COPY        : CVMOV01                                       *
000300*   APLICACION  : CARTERA DE VALORES - LIBRO DIARIO              *
000400*   DESCRIPCION : DIARIO DE MOVIMIENTOS (COMPRA/VENTA), SOLO SE  *
000500*                 AGREGA - NUNCA SE REESCRIBE UN MOVIMIENTO YA   *
000600*                 GRABADO. LLAVE DE SECUENCIA CVMV-ID-MOVIMIENTO.*
000700*   LONGITUD    : 145 BYTES                                      *
000800******************************************************************
000900*   BITACORA DE CAMBIOS
001000*   FECHA      INIC  TICKET     DESCRIPCION
001100*   ---------- ----  ---------  ----------------------------------
001200*   11/05/1994 PEDR  BPM-241560 CREACION INICIAL DEL LAYOUT
001300*   21/01/2002 PEDR  BPM-278860 SE AGREGA CVMV-COMISION AL DIARIO
001400*                               DE MOVIMIENTOS PARA EL COSTEO
001500******************************************************************
001600 01  CV-MOV-REGISTRO.
001700     05  CVMV-ID-MOVIMIENTO        PIC 9(07).
001800     05  CVMV-LLAVE                PIC X(10).
001900     05  CVMV-NOMBRE               PIC X(20).
002000     05  CVMV-LADO                 PIC X(04).
002100         88  CVMV-LADO-COMPRA              VALUE 'BUY '.
002200         88  CVMV-LADO-VENTA               VALUE 'SELL'.
002300     05  CVMV-CANTIDAD             PIC S9(9)V99.
002400     05  CVMV-PRECIO               PIC S9(7)V99.
002500     05  CVMV-COMISION             PIC S9(7)V99.
002600     05  CVMV-MONTO                PIC S9(11)V99.
002700     05  CVMV-FECHA-HORA           PIC X(19).
002800     05  CVMV-NOTA                 PIC X(40).
002900     05  CVMV-FECHA-REGISTRO       PIC X(19).
003000     05  FILLER                    PIC X(10).
